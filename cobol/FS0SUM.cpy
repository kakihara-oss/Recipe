000100******************************************************************
000200*    FS0SUM   --  FEEDBACK SUMMARY RECORD (DERIVED)               *
000300*    ONE ROW PER RECIPE + PERIOD.  FS-AVG-EMOTION IS LEFT BLANK    *
000400*    WHEN NO FEEDBACK ROW IN THE PERIOD CARRIED AN EMOTION SCORE.  *
000500*------------------------------------------------------------------
000600*    WRITTEN BY FDB0SUM.  READ BY CRS0ANL (LATEST PERIOD BY        *
000700*    FS-PERIOD-START, PER RECIPE).                                 *
000800******************************************************************
000900*    CHANGE LOG
001000*    DATE      BY   TICKET   DESCRIPTION
001100*    --------  ---  -------  --------------------------------------
001200*    03/20/97  JTC  FC-0084  ORIGINAL LAYOUT.
001300*    09/02/98  LPK  FC-0091  ADDED FS-AVG-EMOTION AND ITS
001400*                            NOT-CALCULATED INDICATOR BYTE.
001500*    04/26/02  DWT  FC-0095  ADDED FS-MAIN-COMMENT-TREND (PRINTED
001600*                            ON THE RECIPE SCORECARD BY A
001700*                            DOWNSTREAM REPORT, OUT OF SCOPE HERE).
001800******************************************************************
001900 01  FEEDBACK-SUMMARY-RECORD.
002000     05  FS-RECIPE-ID                  PIC 9(9).
002100     05  FS-PERIOD-START               PIC 9(8).
002200     05  FS-PERIOD-END                 PIC 9(8).
002300     05  FS-AVG-SATISFACTION           PIC S9V99.
002400     05  FS-AVG-EMOTION-SET-SW         PIC X(1).
002500         88  FS-AVG-EMOTION-IS-SET         VALUE 'Y'.
002600         88  FS-AVG-EMOTION-NOT-SET        VALUE 'N'.
002700     05  FS-AVG-EMOTION                PIC S9V99.
002800     05  FS-FEEDBACK-COUNT             PIC 9(6).
002900     05  FS-MAIN-COMMENT-TREND         PIC X(600).
003000     05  FILLER                        PIC X(13).
