000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    FOD0CST.
000120 AUTHOR.        J T CHAU.
000130 INSTALLATION.  CORPORATE SYSTEMS - MENU ENGINEERING.
000140 DATE-WRITTEN.  08/09/96.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*    FOD0CST COMPUTES THE THEORETICAL FOOD COST AND FOOD-COST
000220*    RATE FOR ONE STORE+MONTH, FROM THE MONTHLY SALES MASTER AND
000230*    THE RECIPE-COST MASTER.  KEY (STORE-ID, SALES-MONTH) COMES
000240*    IN ON THE SYSIN CONTROL CARD.
000250*
000260*    A SOLD RECIPE WITH NO RECIPE-COST ROW CONTRIBUTES ZERO TO
000270*    COST BUT STILL COUNTS TOWARD TOTAL SALES -- IT IS NOT AN
000280*    ERROR CONDITION.  A STORE+MONTH WITH NO SALES ROWS AT ALL
000290*    *IS* AN ERROR -- THE RUN ABENDS RATHER THAN WRITE A SILENT
000300*    ZERO-COST ROW (SEE FC-0082).
000310*
000320******************************************************************
000330*
000340             SYSIN CONTROL CARD        -  UT-S-CTLCARD
000350             MONTHLY SALES MASTER      -  UT-S-MSSALES
000360                 (MONTHLY-SALES.DAT)
000370             RECIPE COST MASTER        -  UT-S-RCPCOST
000380                 (RECIPE-COST.DAT)
000390             STORE-MONTHLY-FOOD-COST   -  UT-S-SFCOST   (READ
000400                 THEN REWRITTEN)
000410             SYSOUT REPORT             -  UT-S-SYSOUT
000420*
000430******************************************************************
000440*    CHANGE LOG
000450*    DATE      BY   TICKET   DESCRIPTION
000460*    --------  ---  -------  --------------------------------------
000470*    08/09/96  JTC  FC-0081  ORIGINAL PROGRAM.
000480*    09/30/96  JTC  FC-0082  A STORE+MONTH WITH NO SALES ROWS NOW
000490*                            ABENDS INSTEAD OF WRITING A ZERO-COST
000500*                            ROW -- CONTROLLER'S OFFICE FLAGGED A
000510*                            ZERO ROW AS "FOOD COST UNDER CONTROL"
000520*                            ON A STORE THAT NEVER LOADED ITS POS
000530*                            EXTRACT.
000540*    01/08/99  LPK  FC-Y2K1  SF-CALCULATED-AT WIDENED TO A FULL
000550*                            CCYYMMDDHHMMSS TIMESTAMP, BUILT WITH
000560*                            A 4-DIGIT CENTURY WINDOW (SEE
000570*                            050-GET-TODAYS-DATE).
000580*    08/02/96  JTC  FC-0080  COST-RATE COMPUTATION CARRIES 4
000590*                            DECIMAL PLACES AT THE DIVISION STEP,
000600*                            ROUNDED TO 2 FOR THE STORED RATE.
000610******************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER.   IBM-390.
000670 OBJECT-COMPUTER.   IBM-390.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT CONTROL-CARD-FILE  ASSIGN TO UT-S-CTLCARD
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS  IS FS-CTLCARD.
000760
000770     SELECT MS-SALES-FILE      ASSIGN TO UT-S-MSSALES
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS  IS FS-MSSALES.
000800
000810     SELECT RCP-COST-FILE      ASSIGN TO UT-S-RCPCOST
000820            ORGANIZATION IS SEQUENTIAL
000830            FILE STATUS  IS FS-RCPCOST.
000840
000850     SELECT SF-COST-FILE       ASSIGN TO UT-S-SFCOST
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS  IS FS-SFCOST.
000880
000890     SELECT SYSOUT-FILE        ASSIGN TO UT-S-SYSOUT
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS  IS FS-SYSOUT.
000920
000930 DATA DIVISION.
000940
000950 FILE SECTION.
000960
000970 FD  CONTROL-CARD-FILE
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 80 CHARACTERS
001010     DATA RECORD IS CC-RECORD.
001020 01  CC-RECORD.
001030     05  CC-STORE-ID                   PIC 9(9).
001040     05  CC-SALES-MONTH                PIC X(7).
001050     05  FILLER REDEFINES CC-SALES-MONTH.
001060         10  CC-SALES-MO-CCYY          PIC X(4).
001070         10  CC-SALES-MO-FILL          PIC X(1).
001080         10  CC-SALES-MO-MM            PIC X(2).
001090     05  FILLER                        PIC X(64).
001100
001110 FD  MS-SALES-FILE
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD
001140     DATA RECORD IS MONTHLY-SALES-RECORD.
001150     COPY MS0SAL.
001160
001170 FD  RCP-COST-FILE
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     DATA RECORD IS RECIPE-COST-RECORD.
001210     COPY RCP0CST.
001220
001230 FD  SF-COST-FILE
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     DATA RECORD IS STORE-FOOD-COST-RECORD.
001270     COPY SF0CST.
001280
001290 FD  SYSOUT-FILE
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 133 CHARACTERS
001330     DATA RECORD IS SYSOUT-REC.
001340 01  SYSOUT-REC                        PIC X(133).
001350
001360 WORKING-STORAGE SECTION.
001370
001380 01  FILE-STATUS-CODES.
001390     05  FS-CTLCARD                    PIC X(2).
001400     05  FS-MSSALES                    PIC X(2).
001410     05  FS-RCPCOST                    PIC X(2).
001420     05  FS-SFCOST                     PIC X(2).
001430     05  FS-SYSOUT                     PIC X(2).
001440     05  FILLER                       PIC X(01).
001450
001460 01  PROGRAM-SWITCHES.
001470     05  WS-EOF-MS-SW                  PIC X(3)  VALUE 'NO '.
001480         88  EOF-MS-SALES                  VALUE 'YES'.
001490     05  WS-EOF-RC-SW                  PIC X(3)  VALUE 'NO '.
001500         88  EOF-RCP-COST                  VALUE 'YES'.
001510     05  WS-EOF-SF-SW                  PIC X(3)  VALUE 'NO '.
001520         88  EOF-SF-COST                   VALUE 'YES'.
001530     05  WS-COST-ROW-FOUND-SW          PIC X(3)  VALUE SPACES.
001540         88  COST-ROW-FOUND                VALUE 'YES'.
001550     05  WS-ANY-SALES-FOUND-SW         PIC X(3)  VALUE 'NO '.
001560         88  ANY-SALES-WERE-FOUND          VALUE 'YES'.
001570     05  WS-SF-ROW-FOUND-SW            PIC X(3)  VALUE SPACES.
001580         88  SF-ROW-FOUND                  VALUE 'YES'.
001590     05  FILLER                       PIC X(01).
001600
001610 01  WS-TODAY-RAW.
001620     05  WS-TODAY-RAW-YY               PIC 99.
001630     05  WS-TODAY-RAW-MM               PIC 99.
001640     05  WS-TODAY-RAW-DD               PIC 99.
001650     05  FILLER                       PIC X(01).
001660
001670 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
001680     05  FILLER REDEFINES WS-TODAY-CCYYMMDD.
001690         10  WS-TODAY-CCYY             PIC 9(4).
001700         10  WS-TODAY-MM               PIC 9(2).
001710         10  WS-TODAY-DD               PIC 9(2).
001720
001730 01  WS-TIME-RAW                       PIC 9(8).
001740     05  FILLER REDEFINES WS-TIME-RAW.
001750         10  WS-TIME-HHMMSS            PIC 9(6).
001760         10  WS-TIME-HUNDREDTHS        PIC 9(2).
001770
001780* ---------------------------------------------------------------*
001790*  IN-MEMORY REFERENCE TABLES
001800* ---------------------------------------------------------------*
001810 01  WS-RCP-COST-TABLE.
001820     05  WS-RC-ROW-COUNT               PIC 9(5) COMP VALUE 0.
001830     05  FILLER                       PIC X(01).
001840     05  WS-RC-ENTRY OCCURS 3000 TIMES INDEXED BY RC-IDX.
001850         10  WS-RC-RECIPE-ID           PIC 9(9).
001860         10  WS-RC-TOTAL-COST          PIC S9(8)V99.
001870
001880 01  WS-SF-TABLE.
001890     05  WS-SF-ROW-COUNT               PIC 9(5) COMP VALUE 0.
001900     05  FILLER                       PIC X(01).
001910     05  WS-SF-ENTRY OCCURS 2000 TIMES INDEXED BY SF-IDX.
001920         10  WS-SF-STORE-ID            PIC 9(9).
001930         10  WS-SF-SALES-MONTH         PIC X(7).
001940         10  WS-SF-THEO-COST           PIC S9(10)V99.
001950         10  WS-SF-TOTAL-SALES         PIC S9(10)V99.
001960         10  WS-SF-COST-RATE           PIC S9(3)V99.
001970         10  WS-SF-CALC-AT             PIC 9(14).
001980
001990 01  WS-WORK-FIELDS.
002000     05  WS-TOTAL-SALES                PIC S9(10)V99   VALUE
002010         ZERO.
002020     05  WS-THEORETICAL-COST           PIC S9(10)V9(5) COMP-3
002030                                                       VALUE
002040                                                           ZERO.
002050     05  WS-THEO-COST-FINAL            PIC S9(10)V99   VALUE
002060         ZERO.
002070     05  WS-COST-RATE-4DP              PIC S9(3)V9999  VALUE
002080         ZERO.
002090     05  WS-COST-RATE-FINAL            PIC S9(3)V99    VALUE
002100         ZERO.
002110     05  WS-LINE-EXTEND                PIC S9(10)V9(5) COMP-3.
002120     05  FILLER                       PIC X(01).
002130
002140 01  WS-RPT-LINE.
002150     05  FILLER                PIC X(1)  VALUE SPACES.
002160     05  RPT-STORE-ID          PIC 9(9).
002170     05  FILLER                PIC X(2)  VALUE SPACES.
002180     05  RPT-SALES-MONTH       PIC X(7).
002190     05  FILLER                PIC X(2)  VALUE SPACES.
002200     05  RPT-THEO-COST         PIC Z,ZZZ,ZZZ,ZZ9.99-.
002210     05  FILLER                PIC X(2)  VALUE SPACES.
002220     05  RPT-TOTAL-SALES       PIC Z,ZZZ,ZZZ,ZZ9.99-.
002230     05  FILLER                PIC X(2)  VALUE SPACES.
002240     05  RPT-COST-RATE         PIC ZZ9.99-.
002250     05  FILLER                PIC X(40) VALUE SPACES.
002260
002270 PROCEDURE DIVISION.
002280
002290 000-MAINLINE.
002300     PERFORM 050-GET-TODAYS-DATE     THRU 050-EXIT.
002310     PERFORM 100-OPEN-AND-LOAD       THRU 100-EXIT.
002320     PERFORM 200-READ-CONTROL-CARD   THRU 200-EXIT.
002330     PERFORM 300-ACCUMULATE-STORE-MO THRU 300-EXIT.
002340     IF NOT ANY-SALES-WERE-FOUND
002350        MOVE 'NO SALES ROWS FOR STORE+MONTH - ABEND' TO
002360            SYSOUT-REC
002370        WRITE SYSOUT-REC
002380        GO TO 1000-ABEND-RTN
002390     END-IF.
002400     PERFORM 350-COMPUTE-COST-RATE   THRU 350-EXIT.
002410     PERFORM 400-UPSERT-SF-ROW       THRU 400-EXIT.
002420     PERFORM 600-REWRITE-SF-FILE     THRU 600-EXIT.
002430     PERFORM 650-WRITE-REPORT-LINE   THRU 650-EXIT.
002440     PERFORM 900-CLOSE-FILES         THRU 900-EXIT.
002450     MOVE ZERO TO RETURN-CODE.
002460     GOBACK.
002470
002480 050-GET-TODAYS-DATE.
002490     ACCEPT WS-TODAY-RAW FROM DATE.
002500     IF WS-TODAY-RAW-YY < 50
002510        COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-RAW-YY
002520     ELSE
002530        COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-RAW-YY
002540     END-IF.
002550     MOVE WS-TODAY-RAW-MM TO WS-TODAY-MM.
002560     MOVE WS-TODAY-RAW-DD TO WS-TODAY-DD.
002570     ACCEPT WS-TIME-RAW FROM TIME.
002580 050-EXIT.
002590     EXIT.
002600
002610 100-OPEN-AND-LOAD.
002620     OPEN INPUT  CONTROL-CARD-FILE
002630                 MS-SALES-FILE
002640                 RCP-COST-FILE
002650                 SF-COST-FILE
002660          OUTPUT SYSOUT-FILE.
002670     PERFORM 110-LOAD-RCP-COST-TBL   THRU 110-EXIT.
002680     PERFORM 120-LOAD-SF-TBL         THRU 120-EXIT.
002690 100-EXIT.
002700     EXIT.
002710
002720 110-LOAD-RCP-COST-TBL.
002730     PERFORM 111-READ-RCP-COST THRU 111-EXIT.
002740     PERFORM 1101-LOOP THRU 1101-EXIT UNTIL EOF-RCP-COST.
002750    1101-LOOP.
002760        ADD 1 TO WS-RC-ROW-COUNT
002770        SET RC-IDX TO WS-RC-ROW-COUNT
002780        MOVE RC-RECIPE-ID             TO WS-RC-RECIPE-ID (RC-IDX)
002790        MOVE RC-TOTAL-INGREDIENT-COST TO WS-RC-TOTAL-COST
002800            (RC-IDX)
002810        PERFORM 111-READ-RCP-COST THRU 111-EXIT.
002820    1101-EXIT.
002830        EXIT.
002840
002850 110-EXIT.
002860     EXIT.
002870
002880 111-READ-RCP-COST.
002890     READ RCP-COST-FILE
002900        AT END MOVE 'YES' TO WS-EOF-RC-SW
002910     END-READ.
002920 111-EXIT.
002930     EXIT.
002940
002950 120-LOAD-SF-TBL.
002960     PERFORM 121-READ-SF THRU 121-EXIT.
002970     PERFORM 1201-LOOP THRU 1201-EXIT UNTIL EOF-SF-COST.
002980    1201-LOOP.
002990        ADD 1 TO WS-SF-ROW-COUNT
003000        SET SF-IDX TO WS-SF-ROW-COUNT
003010        MOVE SF-STORE-ID               TO WS-SF-STORE-ID (SF-IDX)
003020        MOVE SF-SALES-MONTH            TO WS-SF-SALES-MONTH
003030            (SF-IDX)
003040        MOVE SF-THEORETICAL-FOOD-COST  TO WS-SF-THEO-COST
003050            (SF-IDX)
003060        MOVE SF-TOTAL-SALES            TO WS-SF-TOTAL-SALES
003070            (SF-IDX)
003080        MOVE SF-THEORETICAL-FOOD-COST-RATE
003090                                       TO WS-SF-COST-RATE
003100                                           (SF-IDX)
003110        MOVE SF-CALCULATED-AT          TO WS-SF-CALC-AT (SF-IDX)
003120        PERFORM 121-READ-SF THRU 121-EXIT.
003130    1201-EXIT.
003140        EXIT.
003150
003160 120-EXIT.
003170     EXIT.
003180
003190 121-READ-SF.
003200     READ SF-COST-FILE
003210        AT END MOVE 'YES' TO WS-EOF-SF-SW
003220     END-READ.
003230 121-EXIT.
003240     EXIT.
003250
003260 200-READ-CONTROL-CARD.
003270     READ CONTROL-CARD-FILE
003280        AT END MOVE 'INVALID CONTROL CARD -- EMPTY FILE'
003290                 TO SYSOUT-REC
003300              WRITE SYSOUT-REC
003310              GO TO 1000-ABEND-RTN
003320     END-READ.
003330 200-EXIT.
003340     EXIT.
003350
003360******************************************************************
003370*    300-ACCUMULATE-STORE-MO
003380*    SCANS THE MONTHLY SALES TABLE FOR THE REQUESTED STORE+MONTH.
003390*    EVERY MATCHING ROW ADDS TO TOTAL SALES; A MATCHING ROW WHOSE
003400*    RECIPE HAS A RECIPE-COST ROW ALSO ADDS TO THEORETICAL COST.
003410******************************************************************
003420 300-ACCUMULATE-STORE-MO.
003430     PERFORM 310-READ-MS THRU 310-EXIT.
003440     PERFORM 3001-LOOP THRU 3001-EXIT UNTIL EOF-MS-SALES.
003450    3001-LOOP.
003460        IF MS-STORE-ID = CC-STORE-ID
003470           AND MS-SALES-MONTH = CC-SALES-MONTH
003480           MOVE 'YES' TO WS-ANY-SALES-FOUND-SW
003490           ADD MS-SALES-AMOUNT TO WS-TOTAL-SALES
003500           PERFORM 320-FIND-RECIPE-COST THRU 320-EXIT
003510           IF COST-ROW-FOUND
003520              COMPUTE WS-LINE-EXTEND ROUNDED =
003530                      WS-RC-TOTAL-COST (RC-IDX) * MS-QUANTITY
003540              ADD WS-LINE-EXTEND TO WS-THEORETICAL-COST
003550           END-IF
003560        END-IF
003570        PERFORM 310-READ-MS THRU 310-EXIT.
003580    3001-EXIT.
003590        EXIT.
003600
003610 300-EXIT.
003620     EXIT.
003630
003640 310-READ-MS.
003650     READ MS-SALES-FILE
003660        AT END MOVE 'YES' TO WS-EOF-MS-SW
003670     END-READ.
003680 310-EXIT.
003690     EXIT.
003700
003710 320-FIND-RECIPE-COST.
003720     MOVE 'NO ' TO WS-COST-ROW-FOUND-SW.
003730     PERFORM 3201-LOOP THRU 3201-EXIT
003740         VARYING RC-IDX FROM 1 BY 1 UNTIL RC-IDX >
003750             WS-RC-ROW-COUNT.
003760    3201-LOOP.
003770        IF WS-RC-RECIPE-ID (RC-IDX) = MS-RECIPE-ID
003780           MOVE 'YES' TO WS-COST-ROW-FOUND-SW
003790        END-IF.
003800    3201-EXIT.
003810        EXIT.
003820
003830 320-EXIT.
003840     EXIT.
003850
003860******************************************************************
003870*    350-COMPUTE-COST-RATE
003880*    RATE = (THEORETICAL COST / TOTAL SALES) * 100, CARRIED TO 4
003890*    DECIMALS AT THE DIVISION STEP THEN ROUNDED HALF-UP TO 2 FOR
003900*    THE STORED RATE.  ZERO TOTAL SALES GIVES A ZERO RATE.
003910******************************************************************
003920 350-COMPUTE-COST-RATE.
003930     COMPUTE WS-THEO-COST-FINAL ROUNDED = WS-THEORETICAL-COST.
003940     IF WS-TOTAL-SALES = ZERO
003950        MOVE ZERO TO WS-COST-RATE-FINAL
003960     ELSE
003970        COMPUTE WS-COST-RATE-4DP ROUNDED =
003980                (WS-THEO-COST-FINAL / WS-TOTAL-SALES) * 100
003990        COMPUTE WS-COST-RATE-FINAL ROUNDED = WS-COST-RATE-4DP
004000     END-IF.
004010 350-EXIT.
004020     EXIT.
004030
004040 400-UPSERT-SF-ROW.
004050     MOVE 'NO ' TO WS-SF-ROW-FOUND-SW.
004060     SET SF-IDX TO 1.
004070     SEARCH WS-SF-ENTRY
004080        AT END
004090           MOVE 'NO ' TO WS-SF-ROW-FOUND-SW
004100        WHEN WS-SF-STORE-ID (SF-IDX) = CC-STORE-ID
004110             AND WS-SF-SALES-MONTH (SF-IDX) = CC-SALES-MONTH
004120           MOVE 'YES' TO WS-SF-ROW-FOUND-SW.
004130     IF NOT SF-ROW-FOUND
004140        ADD 1 TO WS-SF-ROW-COUNT
004150        SET SF-IDX TO WS-SF-ROW-COUNT
004160        MOVE CC-STORE-ID             TO WS-SF-STORE-ID (SF-IDX)
004170        MOVE CC-SALES-MONTH          TO WS-SF-SALES-MONTH
004180            (SF-IDX)
004190     END-IF.
004200     MOVE WS-THEO-COST-FINAL   TO WS-SF-THEO-COST (SF-IDX).
004210     MOVE WS-TOTAL-SALES       TO WS-SF-TOTAL-SALES (SF-IDX).
004220     MOVE WS-COST-RATE-FINAL   TO WS-SF-COST-RATE (SF-IDX).
004230     MOVE WS-TODAY-CCYYMMDD    TO SF-CALC-CCYYMMDD
004240                                   IN WS-SF-CALC-AT (SF-IDX).
004250     MOVE WS-TIME-HHMMSS       TO SF-CALC-HHMMSS
004260                                   IN WS-SF-CALC-AT (SF-IDX).
004270 400-EXIT.
004280     EXIT.
004290
004300******************************************************************
004310*    600-REWRITE-SF-FILE  --  WHOLE-FILE REWRITE, SAME TECHNIQUE
004320*    AS RCP0COS AND POS0LOD (NO REWRITE-BY-KEY ON LINE SEQUENTIAL).
004330******************************************************************
004340 600-REWRITE-SF-FILE.
004350     CLOSE SF-COST-FILE.
004360     OPEN OUTPUT SF-COST-FILE.
004370     PERFORM 6001-LOOP THRU 6001-EXIT
004380         VARYING SF-IDX FROM 1 BY 1 UNTIL SF-IDX >
004390             WS-SF-ROW-COUNT.
004400    6001-LOOP.
004410        MOVE WS-SF-STORE-ID (SF-IDX)     TO SF-STORE-ID
004420        MOVE WS-SF-SALES-MONTH (SF-IDX)  TO SF-SALES-MONTH
004430        MOVE WS-SF-THEO-COST (SF-IDX)    TO
004440            SF-THEORETICAL-FOOD-COST
004450        MOVE WS-SF-TOTAL-SALES (SF-IDX)  TO SF-TOTAL-SALES
004460        MOVE WS-SF-COST-RATE (SF-IDX)
004470                             TO SF-THEORETICAL-FOOD-COST-RATE
004480        MOVE WS-SF-CALC-AT (SF-IDX)      TO SF-CALCULATED-AT
004490        WRITE STORE-FOOD-COST-RECORD.
004500    6001-EXIT.
004510        EXIT.
004520
004530 600-EXIT.
004540     EXIT.
004550
004560 650-WRITE-REPORT-LINE.
004570     MOVE SPACES           TO WS-RPT-LINE.
004580     MOVE CC-STORE-ID      TO RPT-STORE-ID.
004590     MOVE CC-SALES-MONTH   TO RPT-SALES-MONTH.
004600     MOVE WS-THEO-COST-FINAL TO RPT-THEO-COST.
004610     MOVE WS-TOTAL-SALES   TO RPT-TOTAL-SALES.
004620     MOVE WS-COST-RATE-FINAL TO RPT-COST-RATE.
004630     WRITE SYSOUT-REC FROM WS-RPT-LINE.
004640 650-EXIT.
004650     EXIT.
004660
004670 900-CLOSE-FILES.
004680     CLOSE CONTROL-CARD-FILE
004690           MS-SALES-FILE
004700           RCP-COST-FILE
004710           SF-COST-FILE
004720           SYSOUT-FILE.
004730 900-EXIT.
004740     EXIT.
004750
004760 1000-ABEND-RTN.
004770     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
004780     DISPLAY '*** ABNORMAL END OF JOB - FOD0CST ***' UPON
004790         CONSOLE.
004800     MOVE 16 TO RETURN-CODE.
004810     GOBACK.
