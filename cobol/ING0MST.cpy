000100******************************************************************
000200*    ING0MST  --  INGREDIENT MASTER RECORD                        *
000300*    ONE ROW PER PURCHASED INGREDIENT.  LOADED INTO THE           *
000400*    WS-ING-MASTER-TABLE ARRAY AT THE START OF ING0MNT AND        *
000500*    SCANNED THERE (NO ISAM/VSAM ACCESS ON THIS FILE) -- SEE THE  *
000600*    110-LOAD-ING-MASTER-TBL PARAGRAPH IN THAT PROGRAM.           *
000700*------------------------------------------------------------------
000800*    MAINTAINED BY ING0MNT.  NOT READ BY ANY OTHER PROGRAM --     *
000900*    RCP0COS, POS0LOD AND CRS0ANL COST AND ANALYZE OFF THE        *
001000*    INGREDIENT-PRICE FILE ALONE AND HAVE NO NEED OF THIS RECORD. *
001100******************************************************************
001200*    CHANGE LOG
001300*    DATE      BY   TICKET   DESCRIPTION
001400*    --------  ---  -------  --------------------------------------
001500*    03/11/94  RFM  FC-0012  ORIGINAL LAYOUT FOR RECIPE-COST PROJ.
001600*    09/02/94  RFM  FC-0041  ADDED ING-SUPPLIER (255 BYTES, PER
001700*                            PURCHASING DEPT REQUEST).
001800*    01/08/99  LPK  FC-Y2K1  REVIEWED FOR CENTURY WINDOWING -- NO
001900*                            DATE FIELDS ON THIS RECORD, NO CHANGE.
002000*    06/14/03  DWT  FC-0088  ING-SUPPLY-STATUS 88-LEVELS ADDED.
002100*    02/19/07  DWT  FC-0109  CORRECTED THE BANNER ABOVE -- IT HAD
002200*                            CLAIMED RCP0COS/POSLOAD/CROSSAN ALL
002300*                            READ THIS RECORD.  NONE OF THEM EVER
002400*                            HAVE; ONLY ING0MNT OPENS THIS FILE.
002500******************************************************************
002600 01  ING-MASTER-RECORD.
002700     05  ING-ID                        PIC 9(9).
002800     05  ING-NAME                      PIC X(100).
002900     05  ING-CATEGORY                  PIC X(100).
003000     05  ING-STANDARD-UNIT             PIC X(50).
003100     05  ING-SUPPLY-STATUS             PIC X(1).
003200         88  ING-AVAILABLE                  VALUE 'A'.
003300         88  ING-SHORTAGE                   VALUE 'S'.
003400         88  ING-VALID-SUPPLY-STATUS        VALUES 'A' 'S'.
003500     05  ING-SUPPLIER                  PIC X(255).
003600     05  FILLER                        PIC X(5).
