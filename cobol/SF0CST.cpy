000100******************************************************************
000200*    SF0CST   --  STORE MONTHLY FOOD COST RECORD (DERIVED)        *
000300*    ONE ROW PER STORE + MONTH.  HOLDS THE THEORETICAL FOOD COST,  *
000400*    TOTAL SALES AND RESULTING FOOD-COST-RATE COMPUTED BY FOD0CST. *
000500*------------------------------------------------------------------
000600*    WRITTEN BY FOD0CST.  NOT READ BY ANY OTHER PROGRAM IN THIS    *
000700*    SUITE -- CONSUMED DOWNSTREAM BY THE CONTROLLER RATE FORECAST  *
000800*    JOB (OUT OF SCOPE HERE).                                      *
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE      BY   TICKET   DESCRIPTION
001200*    --------  ---  -------  --------------------------------------
001300*    08/09/96  JTC  FC-0081  ORIGINAL LAYOUT.
001400*    01/08/99  LPK  FC-Y2K1  SF-CALCULATED-AT WIDENED TO A FULL
001500*                            CCYYMMDDHHMMSS TIMESTAMP (WAS 6-DIGIT
001600*                            YYMMDD -- Y2K REMEDIATION).
001700******************************************************************
001800 01  STORE-FOOD-COST-RECORD.
001900     05  SF-STORE-ID                   PIC 9(9).
002000     05  SF-SALES-MONTH                PIC X(7).
002100     05  SF-THEORETICAL-FOOD-COST      PIC S9(10)V99.
002200     05  SF-TOTAL-SALES                PIC S9(10)V99.
002300     05  SF-THEORETICAL-FOOD-COST-RATE PIC S9(3)V99.
002400     05  SF-CALCULATED-AT              PIC 9(14).
002500         05  FILLER REDEFINES SF-CALCULATED-AT.
002600             10  SF-CALC-CCYYMMDD      PIC 9(8).
002700             10  SF-CALC-HHMMSS        PIC 9(6).
002800     05  FILLER                        PIC X(11).
