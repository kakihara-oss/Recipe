000100******************************************************************
000200*    RCP0CST  --  RECIPE COST MASTER RECORD (DERIVED)             *
000300*    ONE ROW PER RECIPE, REWRITTEN IN FULL EACH TIME RCP0COS       *
000400*    COSTS THAT RECIPE.  RC-RECOMMENDED-PRICE IS LEFT UNSET WHEN   *
000500*    THE TARGET MARGIN IS >= 1 (SEE RC-RECOMMENDED-SET-SW).        *
000600*    RC-CURRENT-PRICE IS A MANUALLY-SET SELLING PRICE MAINTAINED   *
000700*    UPSTREAM OF THIS BATCH SUITE AND MAY ALSO BE UNSET.           *
000800*------------------------------------------------------------------
000900*    WRITTEN BY RCP0COS.  READ BY FOD0CST, CRS0ANL.               *
001000******************************************************************
001100*    CHANGE LOG
001200*    DATE      BY   TICKET   DESCRIPTION
001300*    --------  ---  -------  --------------------------------------
001400*    06/03/94  RFM  FC-0015  ORIGINAL LAYOUT.
001500*    11/11/95  JTC  FC-0071  ADDED RC-TARGET-GROSS-MARGIN-RATE AND
001600*                            RC-RECOMMENDED-PRICE PER MENU-PRICING
001700*                            REQUEST.  DEFAULT RATE IS 0.7000.
001800*    01/08/99  LPK  FC-Y2K1  RC-LAST-CALCULATED-AT WIDENED TO A
001900*                            FULL CCYYMMDDHHMMSS TIMESTAMP (WAS
002000*                            6-DIGIT YYMMDD -- Y2K REMEDIATION).
002100*    04/26/02  DWT  FC-0094  ADDED SET/UNSET INDICATOR BYTES FOR
002200*                            RECOMMENDED PRICE AND CURRENT PRICE.
002300******************************************************************
002400 01  RECIPE-COST-RECORD.
002500     05  RC-RECIPE-ID                  PIC 9(9).
002600     05  RC-TOTAL-INGREDIENT-COST      PIC S9(8)V99.
002700     05  RC-TARGET-GROSS-MARGIN-RATE   PIC S9V9999.
002800     05  RC-RECOMMENDED-SET-SW         PIC X(1).
002900         88  RC-RECOMMENDED-IS-SET         VALUE 'Y'.
003000         88  RC-RECOMMENDED-NOT-SET        VALUE 'N'.
003100     05  RC-RECOMMENDED-PRICE          PIC S9(8)V99.
003200     05  RC-CURRENT-PRICE-SET-SW       PIC X(1).
003300         88  RC-CURRENT-PRICE-IS-SET       VALUE 'Y'.
003400         88  RC-CURRENT-PRICE-NOT-SET      VALUE 'N'.
003500     05  RC-CURRENT-PRICE              PIC S9(8)V99.
003600     05  RC-LAST-CALCULATED-AT         PIC 9(14).
003700         05  FILLER REDEFINES RC-LAST-CALCULATED-AT.
003800             10  RC-CALC-CCYYMMDD      PIC 9(8).
003900             10  RC-CALC-HHMMSS        PIC 9(6).
004000     05  FILLER                        PIC X(12).
