000100******************************************************************
000200*    ING0PRC  --  INGREDIENT PRICE HISTORY RECORD                 *
000300*    TIME-BOUNDED UNIT PRICE.  ONE INGREDIENT HAS MANY PRICE       *
000400*    ROWS.  CURRENT PRICE FOR A GIVEN DATE IS THE ROW WHERE        *
000500*    IP-EFFECTIVE-FROM <= THE DATE <= IP-EFFECTIVE-TO (OR TO IS    *
000600*    ZERO/SPACE, MEANING OPEN-ENDED), TAKING THE LATEST            *
000700*    IP-EFFECTIVE-FROM WHEN MORE THAN ONE ROW QUALIFIES.           *
000800*------------------------------------------------------------------
000900*    MAINTAINED BY ING0MNT.  READ BY RCP0COS, POS0LOD.            *
001000******************************************************************
001100*    CHANGE LOG
001200*    DATE      BY   TICKET   DESCRIPTION
001300*    --------  ---  -------  --------------------------------------
001400*    03/11/94  RFM  FC-0012  ORIGINAL LAYOUT.
001500*    11/30/94  RFM  FC-0052  ADDED IP-PRICE-PER-UNIT FREE-TEXT
001600*                            LABEL (PURCHASING WANTS "PER CASE"
001700*                            ETC PRINTED ON THE COST WORKSHEET).
001800*    01/08/99  LPK  FC-Y2K1  EFFECTIVE-FROM/TO REMAIN FULL 8-DIGIT
001900*                            CCYYMMDD -- ALREADY WINDOW-SAFE.
002000******************************************************************
002100 01  ING-PRICE-RECORD.
002200     05  IP-INGREDIENT-ID              PIC 9(9).
002300     05  IP-UNIT-PRICE                 PIC S9(8)V99.
002400     05  IP-PRICE-PER-UNIT             PIC X(50).
002500     05  IP-EFFECTIVE-FROM             PIC 9(8).
002600         05  FILLER REDEFINES IP-EFFECTIVE-FROM.
002700             10  IP-EFF-FROM-CCYY      PIC 9(4).
002800             10  IP-EFF-FROM-MM        PIC 9(2).
002900             10  IP-EFF-FROM-DD        PIC 9(2).
003000     05  IP-EFFECTIVE-TO               PIC 9(8).
003100         05  FILLER REDEFINES IP-EFFECTIVE-TO.
003200             10  IP-EFF-TO-CCYY        PIC 9(4).
003300             10  IP-EFF-TO-MM          PIC 9(2).
003400             10  IP-EFF-TO-DD          PIC 9(2).
003500     05  IP-OPEN-ENDED-SW              PIC X(1).
003600         88  IP-OPEN-ENDED                  VALUE 'Y'.
003700     05  FILLER                        PIC X(14).
