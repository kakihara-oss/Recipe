000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    FDB0SUM.
000120 AUTHOR.        J T CHAU.
000130 INSTALLATION.  CORPORATE SYSTEMS - MENU ENGINEERING.
000140 DATE-WRITTEN.  03/20/97.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*    FDB0SUM AGGREGATES RAW CUSTOMER-FEEDBACK ROWS FOR ONE RECIPE
000220*    OVER A DATE PERIOD INTO ONE FEEDBACK-SUMMARY ROW -- AVERAGE
000230*    SATISFACTION, AVERAGE EMOTION (WHEN ANY ROW CARRIES ONE) AND
000240*    A SHORT COMMENT-TREND TEXT FOR THE RECIPE SCORECARD.  THE
000250*    RECIPE ID AND PERIOD (START/END) COME IN ON THE SYSIN
000260*    CONTROL CARD.
000270*
000280*    A PERIOD WITH NO MATCHING FEEDBACK ROWS IS A HARD ERROR --
000290*    THIS PROGRAM DOES NOT WRITE AN EMPTY/ZERO SUMMARY.
000300*
000310******************************************************************
000320*
000330             SYSIN CONTROL CARD   -  UT-S-CTLCARD
000340             PRODUCT FEEDBACK     -  UT-S-PFBACK
000350                 (PRODUCT-FEEDBACK.DAT)
000360             FEEDBACK SUMMARY     -  UT-S-FDBKSUM  (READ THEN
000370                 REWRITTEN)
000380             SYSOUT DIAGNOSTICS   -  UT-S-SYSOUT
000390*
000400******************************************************************
000410*    CHANGE LOG
000420*    DATE      BY   TICKET   DESCRIPTION
000430*    --------  ---  -------  --------------------------------------
000440*    03/20/97  JTC  FC-0084  ORIGINAL PROGRAM -- AVG SATISFACTION
000450*                            AND FEEDBACK COUNT ONLY.
000460*    09/02/98  LPK  FC-0091  ADDED AVG-EMOTION (OPTIONAL PER ROW)
000470*                            AND ITS NOT-CALCULATED INDICATOR.
000480*    01/08/99  LPK  FC-Y2K1  PERIOD-START/END ARE ALREADY FULL
000490*                            8-DIGIT CCYYMMDD FIELDS -- REVIEWED
000500*                            AND CLOSED UNDER THE Y2K PROJECT, NO
000510*                            CHANGE REQUIRED.
000520*    04/26/02  DWT  FC-0095  ADDED THE COMMENT-TREND TEXT BUILD
000530*                            (FIRST 5 NON-BLANK COMMENTS, 100
000540*                            CHARACTERS EACH) FOR THE SCORECARD.
000550*    02/26/07  DWT  FC-0112  WS-HEADER-LINE/WS-LABEL-LINE VALUE
000560*                            LITERALS RAN WIDER THAN THEIR PICTURES
000570*                            ONCE COUNTED IN BYTES -- WIDENED THE
000580*                            LABEL FILLER TO X(20), THE TRAILING
000590*                            FILLER TO X(04) AND WS-LABEL-LINE TO
000600*                            X(19), AND MOVED THE 450-BUILD-COMMENT-
000610*                            TREND REFERENCE-MODIFICATION LENGTHS
000620*                            AND POINTER ADVANCES UP TO MATCH.
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER.   IBM-390.
000690 OBJECT-COMPUTER.   IBM-390.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT CONTROL-CARD-FILE ASSIGN TO UT-S-CTLCARD
000760            ORGANIZATION IS SEQUENTIAL
000770            FILE STATUS  IS FS-CTLCARD.
000780
000790     SELECT PRODUCT-FDBK-FILE ASSIGN TO UT-S-PFBACK
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS  IS FS-PFBACK.
000820
000830     SELECT FDBK-SUM-FILE     ASSIGN TO UT-S-FDBKSUM
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS  IS FS-FDBKSUM.
000860
000870     SELECT SYSOUT-FILE       ASSIGN TO UT-S-SYSOUT
000880            ORGANIZATION IS SEQUENTIAL
000890            FILE STATUS  IS FS-SYSOUT.
000900
000910 DATA DIVISION.
000920
000930 FILE SECTION.
000940
000950 FD  CONTROL-CARD-FILE
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 80 CHARACTERS
000990     DATA RECORD IS CC-RECORD.
001000 01  CC-RECORD.
001010     05  CC-RECIPE-ID                  PIC 9(9).
001020     05  CC-PERIOD-START               PIC 9(8).
001030     05  FILLER REDEFINES CC-PERIOD-START.
001040         10  CC-PERIOD-START-CCYY      PIC 9(4).
001050         10  CC-PERIOD-START-MM        PIC 9(2).
001060         10  CC-PERIOD-START-DD        PIC 9(2).
001070     05  CC-PERIOD-END                 PIC 9(8).
001080     05  FILLER REDEFINES CC-PERIOD-END.
001090         10  CC-PERIOD-END-CCYY        PIC 9(4).
001100         10  CC-PERIOD-END-MM          PIC 9(2).
001110         10  CC-PERIOD-END-DD          PIC 9(2).
001120     05  FILLER                        PIC X(55).
001130
001140 FD  PRODUCT-FDBK-FILE
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     DATA RECORD IS PRODUCT-FEEDBACK-RECORD.
001180     COPY PF0BCK.
001190
001200 FD  FDBK-SUM-FILE
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     DATA RECORD IS FEEDBACK-SUMMARY-RECORD.
001240     COPY FS0SUM.
001250
001260 FD  SYSOUT-FILE
001270     RECORDING MODE IS F
001280     LABEL RECORDS ARE STANDARD
001290     RECORD CONTAINS 133 CHARACTERS
001300     DATA RECORD IS SYSOUT-REC.
001310 01  SYSOUT-REC                        PIC X(133).
001320
001330 WORKING-STORAGE SECTION.
001340
001350 01  FILE-STATUS-CODES.
001360     05  FS-CTLCARD                    PIC X(2).
001370     05  FS-PFBACK                     PIC X(2).
001380     05  FS-FDBKSUM                    PIC X(2).
001390     05  FS-SYSOUT                     PIC X(2).
001400     05  FILLER                       PIC X(01).
001410
001420 01  PROGRAM-SWITCHES.
001430     05  WS-EOF-PF-SW                  PIC X(3)  VALUE 'NO '.
001440         88  EOF-PRODUCT-FDBK              VALUE 'YES'.
001450     05  WS-EOF-FS-SW                  PIC X(3)  VALUE 'NO '.
001460         88  EOF-FDBK-SUM                  VALUE 'YES'.
001470     05  WS-SUM-ROW-FOUND-SW           PIC X(3)  VALUE SPACES.
001480         88  SUM-ROW-FOUND                 VALUE 'YES'.
001490     05  WS-EMOTION-PRESENT-SW         PIC X(1)  VALUE 'N'.
001500         88  WS-EMOTION-IS-PRESENT         VALUE 'Y'.
001510     05  FILLER                       PIC X(01).
001520
001530 01  WS-TODAY-RAW.
001540     05  WS-TODAY-RAW-YY               PIC 99.
001550     05  WS-TODAY-RAW-MM               PIC 99.
001560     05  WS-TODAY-RAW-DD               PIC 99.
001570     05  FILLER                       PIC X(01).
001580
001590 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
001600     05  FILLER REDEFINES WS-TODAY-CCYYMMDD.
001610         10  WS-TODAY-CCYY             PIC 9(4).
001620         10  WS-TODAY-MM               PIC 9(2).
001630         10  WS-TODAY-DD               PIC 9(2).
001640
001650* ---------------------------------------------------------------*
001660*  IN-MEMORY TABLES
001670* ---------------------------------------------------------------*
001680 01  WS-FDBK-SUM-TABLE.
001690     05  WS-FS-ROW-COUNT               PIC 9(5) COMP VALUE 0.
001700     05  FILLER                       PIC X(01).
001710     05  WS-FS-ENTRY OCCURS 5000 TIMES INDEXED BY FS-IDX.
001720         10  WS-FS-RECIPE-ID           PIC 9(9).
001730         10  WS-FS-PERIOD-START        PIC 9(8).
001740         10  WS-FS-PERIOD-END          PIC 9(8).
001750         10  WS-FS-AVG-SATISFACTION    PIC S9V99.
001760         10  WS-FS-AVG-EMOTION-SET-SW  PIC X(1).
001770         10  WS-FS-AVG-EMOTION         PIC S9V99.
001780         10  WS-FS-FEEDBACK-COUNT      PIC 9(6).
001790         10  WS-FS-COMMENT-TREND       PIC X(600).
001800
001810 01  WS-COMMENT-TABLE.
001820     05  WS-COMMENT-COUNT              PIC 9(4) COMP VALUE 0.
001830     05  FILLER                       PIC X(01).
001840     05  WS-COMMENT-ENTRY OCCURS 5 TIMES INDEXED BY CMT-IDX.
001850         10  WS-COMMENT-TEXT           PIC X(103).
001860
001870 01  WS-WORK-FIELDS.
001880     05  WS-MATCH-COUNT                PIC 9(6)        VALUE
001890         ZERO.
001900     05  WS-SATISFACTION-SUM           PIC S9(9)       VALUE
001910         ZERO.
001920     05  WS-EMOTION-SUM                PIC S9(9)       VALUE
001930         ZERO.
001940     05  WS-EMOTION-COUNT              PIC 9(6)        VALUE
001950         ZERO.
001960     05  WS-NONBLANK-COMMENT-COUNT     PIC 9(6)        VALUE
001970         ZERO.
001980     05  WS-AVG-SATISFACTION           PIC S9V9999.
001990     05  WS-AVG-SATISFACTION-2DP       PIC S9V99.
002000     05  WS-AVG-EMOTION                PIC S9V9999.
002010     05  WS-AVG-EMOTION-2DP            PIC S9V99.
002020     05  WS-COMMENT-LEN                PIC 9(4)   COMP.
002030     05  WS-ONE-COMMENT                PIC X(2000).
002040     05  WS-TREND-TEXT                 PIC X(600).
002050     05  WS-TREND-POINTER              PIC 9(4)   COMP.
002060     05  WS-HEADER-LINE.
002070         10  FILLER                    PIC X(20)
002080             VALUE 'コメント件数: '.
002090         10  WS-HDR-COUNT              PIC ZZ9.
002100         10  FILLER                    PIC X(4)   VALUE '件 '.
002110     05  WS-LABEL-LINE                 PIC X(19)
002120                                       VALUE '主なコメント:'.
002130
002140 PROCEDURE DIVISION.
002150
002160 000-MAINLINE.
002170     PERFORM 050-GET-TODAYS-DATE     THRU 050-EXIT.
002180     PERFORM 100-OPEN-AND-LOAD       THRU 100-EXIT.
002190     PERFORM 200-READ-CONTROL-CARD   THRU 200-EXIT.
002200     IF CC-PERIOD-START > CC-PERIOD-END
002210        MOVE 'PERIOD START AFTER PERIOD END - ABEND' TO
002220            SYSOUT-REC
002230        WRITE SYSOUT-REC
002240        GO TO 1000-ABEND-RTN
002250     END-IF.
002260     PERFORM 300-ACCUMULATE-FEEDBACK THRU 300-EXIT.
002270     IF WS-MATCH-COUNT = ZERO
002280        MOVE 'NO FEEDBACK ROWS FOR RECIPE+PERIOD - ABEND'
002290                 TO SYSOUT-REC
002300        WRITE SYSOUT-REC
002310        GO TO 1000-ABEND-RTN
002320     END-IF.
002330     PERFORM 350-COMPUTE-AVERAGES    THRU 350-EXIT.
002340     PERFORM 450-BUILD-COMMENT-TREND THRU 450-EXIT.
002350     PERFORM 500-UPSERT-SUMMARY-ROW  THRU 500-EXIT.
002360     PERFORM 600-REWRITE-FS-FILE     THRU 600-EXIT.
002370     PERFORM 900-CLOSE-FILES         THRU 900-EXIT.
002380     MOVE ZERO TO RETURN-CODE.
002390     GOBACK.
002400
002410 050-GET-TODAYS-DATE.
002420     ACCEPT WS-TODAY-RAW FROM DATE.
002430     IF WS-TODAY-RAW-YY < 50
002440        COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-RAW-YY
002450     ELSE
002460        COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-RAW-YY
002470     END-IF.
002480     MOVE WS-TODAY-RAW-MM TO WS-TODAY-MM.
002490     MOVE WS-TODAY-RAW-DD TO WS-TODAY-DD.
002500 050-EXIT.
002510     EXIT.
002520
002530 100-OPEN-AND-LOAD.
002540     OPEN INPUT  CONTROL-CARD-FILE
002550                 PRODUCT-FDBK-FILE
002560                 FDBK-SUM-FILE
002570          OUTPUT SYSOUT-FILE.
002580     PERFORM 110-LOAD-FS-TBL THRU 110-EXIT.
002590 100-EXIT.
002600     EXIT.
002610
002620 110-LOAD-FS-TBL.
002630     PERFORM 111-READ-FS THRU 111-EXIT.
002640     PERFORM 1101-LOOP THRU 1101-EXIT UNTIL EOF-FDBK-SUM.
002650    1101-LOOP.
002660        ADD 1 TO WS-FS-ROW-COUNT
002670        SET FS-IDX TO WS-FS-ROW-COUNT
002680        MOVE FS-RECIPE-ID          TO WS-FS-RECIPE-ID (FS-IDX)
002690        MOVE FS-PERIOD-START       TO WS-FS-PERIOD-START (FS-IDX)
002700        MOVE FS-PERIOD-END         TO WS-FS-PERIOD-END (FS-IDX)
002710        MOVE FS-AVG-SATISFACTION   TO WS-FS-AVG-SATISFACTION
002720            (FS-IDX)
002730        MOVE FS-AVG-EMOTION-SET-SW TO WS-FS-AVG-EMOTION-SET-SW
002740            (FS-IDX)
002750        MOVE FS-AVG-EMOTION        TO WS-FS-AVG-EMOTION (FS-IDX)
002760        MOVE FS-FEEDBACK-COUNT     TO WS-FS-FEEDBACK-COUNT
002770            (FS-IDX)
002780        MOVE FS-MAIN-COMMENT-TREND TO WS-FS-COMMENT-TREND
002790            (FS-IDX)
002800        PERFORM 111-READ-FS THRU 111-EXIT.
002810    1101-EXIT.
002820        EXIT.
002830
002840 110-EXIT.
002850     EXIT.
002860
002870 111-READ-FS.
002880     READ FDBK-SUM-FILE
002890        AT END MOVE 'YES' TO WS-EOF-FS-SW
002900     END-READ.
002910 111-EXIT.
002920     EXIT.
002930
002940 200-READ-CONTROL-CARD.
002950     READ CONTROL-CARD-FILE
002960        AT END MOVE 'INVALID CONTROL CARD -- EMPTY FILE'
002970                 TO SYSOUT-REC
002980              WRITE SYSOUT-REC
002990              GO TO 1000-ABEND-RTN
003000     END-READ.
003010 200-EXIT.
003020     EXIT.
003030
003040******************************************************************
003050*    300-ACCUMULATE-FEEDBACK
003060*    ONE PASS OVER THE RAW FEEDBACK FILE.  MATCHING ROWS ADD TO
003070*    THE SATISFACTION SUM ALWAYS, AND TO THE EMOTION SUM/COUNT
003080*    ONLY WHEN THE ROW CARRIES AN EMOTION SCORE.  UP TO 5 NON-
003090*    BLANK COMMENTS ARE SAVED FOR THE TREND TEXT.
003100******************************************************************
003110 300-ACCUMULATE-FEEDBACK.
003120     PERFORM 310-READ-PF THRU 310-EXIT.
003130     PERFORM 3001-LOOP THRU 3001-EXIT UNTIL EOF-PRODUCT-FDBK.
003140    3001-LOOP.
003150        IF PF-RECIPE-ID = CC-RECIPE-ID
003160           AND PF-PERIOD-START >= CC-PERIOD-START
003170           AND PF-PERIOD-START <= CC-PERIOD-END
003180           ADD 1 TO WS-MATCH-COUNT
003190           ADD PF-SATISFACTION-SCORE TO WS-SATISFACTION-SUM
003200           IF PF-EMOTION-IN-RANGE
003210              ADD 1 TO WS-EMOTION-COUNT
003220              ADD PF-EMOTION-SCORE TO WS-EMOTION-SUM
003230           END-IF
003240           IF PF-COMMENT NOT = SPACES
003250              ADD 1 TO WS-NONBLANK-COMMENT-COUNT
003260              IF WS-COMMENT-COUNT < 5
003270                 PERFORM 320-SAVE-COMMENT THRU 320-EXIT
003280              END-IF
003290           END-IF
003300        END-IF
003310        PERFORM 310-READ-PF THRU 310-EXIT.
003320    3001-EXIT.
003330        EXIT.
003340
003350 300-EXIT.
003360     EXIT.
003370
003380 310-READ-PF.
003390     READ PRODUCT-FDBK-FILE
003400        AT END MOVE 'YES' TO WS-EOF-PF-SW
003410     END-READ.
003420 310-EXIT.
003430     EXIT.
003440
003450******************************************************************
003460*    320-SAVE-COMMENT  --  TRUNCATE TO 100 CHARACTERS, ADD "..."
003470*    WHEN TRUNCATED.
003480******************************************************************
003490 320-SAVE-COMMENT.
003500     ADD 1 TO WS-COMMENT-COUNT.
003510     SET CMT-IDX TO WS-COMMENT-COUNT.
003520     IF PF-COMMENT (101:1900) = SPACES
003530        MOVE PF-COMMENT (1:100) TO WS-COMMENT-ENTRY (CMT-IDX)
003540     ELSE
003550        MOVE PF-COMMENT (1:100) TO WS-COMMENT-ENTRY (CMT-IDX)
003560        MOVE '...' TO WS-COMMENT-ENTRY (CMT-IDX) (101:3)
003570     END-IF.
003580 320-EXIT.
003590     EXIT.
003600
003610******************************************************************
003620*    350-COMPUTE-AVERAGES  --  SIMPLE MEANS, HALF-UP TO 2DP.
003630*    EMOTION AVERAGE IS LEFT BLANK (ZERO, SWITCH 'N') WHEN NO ROW
003640*    IN THE PERIOD CARRIED AN EMOTION SCORE.
003650******************************************************************
003660 350-COMPUTE-AVERAGES.
003670     COMPUTE WS-AVG-SATISFACTION ROUNDED =
003680             WS-SATISFACTION-SUM / WS-MATCH-COUNT.
003690     COMPUTE WS-AVG-SATISFACTION-2DP ROUNDED =
003700         WS-AVG-SATISFACTION.
003710     IF WS-EMOTION-COUNT = ZERO
003720        MOVE 'N' TO WS-EMOTION-PRESENT-SW
003730        MOVE ZERO TO WS-AVG-EMOTION-2DP
003740     ELSE
003750        MOVE 'Y' TO WS-EMOTION-PRESENT-SW
003760        COMPUTE WS-AVG-EMOTION ROUNDED =
003770                WS-EMOTION-SUM / WS-EMOTION-COUNT
003780        COMPUTE WS-AVG-EMOTION-2DP ROUNDED = WS-AVG-EMOTION
003790     END-IF.
003800 350-EXIT.
003810     EXIT.
003820
003830******************************************************************
003840*    450-BUILD-COMMENT-TREND
003850*    HEADER LINE + LABEL + UP TO 5 COMMENT LINES, ONE PER ROW.
003860*    BLANK WHEN THERE ARE NO NON-BLANK COMMENTS AT ALL.
003870******************************************************************
003880 450-BUILD-COMMENT-TREND.
003890     MOVE SPACES TO WS-TREND-TEXT.
003900     IF WS-NONBLANK-COMMENT-COUNT = ZERO
003910        CONTINUE
003920     ELSE
003930        MOVE WS-NONBLANK-COMMENT-COUNT TO WS-HDR-COUNT
003940        MOVE 1 TO WS-TREND-POINTER
003950        MOVE WS-HEADER-LINE
003960             TO WS-TREND-TEXT (WS-TREND-POINTER:27)
003970        ADD 28 TO WS-TREND-POINTER
003980        MOVE WS-LABEL-LINE
003990             TO WS-TREND-TEXT (WS-TREND-POINTER:19)
004000        ADD 20 TO WS-TREND-POINTER
004010        PERFORM 4501-LOOP THRU 4501-EXIT
004020            VARYING CMT-IDX FROM 1 BY 1 UNTIL CMT-IDX >
004030                WS-COMMENT-COUNT.
004040     END-IF.
004050    4501-LOOP.
004060           MOVE '- ' TO WS-TREND-TEXT (WS-TREND-POINTER:2)
004070           ADD 2 TO WS-TREND-POINTER
004080           MOVE WS-COMMENT-ENTRY (CMT-IDX)
004090                TO WS-TREND-TEXT (WS-TREND-POINTER:103)
004100           ADD 104 TO WS-TREND-POINTER.
004110    4501-EXIT.
004120        EXIT.
004130
004140 450-EXIT.
004150     EXIT.
004160
004170 500-UPSERT-SUMMARY-ROW.
004180     MOVE 'NO ' TO WS-SUM-ROW-FOUND-SW.
004190     SET FS-IDX TO 1.
004200     SEARCH WS-FS-ENTRY
004210        AT END
004220           MOVE 'NO ' TO WS-SUM-ROW-FOUND-SW
004230        WHEN WS-FS-RECIPE-ID (FS-IDX) = CC-RECIPE-ID
004240             AND WS-FS-PERIOD-START (FS-IDX) = CC-PERIOD-START
004250           MOVE 'YES' TO WS-SUM-ROW-FOUND-SW.
004260     IF NOT SUM-ROW-FOUND
004270        ADD 1 TO WS-FS-ROW-COUNT
004280        SET FS-IDX TO WS-FS-ROW-COUNT
004290        MOVE CC-RECIPE-ID    TO WS-FS-RECIPE-ID (FS-IDX)
004300        MOVE CC-PERIOD-START TO WS-FS-PERIOD-START (FS-IDX)
004310     END-IF.
004320     MOVE CC-PERIOD-END             TO WS-FS-PERIOD-END (FS-IDX).
004330     MOVE WS-AVG-SATISFACTION-2DP   TO WS-FS-AVG-SATISFACTION
004340         (FS-IDX).
004350     MOVE WS-EMOTION-PRESENT-SW     TO WS-FS-AVG-EMOTION-SET-SW
004360         (FS-IDX).
004370     MOVE WS-AVG-EMOTION-2DP        TO WS-FS-AVG-EMOTION
004380         (FS-IDX).
004390     MOVE WS-MATCH-COUNT            TO WS-FS-FEEDBACK-COUNT
004400         (FS-IDX).
004410     MOVE WS-TREND-TEXT             TO WS-FS-COMMENT-TREND
004420         (FS-IDX).
004430 500-EXIT.
004440     EXIT.
004450
004460******************************************************************
004470*    600-REWRITE-FS-FILE  --  WHOLE-FILE REWRITE, SAME TECHNIQUE
004480*    AS RCP0COS / POS0LOD / FOD0CST.
004490******************************************************************
004500 600-REWRITE-FS-FILE.
004510     CLOSE FDBK-SUM-FILE.
004520     OPEN OUTPUT FDBK-SUM-FILE.
004530     PERFORM 6001-LOOP THRU 6001-EXIT
004540         VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX >
004550             WS-FS-ROW-COUNT.
004560    6001-LOOP.
004570        MOVE WS-FS-RECIPE-ID (FS-IDX)          TO FS-RECIPE-ID
004580        MOVE WS-FS-PERIOD-START (FS-IDX)       TO FS-PERIOD-START
004590        MOVE WS-FS-PERIOD-END (FS-IDX)         TO FS-PERIOD-END
004600        MOVE WS-FS-AVG-SATISFACTION (FS-IDX)   TO
004610            FS-AVG-SATISFACTION
004620        MOVE WS-FS-AVG-EMOTION-SET-SW (FS-IDX) TO
004630            FS-AVG-EMOTION-SET-SW
004640        MOVE WS-FS-AVG-EMOTION (FS-IDX)        TO FS-AVG-EMOTION
004650        MOVE WS-FS-FEEDBACK-COUNT (FS-IDX)     TO
004660            FS-FEEDBACK-COUNT
004670        MOVE WS-FS-COMMENT-TREND (FS-IDX)      TO
004680            FS-MAIN-COMMENT-TREND
004690        WRITE FEEDBACK-SUMMARY-RECORD.
004700    6001-EXIT.
004710        EXIT.
004720
004730 600-EXIT.
004740     EXIT.
004750
004760 900-CLOSE-FILES.
004770     CLOSE CONTROL-CARD-FILE
004780           PRODUCT-FDBK-FILE
004790           FDBK-SUM-FILE
004800           SYSOUT-FILE.
004810 900-EXIT.
004820     EXIT.
004830
004840 1000-ABEND-RTN.
004850     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
004860     DISPLAY '*** ABNORMAL END OF JOB - FDB0SUM ***' UPON
004870         CONSOLE.
004880     MOVE 16 TO RETURN-CODE.
004890     GOBACK.
