000100******************************************************************
000200*    RCP0LIN  --  RECIPE INGREDIENT LINE-ITEM RECORD              *
000300*    ONE RECIPE HAS MANY LINES.  PROCESSED IN RI-SORT-ORDER        *
000400*    SEQUENCE -- THE FILE IS KEYED/SCANNED ON RI-RECIPE-ID +       *
000500*    RI-SORT-ORDER, NOT RE-SORTED BY THE COSTING PROGRAM.          *
000600*------------------------------------------------------------------
000700*    READ BY RCP0COS ONLY.                                        *
000800******************************************************************
000900*    CHANGE LOG
001000*    DATE      BY   TICKET   DESCRIPTION
001100*    --------  ---  -------  --------------------------------------
001200*    02/14/94  RFM  FC-0008  ORIGINAL LAYOUT.
001300*    07/19/96  JTC  FC-0079  RI-QUANTITY WIDENED TO S9(6)V999 --
001400*                            BULK-PREP RECIPES WERE OVERFLOWING
001500*                            THE OLD S9(4)V99 FIELD.
001600******************************************************************
001700 01  RECIPE-LINE-RECORD.
001800     05  RI-RECIPE-ID                  PIC 9(9).
001900     05  RI-INGREDIENT-ID              PIC 9(9).
002000     05  RI-QUANTITY                   PIC S9(6)V999.
002100     05  RI-SORT-ORDER                 PIC 9(4).
002200     05  FILLER                        PIC X(9).
