000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    POS0LOD.
000120 AUTHOR.        J T CHAU.
000130 INSTALLATION.  CORPORATE SYSTEMS - MENU ENGINEERING.
000140 DATE-WRITTEN.  08/09/96.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*    POS0LOD LOADS THE MONTHLY POS (POINT-OF-SALE) CSV EXTRACT
000220*    RECEIVED FROM EACH STORE'S REGISTER SYSTEM INTO THE MONTHLY
000230*    SALES MASTER.  ROW 1 IS SKIPPED IF IT LOOKS LIKE A COLUMN
000240*    HEADER.  EVERY DATA ROW IS VALIDATED (5 COLUMNS, MONTH
000250*    FORMAT, STORE LOOKUP, RECIPE LOOKUP, NUMERIC QUANTITY AND
000260*    AMOUNT) -- BAD ROWS ARE LOGGED TO THE ERROR REPORT AND
000270*    SKIPPED, THEY DO NOT STOP THE RUN.
000280*
000290*    REPLACE-ON-LOAD: THE FIRST GOOD ROW SEEN FOR A GIVEN
000300*    STORE+MONTH WIPES ANY SALES ALREADY ON FILE FOR THAT PAIR
000310*    BEFORE THE NEW ROWS GO IN.  EVERY OTHER STORE+MONTH ALREADY
000320*    ON FILE IS LEFT ALONE.  LINE-SEQUENTIAL FILES HAVE NO
000330*    DELETE-BY-KEY, SO THE WHOLE MONTHLY SALES MASTER IS REBUILT
000340*    FROM AN IN-MEMORY TABLE AT CLOSE, THE SAME TECHNIQUE USED BY
000350*    RCP0COS FOR THE RECIPE-COST MASTER.
000360*
000370******************************************************************
000380*
000390             POS CSV EXTRACT       -  UT-S-POSEXTR
000400                 (POS-EXTRACT.DAT)
000410             STORE MASTER          -  UT-S-STRMAST  (STORE.DAT)
000420             RECIPE MASTER         -  UT-S-RCPMAST  (RECIPE.DAT)
000430             MONTHLY SALES MASTER  -  UT-S-MSSALES
000440                 (MONTHLY-SALES.DAT,
000450                                       READ THEN REWRITTEN)
000460             ERROR REPORT          -  UT-S-ERRRPT
000470                 (ERROR-REPORT.DAT)
000480             SYSOUT SUMMARY        -  UT-S-SYSOUT
000490*
000500******************************************************************
000510*    CHANGE LOG
000520*    DATE      BY   TICKET   DESCRIPTION
000530*    --------  ---  -------  --------------------------------------
000540*    08/09/96  JTC  FC-0081  ORIGINAL PROGRAM.
000550*    02/17/97  JTC  FC-0083  SALES-MONTH VALIDATION TIGHTENED TO
000560*                            THE VENDOR'S "YYYY-MM" FORMAT AFTER A
000570*                            BAD EXTRACT LOADED "02/1997" SILENTLY.
000580*    01/08/99  LPK  FC-Y2K1  NO DATE-CENTURY LOGIC NEEDED HERE --
000590*                            SALES-MONTH IS ALREADY A FULL 4-DIGIT
000600*                            YEAR IN THE VENDOR FEED.  REVIEWED AND
000610*                            CLOSED UNDER THE Y2K PROJECT.
000620*    11/03/99  RFM  FC-0090  ADDED THE JAPANESE-HEADER DETECTION
000630*                            (SOME STORES EXPORT WITH A "STORE
000640*                            CODE" HEADER, OTHERS WITH NONE AT
000650*                            ALL, OTHERS WITH THE REGISTER'S OWN
000660*                            JAPANESE COLUMN CAPTION).
000670*    04/26/02  DWT  FC-0096  REPLACE-ON-LOAD REWRITTEN TO REBUILD
000680*                            THE WHOLE MASTER FROM AN IN-MEMORY
000690*                            TABLE -- A PRIOR VERSION TRIED TO
000700*                            SKIP-COPY THE OLD FILE WHILE READING
000710*                            IT AND CORRUPTED THE POSITION ON A
000720*                            MULTI-VOLUME RUN.
000730******************************************************************
000740
000750 ENVIRONMENT DIVISION.
000760
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.   IBM-390.
000790 OBJECT-COMPUTER.   IBM-390.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT POS-EXTRACT-FILE    ASSIGN TO UT-S-POSEXTR
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS  IS FS-POSEXTR.
000880
000890     SELECT STORE-MASTER-FILE   ASSIGN TO UT-S-STRMAST
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS  IS FS-STRMAST.
000920
000930     SELECT RCP-MASTER-FILE     ASSIGN TO UT-S-RCPMAST
000940            ORGANIZATION IS SEQUENTIAL
000950            FILE STATUS  IS FS-RCPMAST.
000960
000970     SELECT MS-SALES-FILE       ASSIGN TO UT-S-MSSALES
000980            ORGANIZATION IS SEQUENTIAL
000990            FILE STATUS  IS FS-MSSALES.
001000
001010     SELECT ERROR-REPORT-FILE   ASSIGN TO UT-S-ERRRPT
001020            ORGANIZATION IS SEQUENTIAL
001030            FILE STATUS  IS FS-ERRRPT.
001040
001050     SELECT SYSOUT-FILE         ASSIGN TO UT-S-SYSOUT
001060            ORGANIZATION IS SEQUENTIAL
001070            FILE STATUS  IS FS-SYSOUT.
001080
001090 DATA DIVISION.
001100
001110 FILE SECTION.
001120
001130 FD  POS-EXTRACT-FILE
001140     RECORDING MODE IS V
001150     LABEL RECORDS ARE STANDARD
001160     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
001170     DATA RECORD IS POS-CSV-LINE.
001180 01  POS-CSV-LINE                      PIC X(200).
001190
001200 FD  STORE-MASTER-FILE
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     DATA RECORD IS STORE-MASTER-RECORD.
001240     COPY STR0MST.
001250
001260 FD  RCP-MASTER-FILE
001270     RECORDING MODE IS F
001280     LABEL RECORDS ARE STANDARD
001290     DATA RECORD IS RECIPE-MASTER-RECORD.
001300     COPY RCP0MST.
001310
001320 FD  MS-SALES-FILE
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD
001350     DATA RECORD IS MONTHLY-SALES-RECORD.
001360     COPY MS0SAL.
001370
001380 FD  ERROR-REPORT-FILE
001390     RECORDING MODE IS V
001400     LABEL RECORDS ARE STANDARD
001410     RECORD IS VARYING IN SIZE FROM 1 TO 132 CHARACTERS
001420     DATA RECORD IS ERROR-REPORT-LINE.
001430 01  ERROR-REPORT-LINE                 PIC X(132).
001440
001450 FD  SYSOUT-FILE
001460     RECORDING MODE IS F
001470     LABEL RECORDS ARE STANDARD
001480     RECORD CONTAINS 133 CHARACTERS
001490     DATA RECORD IS SYSOUT-REC.
001500 01  SYSOUT-REC                        PIC X(133).
001510
001520 WORKING-STORAGE SECTION.
001530
001540 01  FILE-STATUS-CODES.
001550     05  FS-POSEXTR                    PIC X(2).
001560     05  FS-STRMAST                    PIC X(2).
001570     05  FS-RCPMAST                    PIC X(2).
001580     05  FS-MSSALES                    PIC X(2).
001590     05  FS-ERRRPT                     PIC X(2).
001600     05  FS-SYSOUT                     PIC X(2).
001610     05  FILLER                       PIC X(01).
001620
001630 01  PROGRAM-SWITCHES.
001640     05  WS-EOF-POS-SW                 PIC X(3)  VALUE 'NO '.
001650         88  EOF-POS-EXTRACT               VALUE 'YES'.
001660     05  WS-EOF-STORE-SW               PIC X(3)  VALUE 'NO '.
001670         88  EOF-STORE-MASTER              VALUE 'YES'.
001680     05  WS-EOF-RCP-SW                 PIC X(3)  VALUE 'NO '.
001690         88  EOF-RCP-MASTER                VALUE 'YES'.
001700     05  WS-EOF-MS-SW                  PIC X(3)  VALUE 'NO '.
001710         88  EOF-MS-SALES                  VALUE 'YES'.
001720     05  WS-ROW-IS-VALID-SW            PIC X(3)  VALUE SPACES.
001730         88  ROW-IS-VALID                  VALUE 'YES'.
001740     05  WS-STORE-FOUND-SW             PIC X(3)  VALUE SPACES.
001750         88  A-STORE-WAS-FOUND             VALUE 'YES'.
001760     05  WS-RECIPE-FOUND-SW            PIC X(3)  VALUE SPACES.
001770         88  A-RECIPE-WAS-FOUND            VALUE 'YES'.
001780     05  WS-PAIR-SEEN-SW               PIC X(3)  VALUE SPACES.
001790         88  PAIR-ALREADY-SEEN             VALUE 'YES'.
001800     05  FILLER                       PIC X(01).
001810
001820* ---------------------------------------------------------------*
001830*  IN-MEMORY REFERENCE TABLES.  SEE FC-STD-003 -- SMALL MASTERS
001840*  STAY LINE-SEQUENTIAL AND ARE LOADED/SCANNED, NO ISAM.
001850* ---------------------------------------------------------------*
001860 01  WS-STORE-TABLE.
001870     05  WS-STR-ROW-COUNT              PIC 9(5) COMP VALUE 0.
001880     05  FILLER                       PIC X(01).
001890     05  WS-STR-ENTRY OCCURS 2000 TIMES INDEXED BY STR-IDX.
001900         10  WS-STR-STORE-ID           PIC 9(9).
001910         10  WS-STR-STORE-CODE         PIC X(20).
001920
001930 01  WS-RCP-MASTER-TABLE.
001940     05  WS-RM-ROW-COUNT               PIC 9(5) COMP VALUE 0.
001950     05  FILLER                       PIC X(01).
001960     05  WS-RM-ENTRY OCCURS 3000 TIMES INDEXED BY RM-IDX.
001970         10  WS-RM-RCP-ID              PIC 9(9).
001980         10  WS-RM-STATUS              PIC X(1).
001990
002000 01  WS-MS-TABLE.
002010     05  WS-MS-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002020     05  FILLER                       PIC X(01).
002030     05  WS-MS-ENTRY OCCURS 20000 TIMES INDEXED BY MS-IDX.
002040         10  WS-MS-STORE-ID            PIC 9(9).
002050         10  WS-MS-RECIPE-ID           PIC 9(9).
002060         10  WS-MS-SALES-MONTH         PIC X(7).
002070         10  WS-MS-QUANTITY            PIC S9(7).
002080         10  WS-MS-SALES-AMOUNT        PIC S9(10)V99.
002090         10  WS-MS-KEEP-SW             PIC X(1).
002100             88  WS-MS-KEEP-THIS-ROW       VALUE 'Y'.
002110
002120 01  WS-PAIR-SEEN-TABLE.
002130     05  WS-PS-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002140     05  FILLER                       PIC X(01).
002150     05  WS-PS-ENTRY OCCURS 500 TIMES INDEXED BY PS-IDX.
002160         10  WS-PS-STORE-ID            PIC 9(9).
002170         10  WS-PS-SALES-MONTH         PIC X(7).
002180
002190* ---------------------------------------------------------------*
002200*  CSV PARSE WORK AREA
002210* ---------------------------------------------------------------*
002220 01  WS-CSV-WORK.
002230     05  WS-COL-COUNT                  PIC 9(3) COMP VALUE 0.
002240     05  WS-COL-1                      PIC X(20).
002250     05  WS-COL-2                      PIC X(20).
002260     05  WS-COL-3                      PIC X(20).
002270     05  WS-COL-4                      PIC X(20).
002280     05  WS-COL-5                      PIC X(20).
002290     05  WS-COL-6                      PIC X(20).
002300     05  FILLER                       PIC X(01).
002310
002320 01  WS-COL-1-UC                       PIC X(20).
002330
002340 01  WS-MONTH-WORK.
002350     05  WS-MONTH-CCYY                 PIC X(4).
002360     05  WS-MONTH-DASH                 PIC X(1).
002370     05  WS-MONTH-MM                   PIC X(2).
002380     05  WS-MONTH-TRAIL                PIC X(13).
002390     05  FILLER                       PIC X(01).
002400
002410 01  WS-RECIPE-COL-J                   PIC X(20) JUSTIFIED RIGHT.
002420 01  WS-RECIPE-COL-R REDEFINES WS-RECIPE-COL-J.
002430     05  FILLER                        PIC X(11).
002440     05  WS-RECIPE-COL-NUM             PIC 9(9).
002450
002460 01  WS-QTY-COL-J                      PIC X(20) JUSTIFIED RIGHT.
002470 01  WS-QTY-COL-R REDEFINES WS-QTY-COL-J.
002480     05  FILLER                        PIC X(13).
002490     05  WS-QTY-COL-NUM                PIC 9(7).
002500
002510 01  WS-AMT-WORK.
002520     05  WS-AMT-COL-COUNT              PIC 9(3) COMP VALUE 0.
002530     05  WS-AMT-INT-RAW                PIC X(10) JUSTIFIED RIGHT.
002540         05  FILLER REDEFINES WS-AMT-INT-RAW.
002550             10  FILLER                PIC X(1).
002560             10  WS-AMT-INT-NUM        PIC 9(9).
002570     05  WS-AMT-DEC-RAW                PIC X(2).
002580         05  FILLER REDEFINES WS-AMT-DEC-RAW.
002590             10  WS-AMT-DEC-NUM        PIC 99.
002600     05  WS-AMT-OVERFLOW               PIC X(20).
002610
002620 01  WS-PARSED-VALUES.
002630     05  WS-STORE-ID                   PIC 9(9).
002640     05  WS-RECIPE-ID                  PIC 9(9).
002650     05  WS-SALES-MONTH                PIC X(7).
002660     05  WS-QUANTITY                   PIC S9(7).
002670     05  WS-SALES-AMOUNT               PIC S9(10)V99.
002680     05  FILLER                       PIC X(01).
002690
002700 01  WS-COUNTERS.
002710     05  WS-LINE-NUMBER                PIC 9(7) COMP VALUE 0.
002720     05  WS-TOTAL-ROWS                 PIC 9(7) COMP VALUE 0.
002730     05  WS-SUCCESS-ROWS               PIC 9(7) COMP VALUE 0.
002740     05  WS-ERROR-ROWS                 PIC 9(7) COMP VALUE 0.
002750     05  WS-SUBSCRIPT                  PIC 9(5) COMP VALUE 0.
002760     05  WS-HEADER-TALLY               PIC 9(3) COMP VALUE 0.
002770     05  FILLER                       PIC X(01).
002780
002790 01  WS-ERROR-LINE.
002800     05  FILLER                        PIC X(1)  VALUE SPACES.
002810     05  ERR-TAG                       PIC X(3)  VALUE '行'.
002820     05  ERR-LINE-NO                   PIC 9(5).
002830     05  FILLER                        PIC X(1)  VALUE ':'.
002840     05  ERR-MESSAGE                   PIC X(60).
002850
002860 01  WS-SUMMARY-LINES.
002870     05  WS-SUM-LINE-1                 PIC X(40)
002880         VALUE 'POS CSV UPLOAD SUMMARY'.
002890     05  WS-SUM-LINE-2.
002900         10  FILLER                    PIC X(16)
002910             VALUE '  TOTAL ROWS    :'.
002920         10  WS-SUM-TOTAL-ROWS         PIC ZZZZ9.
002930     05  WS-SUM-LINE-3.
002940         10  FILLER                    PIC X(16)
002950             VALUE '  SUCCESS ROWS  :'.
002960         10  WS-SUM-SUCCESS-ROWS       PIC ZZZZ9.
002970     05  WS-SUM-LINE-4.
002980         10  FILLER                    PIC X(16)
002990             VALUE '  ERROR ROWS    :'.
003000         10  WS-SUM-ERROR-ROWS         PIC ZZZZ9.
003010
003020 PROCEDURE DIVISION.
003030
003040 000-MAINLINE.
003050     PERFORM 100-OPEN-AND-LOAD       THRU 100-EXIT.
003060     PERFORM 150-PRIME-FIRST-ROW     THRU 150-EXIT.
003070     PERFORM 300-PROCESS-ONE-ROW     THRU 300-EXIT
003080             UNTIL EOF-POS-EXTRACT.
003090     PERFORM 700-REWRITE-MS-FILE     THRU 700-EXIT.
003100     PERFORM 800-WRITE-SUMMARY       THRU 800-EXIT.
003110     PERFORM 900-CLOSE-FILES         THRU 900-EXIT.
003120     MOVE ZERO TO RETURN-CODE.
003130     GOBACK.
003140
003150 100-OPEN-AND-LOAD.
003160     OPEN INPUT  POS-EXTRACT-FILE
003170                 STORE-MASTER-FILE
003180                 RCP-MASTER-FILE
003190                 MS-SALES-FILE
003200          OUTPUT ERROR-REPORT-FILE
003210                 SYSOUT-FILE.
003220     PERFORM 110-LOAD-STORE-TBL      THRU 110-EXIT.
003230     PERFORM 120-LOAD-RCP-TBL        THRU 120-EXIT.
003240     PERFORM 130-LOAD-MS-TBL         THRU 130-EXIT.
003250 100-EXIT.
003260     EXIT.
003270
003280 110-LOAD-STORE-TBL.
003290     PERFORM 111-READ-STORE THRU 111-EXIT.
003300     PERFORM 1101-LOOP THRU 1101-EXIT UNTIL EOF-STORE-MASTER.
003310    1101-LOOP.
003320        ADD 1 TO WS-STR-ROW-COUNT
003330        SET STR-IDX TO WS-STR-ROW-COUNT
003340        MOVE STR-STORE-ID    TO WS-STR-STORE-ID (STR-IDX)
003350        MOVE STR-STORE-CODE  TO WS-STR-STORE-CODE (STR-IDX)
003360        PERFORM 111-READ-STORE THRU 111-EXIT.
003370    1101-EXIT.
003380        EXIT.
003390
003400 110-EXIT.
003410     EXIT.
003420
003430 111-READ-STORE.
003440     READ STORE-MASTER-FILE
003450        AT END MOVE 'YES' TO WS-EOF-STORE-SW
003460     END-READ.
003470 111-EXIT.
003480     EXIT.
003490
003500 120-LOAD-RCP-TBL.
003510     PERFORM 121-READ-RCP THRU 121-EXIT.
003520     PERFORM 1201-LOOP THRU 1201-EXIT UNTIL EOF-RCP-MASTER.
003530    1201-LOOP.
003540        ADD 1 TO WS-RM-ROW-COUNT
003550        SET RM-IDX TO WS-RM-ROW-COUNT
003560        MOVE RCP-ID          TO WS-RM-RCP-ID (RM-IDX)
003570        MOVE RCP-STATUS      TO WS-RM-STATUS (RM-IDX)
003580        PERFORM 121-READ-RCP THRU 121-EXIT.
003590    1201-EXIT.
003600        EXIT.
003610
003620 120-EXIT.
003630     EXIT.
003640
003650 121-READ-RCP.
003660     READ RCP-MASTER-FILE
003670        AT END MOVE 'YES' TO WS-EOF-RCP-SW
003680     END-READ.
003690 121-EXIT.
003700     EXIT.
003710
003720 130-LOAD-MS-TBL.
003730     PERFORM 131-READ-MS THRU 131-EXIT.
003740     PERFORM 1301-LOOP THRU 1301-EXIT UNTIL EOF-MS-SALES.
003750    1301-LOOP.
003760        ADD 1 TO WS-MS-ROW-COUNT
003770        SET MS-IDX TO WS-MS-ROW-COUNT
003780        MOVE MS-STORE-ID     TO WS-MS-STORE-ID (MS-IDX)
003790        MOVE MS-RECIPE-ID    TO WS-MS-RECIPE-ID (MS-IDX)
003800        MOVE MS-SALES-MONTH  TO WS-MS-SALES-MONTH (MS-IDX)
003810        MOVE MS-QUANTITY     TO WS-MS-QUANTITY (MS-IDX)
003820        MOVE MS-SALES-AMOUNT TO WS-MS-SALES-AMOUNT (MS-IDX)
003830        MOVE 'Y'             TO WS-MS-KEEP-SW (MS-IDX)
003840        PERFORM 131-READ-MS THRU 131-EXIT.
003850    1301-EXIT.
003860        EXIT.
003870
003880 130-EXIT.
003890     EXIT.
003900
003910 131-READ-MS.
003920     READ MS-SALES-FILE
003930        AT END MOVE 'YES' TO WS-EOF-MS-SW
003940     END-READ.
003950 131-EXIT.
003960     EXIT.
003970
003980******************************************************************
003990*    150-PRIME-FIRST-ROW
004000*    READS THE FIRST PHYSICAL RECORD AND DROPS IT SILENTLY IF IT
004010*    LOOKS LIKE A COLUMN HEADER.  ONLY ROW 1 IS EVER CHECKED.
004020******************************************************************
004030 150-PRIME-FIRST-ROW.
004040     PERFORM 151-READ-POS-LINE THRU 151-EXIT.
004050     IF NOT EOF-POS-EXTRACT
004060        PERFORM 160-SPLIT-CSV-COLUMNS THRU 160-EXIT
004070        PERFORM 170-TEST-IS-HEADER    THRU 170-EXIT
004080        IF ROW-IS-VALID
004090           PERFORM 151-READ-POS-LINE THRU 151-EXIT
004100        END-IF
004110     END-IF.
004120 150-EXIT.
004130     EXIT.
004140
004150 151-READ-POS-LINE.
004160     READ POS-EXTRACT-FILE
004170        AT END MOVE 'YES' TO WS-EOF-POS-SW
004180     END-READ.
004190 151-EXIT.
004200     EXIT.
004210
004220 160-SPLIT-CSV-COLUMNS.
004230     MOVE SPACES TO WS-COL-1 WS-COL-2 WS-COL-3
004240                    WS-COL-4 WS-COL-5 WS-COL-6.
004250     MOVE ZERO   TO WS-COL-COUNT.
004260     UNSTRING POS-CSV-LINE DELIMITED BY ','
004270         INTO WS-COL-1 WS-COL-2 WS-COL-3
004280              WS-COL-4 WS-COL-5 WS-COL-6
004290         TALLYING IN WS-COL-COUNT.
004300 160-EXIT.
004310     EXIT.
004320
004330******************************************************************
004340*    170-TEST-IS-HEADER
004350*    SETS ROW-IS-VALID TO 'YES' WHEN COLUMN 1 IS A RECOGNISED
004360*    HEADER CAPTION (JAPANESE "STORE" CHARACTERS, OR "STORE_CODE"
004370*    / "STORE CODE" IN ANY MIX OF CASE) -- SEE FC-0090.
004380******************************************************************
004390 170-TEST-IS-HEADER.
004400     MOVE 'NO ' TO WS-ROW-IS-VALID-SW.
004410     MOVE ZERO  TO WS-HEADER-TALLY.
004420     INSPECT WS-COL-1 TALLYING WS-HEADER-TALLY FOR ALL '店舗'.
004430     IF WS-HEADER-TALLY > 0
004440        MOVE 'YES' TO WS-ROW-IS-VALID-SW
004450     ELSE
004460        MOVE WS-COL-1 TO WS-COL-1-UC
004470        INSPECT WS-COL-1-UC CONVERTING
004480             'abcdefghijklmnopqrstuvwxyz'
004490          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004500        IF WS-COL-1-UC = 'STORE_CODE'
004510           OR WS-COL-1-UC = 'STORE CODE'
004520           MOVE 'YES' TO WS-ROW-IS-VALID-SW
004530        END-IF
004540     END-IF.
004550 170-EXIT.
004560     EXIT.
004570
004580******************************************************************
004590*    300-PROCESS-ONE-ROW
004600*    ONE PASS OF THE READ-VALIDATE-WRITE LOOP.  ANY VALIDATION
004610*    FAILURE LOGS AN ERROR LINE AND FALLS THROUGH WITHOUT A
004620*    MONTHLY-SALES INSERT; IT DOES NOT STOP THE RUN.
004630******************************************************************
004640 300-PROCESS-ONE-ROW.
004650     ADD 1 TO WS-LINE-NUMBER.
004660     ADD 1 TO WS-TOTAL-ROWS.
004670     MOVE 'YES' TO WS-ROW-IS-VALID-SW.
004680     PERFORM 160-SPLIT-CSV-COLUMNS   THRU 160-EXIT.
004690
004700     IF WS-COL-COUNT NOT = 5
004710        MOVE '列数が不正です'      TO ERR-MESSAGE
004720        PERFORM 390-LOG-ERROR       THRU 390-EXIT
004730     ELSE
004740        PERFORM 320-VALIDATE-MONTH  THRU 320-EXIT
004750        IF ROW-IS-VALID
004760           PERFORM 330-LOOKUP-STORE THRU 330-EXIT
004770        END-IF
004780        IF ROW-IS-VALID
004790           PERFORM 340-LOOKUP-RECIPE THRU 340-EXIT
004800        END-IF
004810        IF ROW-IS-VALID
004820           PERFORM 350-PARSE-QTY-AMT THRU 350-EXIT
004830        END-IF
004840        IF ROW-IS-VALID
004850           PERFORM 400-CHECK-STORE-MONTH-BREAK THRU 400-EXIT
004860           PERFORM 420-INSERT-SALES-ROW        THRU 420-EXIT
004870           ADD 1 TO WS-SUCCESS-ROWS
004880        END-IF
004890     END-IF.
004900
004910     PERFORM 151-READ-POS-LINE THRU 151-EXIT.
004920 300-EXIT.
004930     EXIT.
004940
004950******************************************************************
004960*    320-VALIDATE-MONTH  --  MUST MATCH "YYYY-MM".
004970******************************************************************
004980 320-VALIDATE-MONTH.
004990     MOVE WS-COL-3        TO WS-MONTH-WORK.
005000     IF WS-MONTH-CCYY  IS NOT NUMERIC
005010        OR WS-MONTH-DASH NOT = '-'
005020        OR WS-MONTH-MM   IS NOT NUMERIC
005030        OR WS-MONTH-TRAIL NOT = SPACES
005040        MOVE '売上月の形式が不正です' TO ERR-MESSAGE
005050        PERFORM 390-LOG-ERROR THRU 390-EXIT
005060     ELSE
005070        MOVE WS-COL-3 (1:7) TO WS-SALES-MONTH
005080     END-IF.
005090 320-EXIT.
005100     EXIT.
005110
005120******************************************************************
005130*    330-LOOKUP-STORE
005140******************************************************************
005150 330-LOOKUP-STORE.
005160     MOVE 'NO ' TO WS-STORE-FOUND-SW.
005170     PERFORM 3301-LOOP THRU 3301-EXIT
005180         VARYING STR-IDX FROM 1 BY 1 UNTIL STR-IDX >
005190             WS-STR-ROW-COUNT.
005200     IF NOT A-STORE-WAS-FOUND
005210        MOVE '店舗が見つかりません' TO ERR-MESSAGE
005220        PERFORM 390-LOG-ERROR         THRU 390-EXIT
005230     END-IF.
005240    3301-LOOP.
005250        IF WS-STR-STORE-CODE (STR-IDX) = WS-COL-1
005260           MOVE 'YES' TO WS-STORE-FOUND-SW
005270           MOVE WS-STR-STORE-ID (STR-IDX) TO WS-STORE-ID
005280        END-IF.
005290    3301-EXIT.
005300        EXIT.
005310
005320 330-EXIT.
005330     EXIT.
005340
005350******************************************************************
005360*    340-LOOKUP-RECIPE  --  COLUMN 2 MUST BE NUMERIC AND MUST
005370*    NAME A NON-DELETED RECIPE.
005380******************************************************************
005390 340-LOOKUP-RECIPE.
005400     MOVE WS-COL-2 TO WS-RECIPE-COL-J.
005410     INSPECT WS-RECIPE-COL-J REPLACING LEADING SPACE BY ZERO.
005420     MOVE 'NO ' TO WS-RECIPE-FOUND-SW.
005430     IF WS-RECIPE-COL-J IS NOT NUMERIC
005440    MOVE 'レシピが見つかりません' TO ERR-MESSAGE
005450        PERFORM 390-LOG-ERROR THRU 390-EXIT
005460     ELSE
005470        PERFORM 3401-LOOP THRU 3401-EXIT
005480            VARYING RM-IDX FROM 1 BY 1 UNTIL RM-IDX >
005490                WS-RM-ROW-COUNT.
005500        IF NOT A-RECIPE-WAS-FOUND
005510       MOVE 'レシピが見つかりません' TO ERR-MESSAGE
005520           PERFORM 390-LOG-ERROR THRU 390-EXIT
005530        END-IF
005540     END-IF.
005550    3401-LOOP.
005560           IF WS-RM-RCP-ID (RM-IDX) = WS-RECIPE-COL-NUM
005570              AND WS-RM-STATUS (RM-IDX) NOT = 'X'
005580              MOVE 'YES' TO WS-RECIPE-FOUND-SW
005590              MOVE WS-RECIPE-COL-NUM TO WS-RECIPE-ID
005600           END-IF.
005610    3401-EXIT.
005620        EXIT.
005630
005640 340-EXIT.
005650     EXIT.
005660
005670******************************************************************
005680*    350-PARSE-QTY-AMT  --  COLUMN 4 IS AN INTEGER QUANTITY,
005690*    COLUMN 5 IS A DECIMAL SALES AMOUNT ("NNNN.NN").
005700******************************************************************
005710 350-PARSE-QTY-AMT.
005720     MOVE WS-COL-4 TO WS-QTY-COL-J.
005730     INSPECT WS-QTY-COL-J REPLACING LEADING SPACE BY ZERO.
005740     IF WS-QTY-COL-J IS NOT NUMERIC
005750    MOVE
005760        '数量または金額の形式が不正です' TO ERR-MESSAGE
005770        PERFORM 390-LOG-ERROR THRU 390-EXIT
005780     ELSE
005790        MOVE WS-QTY-COL-NUM TO WS-QUANTITY
005800        MOVE SPACES TO WS-AMT-INT-RAW WS-AMT-DEC-RAW
005810                       WS-AMT-OVERFLOW
005820        MOVE ZERO   TO WS-AMT-COL-COUNT
005830        UNSTRING WS-COL-5 DELIMITED BY '.'
005840            INTO WS-AMT-INT-RAW WS-AMT-DEC-RAW WS-AMT-OVERFLOW
005850            TALLYING IN WS-AMT-COL-COUNT
005860        INSPECT WS-AMT-INT-RAW REPLACING LEADING SPACE BY ZERO
005870        INSPECT WS-AMT-DEC-RAW REPLACING TRAILING SPACE BY ZERO
005880        IF WS-AMT-COL-COUNT NOT = 2
005890           OR WS-AMT-INT-RAW IS NOT NUMERIC
005900           OR WS-AMT-DEC-RAW IS NOT NUMERIC
005910       MOVE
005920           '数量または金額の形式が不正です' TO ERR-MESSAGE
005930           PERFORM 390-LOG-ERROR THRU 390-EXIT
005940        ELSE
005950           COMPUTE WS-SALES-AMOUNT =
005960                   WS-AMT-INT-NUM + (WS-AMT-DEC-NUM / 100)
005970        END-IF
005980     END-IF.
005990 350-EXIT.
006000     EXIT.
006010
006020******************************************************************
006030*    400-CHECK-STORE-MONTH-BREAK
006040*    THE REPLACE-ON-LOAD CONTROL BREAK.  THE FIRST TIME A
006050*    STORE+MONTH PAIR IS SEEN THIS RUN, EVERY EXISTING TABLE ROW
006060*    FOR THAT PAIR IS MARKED NOT TO BE KEPT ON REWRITE.
006070******************************************************************
006080 400-CHECK-STORE-MONTH-BREAK.
006090     MOVE 'NO ' TO WS-PAIR-SEEN-SW.
006100     PERFORM 4001-LOOP THRU 4001-EXIT
006110         VARYING PS-IDX FROM 1 BY 1 UNTIL PS-IDX >
006120             WS-PS-ROW-COUNT.
006130     IF NOT PAIR-ALREADY-SEEN
006140        ADD 1 TO WS-PS-ROW-COUNT
006150        SET PS-IDX TO WS-PS-ROW-COUNT
006160        MOVE WS-STORE-ID    TO WS-PS-STORE-ID (PS-IDX)
006170        MOVE WS-SALES-MONTH TO WS-PS-SALES-MONTH (PS-IDX)
006180        PERFORM 4002-LOOP THRU 4002-EXIT
006190            VARYING MS-IDX FROM 1 BY 1 UNTIL MS-IDX >
006200                WS-MS-ROW-COUNT.
006210     END-IF.
006220    4001-LOOP.
006230        IF WS-PS-STORE-ID (PS-IDX) = WS-STORE-ID
006240           AND WS-PS-SALES-MONTH (PS-IDX) = WS-SALES-MONTH
006250           MOVE 'YES' TO WS-PAIR-SEEN-SW
006260        END-IF.
006270    4001-EXIT.
006280        EXIT.
006290
006300    4002-LOOP.
006310           IF WS-MS-STORE-ID (MS-IDX) = WS-STORE-ID
006320              AND WS-MS-SALES-MONTH (MS-IDX) = WS-SALES-MONTH
006330              MOVE 'N' TO WS-MS-KEEP-SW (MS-IDX)
006340           END-IF.
006350    4002-EXIT.
006360        EXIT.
006370
006380 400-EXIT.
006390     EXIT.
006400
006410 420-INSERT-SALES-ROW.
006420     ADD 1 TO WS-MS-ROW-COUNT.
006430     SET MS-IDX TO WS-MS-ROW-COUNT.
006440     MOVE WS-STORE-ID     TO WS-MS-STORE-ID (MS-IDX).
006450     MOVE WS-RECIPE-ID    TO WS-MS-RECIPE-ID (MS-IDX).
006460     MOVE WS-SALES-MONTH  TO WS-MS-SALES-MONTH (MS-IDX).
006470     MOVE WS-QUANTITY     TO WS-MS-QUANTITY (MS-IDX).
006480     MOVE WS-SALES-AMOUNT TO WS-MS-SALES-AMOUNT (MS-IDX).
006490     MOVE 'Y'             TO WS-MS-KEEP-SW (MS-IDX).
006500 420-EXIT.
006510     EXIT.
006520
006530 390-LOG-ERROR.
006540     MOVE 'NO '          TO WS-ROW-IS-VALID-SW.
006550     ADD 1 TO WS-ERROR-ROWS.
006560     MOVE WS-LINE-NUMBER TO ERR-LINE-NO.
006570     WRITE ERROR-REPORT-LINE FROM WS-ERROR-LINE.
006580 390-EXIT.
006590     EXIT.
006600
006610******************************************************************
006620*    700-REWRITE-MS-FILE  --  SEE FC-0096 BANNER ABOVE.
006630******************************************************************
006640 700-REWRITE-MS-FILE.
006650     CLOSE MS-SALES-FILE.
006660     OPEN OUTPUT MS-SALES-FILE.
006670     PERFORM 7001-LOOP THRU 7001-EXIT
006680         VARYING MS-IDX FROM 1 BY 1 UNTIL MS-IDX >
006690             WS-MS-ROW-COUNT.
006700    7001-LOOP.
006710        IF WS-MS-KEEP-THIS-ROW (MS-IDX)
006720           MOVE WS-MS-STORE-ID (MS-IDX)     TO MS-STORE-ID
006730           MOVE WS-MS-RECIPE-ID (MS-IDX)    TO MS-RECIPE-ID
006740           MOVE WS-MS-SALES-MONTH (MS-IDX)  TO MS-SALES-MONTH
006750           MOVE WS-MS-QUANTITY (MS-IDX)     TO MS-QUANTITY
006760           MOVE WS-MS-SALES-AMOUNT (MS-IDX) TO MS-SALES-AMOUNT
006770           WRITE MONTHLY-SALES-RECORD
006780        END-IF.
006790    7001-EXIT.
006800        EXIT.
006810
006820 700-EXIT.
006830     EXIT.
006840
006850 800-WRITE-SUMMARY.
006860     MOVE WS-TOTAL-ROWS   TO WS-SUM-TOTAL-ROWS.
006870     MOVE WS-SUCCESS-ROWS TO WS-SUM-SUCCESS-ROWS.
006880     MOVE WS-ERROR-ROWS   TO WS-SUM-ERROR-ROWS.
006890     WRITE SYSOUT-REC FROM WS-SUM-LINE-1.
006900     WRITE SYSOUT-REC FROM WS-SUM-LINE-2.
006910     WRITE SYSOUT-REC FROM WS-SUM-LINE-3.
006920     WRITE SYSOUT-REC FROM WS-SUM-LINE-4.
006930 800-EXIT.
006940     EXIT.
006950
006960 900-CLOSE-FILES.
006970     CLOSE POS-EXTRACT-FILE
006980           STORE-MASTER-FILE
006990           RCP-MASTER-FILE
007000           MS-SALES-FILE
007010           ERROR-REPORT-FILE
007020           SYSOUT-FILE.
007030 900-EXIT.
007040     EXIT.
007050
