000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RCP0COS.
000120 AUTHOR.        R F MATTHYS.
000130 INSTALLATION.  CORPORATE SYSTEMS - MENU ENGINEERING.
000140 DATE-WRITTEN.  03/11/94.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*    RCP0COS PRICES RECIPES FROM CURRENT INGREDIENT PRICES AND
000220*    MAINTAINS THE RECIPE-COST MASTER.  THREE RUN MODES, SELECTED
000230*    BY THE SINGLE SYSIN CONTROL CARD:
000240*
000250*      MODE 'S' - COST ONE RECIPE (CC-KEY = RECIPE ID) AND
000260*                 REWRITE THE RECIPE-COST MASTER.
000270*      MODE 'I' - INGREDIENT-DRIVEN BATCH RECALC.  CC-KEY IS AN
000280*                 INGREDIENT ID; EVERY RECIPE THAT USES IT IS
000290*                 RE-COSTED AND THE RECIPE-COST MASTER IS
000300*                 REWRITTEN IN FULL.
000310*      MODE 'R' - AFFECTED-RECIPE REPORT.  SAME DRIVING LOOP AS
000320*                 MODE 'I' BUT READ-ONLY -- PRINTS BEFORE/AFTER
000330*                 COST AND A BELOW-TARGET-MARGIN FLAG FOR EVERY
000340*                 RECIPE THE INGREDIENT AFFECTS.  NO FILE UPDATE.
000350*
000360******************************************************************
000370*
000380             SYSIN CONTROL CARD    -  UT-S-CTLCARD
000390             INGREDIENT PRICES     -  UT-S-INGPRIC
000400                 (INGREDIENT-PRICE.DAT)
000410             RECIPE MASTER         -  UT-S-RCPMAST  (RECIPE.DAT)
000420             RECIPE LINES          -  UT-S-RCPLINE
000430                 (RECIPE-INGREDIENT.DAT)
000440             RECIPE COST MASTER    -  UT-S-RCPCOST
000450                 (RECIPE-COST.DAT, READ THEN REWRITTEN)
000460             SYSOUT REPORT/DUMP    -  UT-S-SYSOUT
000470*
000480******************************************************************
000490*    CHANGE LOG
000500*    DATE      BY   TICKET   DESCRIPTION
000510*    --------  ---  -------  --------------------------------------
000520*    03/11/94  RFM  FC-0012  ORIGINAL PROGRAM -- MODE 'S' ONLY.
000530*    11/11/95  JTC  FC-0071  ADDED TARGET-MARGIN / RECOMMENDED
000540*                            PRICE CALCULATION.  DEFAULT RATE
000550*                            0.7000 WHEN THE RECIPE HAS NONE.
000560*    08/02/96  JTC  FC-0080  ADDED MODE 'I' -- INGREDIENT-DRIVEN
000570*                            BATCH RECALCULATION FOR PRICE CHANGES.
000580*    11/11/95  JTC  FC-0071  ADDED ACTUAL-MARGIN / BELOW-TARGET
000590*                            FLAG LOGIC FOR THE PURCHASING DESK.
000600*    04/26/02  DWT  FC-0094  ADDED MODE 'R' -- READ-ONLY AFFECTED
000610*                            RECIPE REPORT, NO RECIPE-COST UPDATE.
000620*    01/08/99  LPK  FC-Y2K1  TODAY'S DATE NOW BUILT WITH A FULL
000630*                            4-DIGIT CENTURY WINDOW (SEE
000640*                            050-GET-TODAYS-DATE) -- WAS A BARE
000650*                            2-DIGIT YEAR, REJECTED BY AUDIT.
000660*    09/14/04  DWT  FC-0101  RECIPE-COST MASTER REWRITE NOW KEEPS
000670*                            UNTOUCHED ROWS INSTEAD OF DROPPING
000680*                            THEM -- A PRIOR FIX HAD TRUNCATED THE
000690*                            FILE TO JUST THE RECIPES RE-COSTED.
000700*    02/19/07  DWT  FC-0109  DROPPED THE INGREDIENT-MASTER SELECT/
000710*                            FD -- LEFT OVER FROM AN EARLIER DESIGN
000720*                            THAT LOOKED UP THE INGREDIENT NAME FOR
000730*                            THE MODE 'R' REPORT.  COSTING ONLY EVER
000740*                            NEEDED INGREDIENT-PRICE; THE FILE WAS
000750*                            NEVER OPENED.
000760*    02/26/07  DWT  FC-0112  3151-LOOP FULL-SCANNED WS-RM-ENTRY WITH
000770*                            NO EARLY EXIT, SO RM-IDX WAS ALWAYS ONE
000780*                            PAST END-OF-TABLE WHEN 550-WRITE-
000790*                            AFFECTED-LINE READ WS-RM-TITLE (RM-IDX) --
000800*                            EVERY TITLE ON THE MODE 'R' REPORT CAME
000810*                            FROM AN UNLOADED SLOT.  ADDED WS-FOUND-
000820*                            RM-IDX, SET AT THE MOMENT OF MATCH IN
000830*                            3151-LOOP, AND READ IT BACK IN 550-
000840*                            WRITE-AFFECTED-LINE INSTEAD OF RM-IDX.
000850*    03/05/07  DWT  FC-0114  000-MAINLINE HAD A LEFTOVER MODE 'S'
000860*                            BLOCK THAT CALLED 300-COST-ONE-RECIPE
000870*                            DIRECTLY ON A BOGUS PERFORM VARYING --
000880*                            NOT LEGAL COBOL, AND IT SKIPPED THE
000890*                            315-VERIFY-RECIPE-ACTIVE DELETED-RECIPE
000900*                            GUARD THAT 310-COST-SINGLE-RUN (CALLED
000910*                            RIGHT AFTER IT) ALREADY PERFORMS
000920*                            CORRECTLY.  ITS RESULT WAS THROWN AWAY
000930*                            BY THE SECOND CALL ANYWAY.  DELETED THE
000940*                            BLOCK AND THE NOW-UNUSED WS-SUBSCRIPT.
000950******************************************************************
000960
000970 ENVIRONMENT DIVISION.
000980
000990 CONFIGURATION SECTION.
001000 SOURCE-COMPUTER.   IBM-390.
001010 OBJECT-COMPUTER.   IBM-390.
001020 SPECIAL-NAMES.
001030     C01 IS TOP-OF-FORM.
001040
001050 INPUT-OUTPUT SECTION.
001060 FILE-CONTROL.
001070     SELECT CONTROL-CARD-FILE   ASSIGN TO UT-S-CTLCARD
001080            ORGANIZATION IS SEQUENTIAL
001090            FILE STATUS  IS FS-CTLCARD.
001100
001110     SELECT ING-PRICE-FILE      ASSIGN TO UT-S-INGPRIC
001120            ORGANIZATION IS SEQUENTIAL
001130            FILE STATUS  IS FS-INGPRIC.
001140
001150     SELECT RCP-MASTER-FILE     ASSIGN TO UT-S-RCPMAST
001160            ORGANIZATION IS SEQUENTIAL
001170            FILE STATUS  IS FS-RCPMAST.
001180
001190     SELECT RCP-LINE-FILE       ASSIGN TO UT-S-RCPLINE
001200            ORGANIZATION IS SEQUENTIAL
001210            FILE STATUS  IS FS-RCPLINE.
001220
001230     SELECT RCP-COST-FILE       ASSIGN TO UT-S-RCPCOST
001240            ORGANIZATION IS SEQUENTIAL
001250            FILE STATUS  IS FS-RCPCOST.
001260
001270     SELECT SYSOUT-FILE         ASSIGN TO UT-S-SYSOUT
001280            ORGANIZATION IS SEQUENTIAL
001290            FILE STATUS  IS FS-SYSOUT.
001300
001310 DATA DIVISION.
001320
001330 FILE SECTION.
001340
001350 FD  CONTROL-CARD-FILE
001360     RECORDING MODE IS F
001370     LABEL RECORDS ARE STANDARD
001380     RECORD CONTAINS 80 CHARACTERS
001390     DATA RECORD IS CC-RECORD.
001400 01  CC-RECORD.
001410     05  CC-RUN-MODE                   PIC X(1).
001420         88  CC-MODE-SINGLE                VALUE 'S'.
001430         88  CC-MODE-INGREDIENT            VALUE 'I'.
001440         88  CC-MODE-REPORT                VALUE 'R'.
001450     05  CC-KEY                        PIC 9(9).
001460     05  FILLER REDEFINES CC-KEY.
001470         10  CC-KEY-X                  PIC X(9).
001480     05  FILLER                        PIC X(70).
001490
001500 FD  ING-PRICE-FILE
001510     RECORDING MODE IS F
001520     LABEL RECORDS ARE STANDARD
001530     DATA RECORD IS ING-PRICE-RECORD.
001540     COPY ING0PRC.
001550
001560 FD  RCP-MASTER-FILE
001570     RECORDING MODE IS F
001580     LABEL RECORDS ARE STANDARD
001590     DATA RECORD IS RECIPE-MASTER-RECORD.
001600     COPY RCP0MST.
001610
001620 FD  RCP-LINE-FILE
001630     RECORDING MODE IS F
001640     LABEL RECORDS ARE STANDARD
001650     DATA RECORD IS RECIPE-LINE-RECORD.
001660     COPY RCP0LIN.
001670
001680 FD  RCP-COST-FILE
001690     RECORDING MODE IS F
001700     LABEL RECORDS ARE STANDARD
001710     DATA RECORD IS RECIPE-COST-RECORD.
001720     COPY RCP0CST.
001730
001740 FD  SYSOUT-FILE
001750     RECORDING MODE IS F
001760     LABEL RECORDS ARE STANDARD
001770     RECORD CONTAINS 133 CHARACTERS
001780     DATA RECORD IS SYSOUT-REC.
001790 01  SYSOUT-REC                        PIC X(133).
001800
001810 WORKING-STORAGE SECTION.
001820
001830 01  FILE-STATUS-CODES.
001840     05  FS-CTLCARD                    PIC X(2).
001850     05  FS-INGPRIC                    PIC X(2).
001860     05  FS-RCPMAST                    PIC X(2).
001870     05  FS-RCPLINE                    PIC X(2).
001880     05  FS-RCPCOST                    PIC X(2).
001890     05  FS-SYSOUT                     PIC X(2).
001900     05  FILLER                       PIC X(01).
001910
001920 01  PROGRAM-SWITCHES.
001930     05  WS-EOF-ING-PRICE-SW           PIC X(3)  VALUE 'NO '.
001940         88  EOF-ING-PRICE                  VALUE 'YES'.
001950     05  WS-EOF-RCP-MASTER-SW          PIC X(3)  VALUE 'NO '.
001960         88  EOF-RCP-MASTER                 VALUE 'YES'.
001970     05  WS-EOF-RCP-LINE-SW            PIC X(3)  VALUE 'NO '.
001980         88  EOF-RCP-LINE                   VALUE 'YES'.
001990     05  WS-EOF-RCP-COST-SW            PIC X(3)  VALUE 'NO '.
002000         88  EOF-RCP-COST                   VALUE 'YES'.
002010     05  WS-RECIPE-FOUND-SW            PIC X(3)  VALUE SPACES.
002020         88  RECIPE-FOUND                   VALUE 'YES'.
002030     05  WS-COST-ROW-FOUND-SW          PIC X(3)  VALUE SPACES.
002040         88  COST-ROW-FOUND                 VALUE 'YES'.
002050     05  WS-PRICE-FOUND-SW             PIC X(3)  VALUE SPACES.
002060         88  A-PRICE-WAS-FOUND              VALUE 'YES'.
002070     05  WS-FOUND-RM-IDX               PIC 9(5) COMP VALUE 0.
002080     05  FILLER                       PIC X(01).
002090
002100* TODAY'S DATE, BUILT WITH Y2K CENTURY WINDOWING (SEE FC-Y2K1).
002110 01  WS-TODAY-RAW.
002120     05  WS-TODAY-RAW-YY               PIC 99.
002130     05  WS-TODAY-RAW-MM               PIC 99.
002140     05  WS-TODAY-RAW-DD               PIC 99.
002150     05  FILLER                       PIC X(01).
002160
002170 01  WS-TODAY-CCYYMMDD                 PIC 9(8).
002180     05  FILLER REDEFINES WS-TODAY-CCYYMMDD.
002190         10  WS-TODAY-CCYY             PIC 9(4).
002200         10  WS-TODAY-MM               PIC 9(2).
002210         10  WS-TODAY-DD               PIC 9(2).
002220
002230* ---------------------------------------------------------------*
002240*  IN-MEMORY REFERENCE TABLES.  NO ISAM/VSAM ON ANY OF THESE
002250*  FILES -- THEY ARE LOADED ONCE AND SCANNED, PER STANDING DESIGN
002260*  RULE FC-STD-003 (SMALL REFERENCE FILES STAY LINE-SEQUENTIAL).
002270* ---------------------------------------------------------------*
002280 01  WS-ING-PRICE-TABLE.
002290     05  WS-IP-MAX-ROWS                PIC 9(5) COMP VALUE 5000.
002300     05  WS-IP-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002310     05  FILLER                       PIC X(01).
002320     05  WS-IP-ENTRY OCCURS 5000 TIMES INDEXED BY IP-IDX.
002330         10  WS-IP-ING-ID              PIC 9(9).
002340         10  WS-IP-UNIT-PRICE          PIC S9(8)V99.
002350         10  WS-IP-EFF-FROM            PIC 9(8).
002360         10  WS-IP-EFF-TO              PIC 9(8).
002370         10  WS-IP-OPEN-SW             PIC X(1).
002380
002390 01  WS-RCP-MASTER-TABLE.
002400     05  WS-RM-MAX-ROWS                PIC 9(5) COMP VALUE 3000.
002410     05  WS-RM-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002420     05  FILLER                       PIC X(01).
002430     05  WS-RM-ENTRY OCCURS 3000 TIMES INDEXED BY RM-IDX.
002440         10  WS-RM-RCP-ID              PIC 9(9).
002450         10  WS-RM-TITLE               PIC X(200).
002460         10  WS-RM-STATUS              PIC X(1).
002470
002480 01  WS-RCP-LINE-TABLE.
002490     05  WS-RL-MAX-ROWS                PIC 9(5) COMP VALUE 20000.
002500     05  WS-RL-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002510     05  FILLER                       PIC X(01).
002520     05  WS-RL-ENTRY OCCURS 20000 TIMES INDEXED BY RL-IDX.
002530         10  WS-RL-RCP-ID              PIC 9(9).
002540         10  WS-RL-ING-ID              PIC 9(9).
002550         10  WS-RL-QUANTITY            PIC S9(6)V999.
002560         10  WS-RL-SORT-ORDER          PIC 9(4).
002570
002580 01  WS-RCP-COST-TABLE.
002590     05  WS-RC-MAX-ROWS                PIC 9(5) COMP VALUE 3000.
002600     05  WS-RC-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002610     05  FILLER                       PIC X(01).
002620     05  WS-RC-ENTRY OCCURS 3000 TIMES INDEXED BY RC-IDX.
002630         10  WS-RC-RECIPE-ID           PIC 9(9).
002640         10  WS-RC-TOTAL-COST          PIC S9(8)V99.
002650         10  WS-RC-TARGET-MARGIN       PIC S9V9999.
002660         10  WS-RC-RECOMMEND-SET-SW    PIC X(1).
002670         10  WS-RC-RECOMMEND-PRICE     PIC S9(8)V99.
002680         10  WS-RC-CURR-PRICE-SET-SW   PIC X(1).
002690         10  WS-RC-CURR-PRICE          PIC S9(8)V99.
002700         10  WS-RC-LAST-CALC-AT        PIC 9(14).
002710
002720 01  WS-DISTINCT-RECIPE-TABLE.
002730     05  WS-DR-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002740     05  FILLER                       PIC X(01).
002750     05  WS-DR-ENTRY OCCURS 3000 TIMES INDEXED BY DR-IDX.
002760         10  WS-DR-RCP-ID              PIC 9(9).
002770
002780 01  WS-WORK-FIELDS.
002790     05  WS-FOUND-SW                   PIC X(3).
002800         88  WS-WAS-FOUND                  VALUE 'YES'.
002810     05  WS-BEST-EFF-FROM              PIC 9(8).
002820     05  FILLER REDEFINES WS-BEST-EFF-FROM.
002830         10  WS-BEST-EFF-CCYY          PIC 9(4).
002840         10  WS-BEST-EFF-MM            PIC 9(2).
002850         10  WS-BEST-EFF-DD            PIC 9(2).
002860     05  WS-BEST-UNIT-PRICE            PIC S9(8)V99.
002870     05  WS-LINE-COST                  PIC S9(10)V9(5) COMP-3.
002880     05  WS-RUNNING-COST               PIC S9(10)V9(5) COMP-3.
002890     05  WS-NEW-TOTAL-COST             PIC S9(8)V99.
002900     05  WS-OLD-TOTAL-COST             PIC S9(8)V99.
002910     05  WS-TARGET-MARGIN              PIC S9V9999.
002920     05  WS-RECOMMEND-PRICE            PIC S9(8)V99.
002930     05  WS-ONE-MINUS-MARGIN           PIC S9V9999.
002940     05  WS-CURRENT-PRICE              PIC S9(8)V99.
002950     05  WS-ACTUAL-MARGIN              PIC S9V9999.
002960     05  WS-BELOW-TARGET-SW            PIC X(1)  VALUE 'N'.
002970         88  WS-BELOW-TARGET               VALUE 'Y'.
002980     05  WS-ING-ID-KEY                 PIC 9(9).
002990     05  WS-RECIPE-COUNT               PIC 9(5) COMP VALUE 0.
003000
003010 01  WS-RPT-DETAIL-LINE.
003020     05  FILLER                PIC X(1)  VALUE SPACES.
003030     05  RPT-RECIPE-ID         PIC 9(9).
003040     05  FILLER                PIC X(2)  VALUE SPACES.
003050     05  RPT-RECIPE-TITLE      PIC X(30).
003060     05  FILLER                PIC X(2)  VALUE SPACES.
003070     05  RPT-OLD-COST          PIC Z,ZZZ,ZZ9.99-.
003080     05  FILLER                PIC X(2)  VALUE SPACES.
003090     05  RPT-NEW-COST          PIC Z,ZZZ,ZZ9.99-.
003100     05  FILLER                PIC X(2)  VALUE SPACES.
003110     05  RPT-ACTUAL-MARGIN     PIC Z.9999-.
003120     05  FILLER                PIC X(2)  VALUE SPACES.
003130     05  RPT-BELOW-TARGET      PIC X(3).
003140     05  FILLER                PIC X(40) VALUE SPACES.
003150
003160 PROCEDURE DIVISION.
003170
003180 000-MAINLINE.
003190     PERFORM 050-GET-TODAYS-DATE    THRU 050-EXIT.
003200     PERFORM 100-OPEN-AND-LOAD      THRU 100-EXIT.
003210     PERFORM 200-READ-CONTROL-CARD  THRU 200-EXIT.
003220
003230     IF CC-MODE-SINGLE
003240        PERFORM 310-COST-SINGLE-RUN THRU 310-EXIT
003250     END-IF.
003260
003270     IF CC-MODE-INGREDIENT
003280        PERFORM 400-RECALC-BY-INGREDIENT THRU 400-EXIT
003290     END-IF.
003300
003310     IF CC-MODE-REPORT
003320        PERFORM 500-AFFECTED-RECIPE-RPT THRU 500-EXIT
003330     END-IF.
003340
003350     PERFORM 900-CLOSE-FILES        THRU 900-EXIT.
003360     MOVE ZERO TO RETURN-CODE.
003370     GOBACK.
003380
003390 050-GET-TODAYS-DATE.
003400*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  WINDOW IT THE SAME
003410*    WAY THE FC-Y2K1 FIX WINDOWED EVERY OTHER DATE FIELD IN THIS
003420*    SUITE -- 00-49 IS 20XX, 50-99 IS 19XX.
003430     ACCEPT WS-TODAY-RAW FROM DATE.
003440     IF WS-TODAY-RAW-YY < 50
003450        COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-RAW-YY
003460     ELSE
003470        COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-RAW-YY
003480     END-IF.
003490     MOVE WS-TODAY-RAW-MM TO WS-TODAY-MM.
003500     MOVE WS-TODAY-RAW-DD TO WS-TODAY-DD.
003510 050-EXIT.
003520     EXIT.
003530
003540 100-OPEN-AND-LOAD.
003550     OPEN INPUT  CONTROL-CARD-FILE
003560                 ING-PRICE-FILE
003570                 RCP-MASTER-FILE
003580                 RCP-LINE-FILE
003590                 RCP-COST-FILE
003600          OUTPUT SYSOUT-FILE.
003610     PERFORM 110-LOAD-ING-PRICE-TBL THRU 110-EXIT.
003620     PERFORM 120-LOAD-RCP-MASTER-TBL THRU 120-EXIT.
003630     PERFORM 130-LOAD-RCP-LINE-TBL   THRU 130-EXIT.
003640     PERFORM 140-LOAD-RCP-COST-TBL   THRU 140-EXIT.
003650 100-EXIT.
003660     EXIT.
003670
003680 110-LOAD-ING-PRICE-TBL.
003690     PERFORM 111-READ-ING-PRICE THRU 111-EXIT.
003700     PERFORM 1101-LOOP THRU 1101-EXIT UNTIL EOF-ING-PRICE.
003710    1101-LOOP.
003720        SET IP-IDX TO WS-IP-ROW-COUNT
003730        ADD 1 TO WS-IP-ROW-COUNT
003740        SET IP-IDX TO WS-IP-ROW-COUNT
003750        MOVE IP-INGREDIENT-ID     TO WS-IP-ING-ID (IP-IDX)
003760        MOVE IP-UNIT-PRICE        TO WS-IP-UNIT-PRICE (IP-IDX)
003770        MOVE IP-EFFECTIVE-FROM    TO WS-IP-EFF-FROM (IP-IDX)
003780        MOVE IP-EFFECTIVE-TO      TO WS-IP-EFF-TO (IP-IDX)
003790        MOVE IP-OPEN-ENDED-SW     TO WS-IP-OPEN-SW (IP-IDX)
003800        PERFORM 111-READ-ING-PRICE THRU 111-EXIT.
003810    1101-EXIT.
003820        EXIT.
003830
003840 110-EXIT.
003850     EXIT.
003860
003870 111-READ-ING-PRICE.
003880     READ ING-PRICE-FILE
003890        AT END MOVE 'YES' TO WS-EOF-ING-PRICE-SW
003900     END-READ.
003910 111-EXIT.
003920     EXIT.
003930
003940 120-LOAD-RCP-MASTER-TBL.
003950     PERFORM 121-READ-RCP-MASTER THRU 121-EXIT.
003960     PERFORM 1201-LOOP THRU 1201-EXIT UNTIL EOF-RCP-MASTER.
003970    1201-LOOP.
003980        ADD 1 TO WS-RM-ROW-COUNT
003990        SET RM-IDX TO WS-RM-ROW-COUNT
004000        MOVE RCP-ID               TO WS-RM-RCP-ID (RM-IDX)
004010        MOVE RCP-TITLE            TO WS-RM-TITLE (RM-IDX)
004020        MOVE RCP-STATUS           TO WS-RM-STATUS (RM-IDX)
004030        PERFORM 121-READ-RCP-MASTER THRU 121-EXIT.
004040    1201-EXIT.
004050        EXIT.
004060
004070 120-EXIT.
004080     EXIT.
004090
004100 121-READ-RCP-MASTER.
004110     READ RCP-MASTER-FILE
004120        AT END MOVE 'YES' TO WS-EOF-RCP-MASTER-SW
004130     END-READ.
004140 121-EXIT.
004150     EXIT.
004160
004170 130-LOAD-RCP-LINE-TBL.
004180     PERFORM 131-READ-RCP-LINE THRU 131-EXIT.
004190     PERFORM 1301-LOOP THRU 1301-EXIT UNTIL EOF-RCP-LINE.
004200    1301-LOOP.
004210        ADD 1 TO WS-RL-ROW-COUNT
004220        SET RL-IDX TO WS-RL-ROW-COUNT
004230        MOVE RI-RECIPE-ID         TO WS-RL-RCP-ID (RL-IDX)
004240        MOVE RI-INGREDIENT-ID     TO WS-RL-ING-ID (RL-IDX)
004250        MOVE RI-QUANTITY          TO WS-RL-QUANTITY (RL-IDX)
004260        MOVE RI-SORT-ORDER        TO WS-RL-SORT-ORDER (RL-IDX)
004270        PERFORM 131-READ-RCP-LINE THRU 131-EXIT.
004280    1301-EXIT.
004290        EXIT.
004300
004310 130-EXIT.
004320     EXIT.
004330
004340 131-READ-RCP-LINE.
004350     READ RCP-LINE-FILE
004360        AT END MOVE 'YES' TO WS-EOF-RCP-LINE-SW
004370     END-READ.
004380 131-EXIT.
004390     EXIT.
004400
004410 140-LOAD-RCP-COST-TBL.
004420     PERFORM 141-READ-RCP-COST THRU 141-EXIT.
004430     PERFORM 1401-LOOP THRU 1401-EXIT UNTIL EOF-RCP-COST.
004440    1401-LOOP.
004450        ADD 1 TO WS-RC-ROW-COUNT
004460        SET RC-IDX TO WS-RC-ROW-COUNT
004470        MOVE RC-RECIPE-ID            TO WS-RC-RECIPE-ID (RC-IDX)
004480        MOVE RC-TOTAL-INGREDIENT-COST TO WS-RC-TOTAL-COST
004490            (RC-IDX)
004500        MOVE RC-TARGET-GROSS-MARGIN-RATE
004510                                     TO WS-RC-TARGET-MARGIN
004520                                         (RC-IDX)
004530        MOVE RC-RECOMMENDED-SET-SW   TO WS-RC-RECOMMEND-SET-SW
004540            (RC-IDX)
004550        MOVE RC-RECOMMENDED-PRICE    TO WS-RC-RECOMMEND-PRICE
004560            (RC-IDX)
004570        MOVE RC-CURRENT-PRICE-SET-SW TO WS-RC-CURR-PRICE-SET-SW
004580            (RC-IDX)
004590        MOVE RC-CURRENT-PRICE        TO WS-RC-CURR-PRICE (RC-IDX)
004600        MOVE RC-LAST-CALCULATED-AT   TO WS-RC-LAST-CALC-AT
004610            (RC-IDX)
004620        PERFORM 141-READ-RCP-COST THRU 141-EXIT.
004630    1401-EXIT.
004640        EXIT.
004650
004660 140-EXIT.
004670     EXIT.
004680
004690 141-READ-RCP-COST.
004700     READ RCP-COST-FILE
004710        AT END MOVE 'YES' TO WS-EOF-RCP-COST-SW
004720     END-READ.
004730 141-EXIT.
004740     EXIT.
004750
004760 200-READ-CONTROL-CARD.
004770     READ CONTROL-CARD-FILE
004780        AT END MOVE 'INVALID CONTROL CARD -- EMPTY FILE'
004790                 TO SYSOUT-REC
004800              WRITE SYSOUT-REC
004810              GO TO 1000-ABEND-RTN
004820     END-READ.
004830 200-EXIT.
004840     EXIT.
004850
004860******************************************************************
004870*    300-COST-ONE-RECIPE
004880*    PRICES A SINGLE RECIPE (WS-ING-ID-KEY HOLDS THE RECIPE ID ON
004890*    ENTRY) FROM THE IN-MEMORY TABLES, LEAVING THE RESULT IN
004900*    WS-NEW-TOTAL-COST / WS-RECOMMEND-PRICE / WS-TARGET-MARGIN.
004910*    DOES NOT TOUCH THE RCP-COST-FILE -- CALLERS DECIDE WHETHER
004920*    TO UPSERT THE WS-RC-ENTRY TABLE (SEE 400-UPSERT-COST-ROW).
004930******************************************************************
004940 300-COST-ONE-RECIPE.
004950     MOVE ZERO TO WS-RUNNING-COST.
004960     PERFORM 3001-LOOP THRU 3001-EXIT
004970         VARYING RL-IDX FROM 1 BY 1 UNTIL RL-IDX >
004980             WS-RL-ROW-COUNT.
004990     PERFORM 330-ROUND-TOTAL-COST   THRU 330-EXIT.
005000     PERFORM 340-RECOMMENDED-PRICE  THRU 340-EXIT.
005010    3001-LOOP.
005020        IF WS-RL-RCP-ID (RL-IDX) = WS-ING-ID-KEY
005030           PERFORM 320-PRICE-ONE-LINE THRU 320-EXIT
005040        END-IF.
005050    3001-EXIT.
005060        EXIT.
005070
005080 300-EXIT.
005090     EXIT.
005100
005110******************************************************************
005120*    320-PRICE-ONE-LINE
005130*    LOOKS UP THE PRICE EFFECTIVE ON WS-TODAY-CCYYMMDD FOR THE
005140*    INGREDIENT ON RECIPE LINE RL-IDX AND EXTENDS IT BY THE LINE
005150*    QUANTITY.  A LINE WHOSE INGREDIENT HAS NO EFFECTIVE PRICE
005160*    CONTRIBUTES ZERO -- IT IS SKIPPED, NOT TREATED AS AN ERROR.
005170******************************************************************
005180 320-PRICE-ONE-LINE.
005190     MOVE 'NO '  TO WS-PRICE-FOUND-SW.
005200     MOVE ZERO   TO WS-BEST-EFF-FROM.
005210     MOVE ZERO   TO WS-BEST-UNIT-PRICE.
005220     PERFORM 3201-LOOP THRU 3201-EXIT
005230         VARYING IP-IDX FROM 1 BY 1 UNTIL IP-IDX >
005240             WS-IP-ROW-COUNT.
005250     IF A-PRICE-WAS-FOUND
005260        COMPUTE WS-LINE-COST ROUNDED =
005270                WS-BEST-UNIT-PRICE * WS-RL-QUANTITY (RL-IDX)
005280        ADD WS-LINE-COST TO WS-RUNNING-COST
005290     END-IF.
005300    3201-LOOP.
005310        IF WS-IP-ING-ID (IP-IDX) = WS-RL-ING-ID (RL-IDX)
005320           AND WS-IP-EFF-FROM (IP-IDX) <= WS-TODAY-CCYYMMDD
005330           AND (WS-IP-OPEN-SW (IP-IDX) = 'Y'
005340                OR WS-IP-EFF-TO (IP-IDX) >= WS-TODAY-CCYYMMDD)
005350           IF WS-IP-EFF-FROM (IP-IDX) >= WS-BEST-EFF-FROM
005360              MOVE WS-IP-EFF-FROM (IP-IDX)   TO WS-BEST-EFF-FROM
005370              MOVE WS-IP-UNIT-PRICE (IP-IDX) TO
005380                  WS-BEST-UNIT-PRICE
005390              MOVE 'YES' TO WS-PRICE-FOUND-SW
005400           END-IF
005410        END-IF.
005420    3201-EXIT.
005430        EXIT.
005440
005450 320-EXIT.
005460     EXIT.
005470
005480 330-ROUND-TOTAL-COST.
005490*    ROUND HALF-UP TO 2 DECIMALS -- ONCE, AT THE END, NOT PER LINE.
005500     COMPUTE WS-NEW-TOTAL-COST ROUNDED = WS-RUNNING-COST.
005510 330-EXIT.
005520     EXIT.
005530
005540******************************************************************
005550*    340-RECOMMENDED-PRICE
005560*    RECOMMENDED = COST / (1 - TARGET MARGIN), ONLY WHEN THE
005570*    TARGET MARGIN IS LESS THAN 1.  TARGET MARGIN DEFAULTS TO
005580*    0.7000 WHEN THE RECIPE'S EXISTING RECIPE-COST ROW (IF ANY)
005590*    DID NOT CARRY ONE.
005600******************************************************************
005610 340-RECOMMENDED-PRICE.
005620     PERFORM 345-FIND-EXISTING-COST-ROW THRU 345-EXIT.
005630     IF COST-ROW-FOUND
005640        MOVE WS-RC-TARGET-MARGIN (RC-IDX) TO WS-TARGET-MARGIN
005650     ELSE
005660        MOVE 0.7000 TO WS-TARGET-MARGIN
005670     END-IF.
005680     IF WS-TARGET-MARGIN < 1
005690        COMPUTE WS-ONE-MINUS-MARGIN = 1 - WS-TARGET-MARGIN
005700        COMPUTE WS-RECOMMEND-PRICE ROUNDED =
005710                WS-NEW-TOTAL-COST / WS-ONE-MINUS-MARGIN
005720     ELSE
005730        MOVE ZERO TO WS-RECOMMEND-PRICE
005740     END-IF.
005750 340-EXIT.
005760     EXIT.
005770
005780 345-FIND-EXISTING-COST-ROW.
005790     MOVE 'NO ' TO WS-COST-ROW-FOUND-SW.
005800     SET RC-IDX TO 1.
005810     SEARCH WS-RC-ENTRY
005820        AT END
005830           MOVE 'NO ' TO WS-COST-ROW-FOUND-SW
005840        WHEN WS-RC-RECIPE-ID (RC-IDX) = WS-ING-ID-KEY
005850           MOVE 'YES' TO WS-COST-ROW-FOUND-SW.
005860 345-EXIT.
005870     EXIT.
005880
005890******************************************************************
005900*    310-COST-SINGLE-RUN
005910*    MODE 'S' DRIVER -- COST THE ONE RECIPE NAMED ON THE CONTROL
005920*    CARD, UPSERT ITS ROW IN THE WS-RC-ENTRY TABLE, THEN REWRITE
005930*    THE WHOLE RECIPE-COST MASTER.
005940******************************************************************
005950 310-COST-SINGLE-RUN.
005960     MOVE CC-KEY TO WS-ING-ID-KEY.
005970     PERFORM 315-VERIFY-RECIPE-ACTIVE THRU 315-EXIT.
005980     IF RECIPE-FOUND
005990        PERFORM 300-COST-ONE-RECIPE THRU 300-EXIT
006000        PERFORM 400-UPSERT-COST-ROW THRU 400-U-EXIT
006010        PERFORM 600-REWRITE-COST-FILE THRU 600-EXIT
006020     ELSE
006030        MOVE 'RECIPE NOT FOUND OR DELETED' TO SYSOUT-REC
006040        WRITE SYSOUT-REC
006050     END-IF.
006060 310-EXIT.
006070     EXIT.
006080
006090 315-VERIFY-RECIPE-ACTIVE.
006100     MOVE 'NO ' TO WS-RECIPE-FOUND-SW.
006110     PERFORM 3151-LOOP THRU 3151-EXIT
006120         VARYING RM-IDX FROM 1 BY 1 UNTIL RM-IDX >
006130             WS-RM-ROW-COUNT.
006140    3151-LOOP.
006150        IF WS-RM-RCP-ID (RM-IDX) = WS-ING-ID-KEY
006160           AND WS-RM-STATUS (RM-IDX) NOT = 'X'
006170           MOVE 'YES' TO WS-RECIPE-FOUND-SW
006180           SET WS-FOUND-RM-IDX TO RM-IDX
006190        END-IF.
006200    3151-EXIT.
006210        EXIT.
006220
006230 315-EXIT.
006240     EXIT.
006250
006260******************************************************************
006270*    400-RECALC-BY-INGREDIENT
006280*    MODE 'I' DRIVER.  CC-KEY IS AN INGREDIENT ID -- FIND EVERY
006290*    DISTINCT NON-DELETED RECIPE THAT REFERENCES IT, RE-COST EACH
006300*    ONE, UPSERT ITS ROW, THEN REWRITE THE RECIPE-COST MASTER.
006310******************************************************************
006320 400-RECALC-BY-INGREDIENT.
006330     PERFORM 410-FIND-AFFECTED-RECIPES THRU 410-EXIT.
006340     PERFORM 4001-LOOP THRU 4001-EXIT
006350         VARYING DR-IDX FROM 1 BY 1 UNTIL DR-IDX >
006360             WS-DR-ROW-COUNT.
006370     PERFORM 600-REWRITE-COST-FILE THRU 600-EXIT.
006380    4001-LOOP.
006390        MOVE WS-DR-RCP-ID (DR-IDX) TO WS-ING-ID-KEY
006400        PERFORM 315-VERIFY-RECIPE-ACTIVE THRU 315-EXIT
006410        IF RECIPE-FOUND
006420           PERFORM 300-COST-ONE-RECIPE THRU 300-EXIT
006430           PERFORM 400-UPSERT-COST-ROW THRU 400-U-EXIT
006440        END-IF.
006450    4001-EXIT.
006460        EXIT.
006470
006480 400-EXIT.
006490     EXIT.
006500
006510 410-FIND-AFFECTED-RECIPES.
006520     MOVE ZERO TO WS-DR-ROW-COUNT.
006530     PERFORM 4101-LOOP THRU 4101-EXIT
006540         VARYING RL-IDX FROM 1 BY 1 UNTIL RL-IDX >
006550             WS-RL-ROW-COUNT.
006560    4101-LOOP.
006570        IF WS-RL-ING-ID (RL-IDX) = CC-KEY
006580           PERFORM 415-ADD-IF-NOT-SEEN THRU 415-EXIT
006590        END-IF.
006600    4101-EXIT.
006610        EXIT.
006620
006630 410-EXIT.
006640     EXIT.
006650
006660 415-ADD-IF-NOT-SEEN.
006670     MOVE 'NO ' TO WS-FOUND-SW.
006680     PERFORM 4151-LOOP THRU 4151-EXIT
006690         VARYING DR-IDX FROM 1 BY 1 UNTIL DR-IDX >
006700             WS-DR-ROW-COUNT.
006710     IF NOT WS-WAS-FOUND
006720        ADD 1 TO WS-DR-ROW-COUNT
006730        SET DR-IDX TO WS-DR-ROW-COUNT
006740        MOVE WS-RL-RCP-ID (RL-IDX) TO WS-DR-RCP-ID (DR-IDX)
006750     END-IF.
006760    4151-LOOP.
006770        IF WS-DR-RCP-ID (DR-IDX) = WS-RL-RCP-ID (RL-IDX)
006780           MOVE 'YES' TO WS-FOUND-SW
006790        END-IF.
006800    4151-EXIT.
006810        EXIT.
006820
006830 415-EXIT.
006840     EXIT.
006850
006860******************************************************************
006870*    400-UPSERT-COST-ROW
006880*    WRITES THE RESULT OF 300-COST-ONE-RECIPE BACK INTO THE
006890*    WS-RC-ENTRY TABLE -- ADDS A NEW ROW IF THE RECIPE HAD NONE.
006900******************************************************************
006910 400-UPSERT-COST-ROW.
006920     PERFORM 345-FIND-EXISTING-COST-ROW THRU 345-EXIT.
006930     IF NOT COST-ROW-FOUND
006940        ADD 1 TO WS-RC-ROW-COUNT
006950        SET RC-IDX TO WS-RC-ROW-COUNT
006960        MOVE WS-ING-ID-KEY        TO WS-RC-RECIPE-ID (RC-IDX)
006970        MOVE 'N'                  TO WS-RC-CURR-PRICE-SET-SW
006980            (RC-IDX)
006990        MOVE ZERO                 TO WS-RC-CURR-PRICE (RC-IDX)
007000     END-IF.
007010     MOVE WS-NEW-TOTAL-COST       TO WS-RC-TOTAL-COST (RC-IDX).
007020     MOVE WS-TARGET-MARGIN        TO WS-RC-TARGET-MARGIN
007030         (RC-IDX).
007040     IF WS-TARGET-MARGIN < 1
007050        MOVE 'Y' TO WS-RC-RECOMMEND-SET-SW (RC-IDX)
007060        MOVE WS-RECOMMEND-PRICE TO WS-RC-RECOMMEND-PRICE (RC-IDX)
007070     ELSE
007080        MOVE 'N' TO WS-RC-RECOMMEND-SET-SW (RC-IDX)
007090        MOVE ZERO TO WS-RC-RECOMMEND-PRICE (RC-IDX)
007100     END-IF.
007110     MOVE WS-TODAY-CCYYMMDD       TO RC-CALC-CCYYMMDD
007120                                     IN WS-RC-LAST-CALC-AT
007130                                         (RC-IDX).
007140 400-U-EXIT.
007150     EXIT.
007160
007170******************************************************************
007180*    500-AFFECTED-RECIPE-RPT
007190*    MODE 'R' DRIVER -- SAME RECIPE LIST AS MODE 'I' BUT READ
007200*    ONLY.  PRINTS OLD COST, NEW COST, ACTUAL MARGIN AND THE
007210*    BELOW-TARGET-MARGIN FLAG.  NO TABLE OR FILE UPDATE.
007220******************************************************************
007230 500-AFFECTED-RECIPE-RPT.
007240     PERFORM 410-FIND-AFFECTED-RECIPES THRU 410-EXIT.
007250     PERFORM 5001-LOOP THRU 5001-EXIT
007260         VARYING DR-IDX FROM 1 BY 1 UNTIL DR-IDX >
007270             WS-DR-ROW-COUNT.
007280    5001-LOOP.
007290        MOVE WS-DR-RCP-ID (DR-IDX) TO WS-ING-ID-KEY
007300        PERFORM 315-VERIFY-RECIPE-ACTIVE THRU 315-EXIT
007310        IF RECIPE-FOUND
007320           PERFORM 345-FIND-EXISTING-COST-ROW THRU 345-EXIT
007330           IF COST-ROW-FOUND
007340              MOVE WS-RC-TOTAL-COST (RC-IDX)  TO
007350                  WS-OLD-TOTAL-COST
007360              MOVE WS-RC-CURR-PRICE (RC-IDX)  TO WS-CURRENT-PRICE
007370           ELSE
007380              MOVE ZERO TO WS-OLD-TOTAL-COST
007390              MOVE ZERO TO WS-CURRENT-PRICE
007400           END-IF
007410           PERFORM 300-COST-ONE-RECIPE THRU 300-EXIT
007420           PERFORM 520-ACTUAL-MARGIN   THRU 520-EXIT
007430           PERFORM 550-WRITE-AFFECTED-LINE THRU 550-EXIT
007440        END-IF.
007450    5001-EXIT.
007460        EXIT.
007470
007480 500-EXIT.
007490     EXIT.
007500
007510******************************************************************
007520*    520-ACTUAL-MARGIN
007530*    ACTUAL MARGIN = (CURRENT PRICE - NEW COST) / CURRENT PRICE,
007540*    ROUNDED HALF-UP TO 4 DECIMALS, ONLY WHEN CURRENT PRICE IS
007550*    SET AND GREATER THAN ZERO.  OTHERWISE BLANK/FALSE.
007560******************************************************************
007570 520-ACTUAL-MARGIN.
007580     MOVE ZERO TO WS-ACTUAL-MARGIN.
007590     MOVE 'N'  TO WS-BELOW-TARGET-SW.
007600     IF COST-ROW-FOUND
007610        AND WS-RC-CURR-PRICE-SET-SW (RC-IDX) = 'Y'
007620        AND WS-CURRENT-PRICE > ZERO
007630        COMPUTE WS-ACTUAL-MARGIN ROUNDED =
007640                (WS-CURRENT-PRICE - WS-NEW-TOTAL-COST)
007650                 / WS-CURRENT-PRICE
007660        IF WS-ACTUAL-MARGIN < WS-TARGET-MARGIN
007670           MOVE 'Y' TO WS-BELOW-TARGET-SW
007680        END-IF
007690     END-IF.
007700 520-EXIT.
007710     EXIT.
007720
007730 550-WRITE-AFFECTED-LINE.
007740     MOVE SPACES            TO WS-RPT-DETAIL-LINE.
007750     MOVE WS-ING-ID-KEY     TO RPT-RECIPE-ID.
007760     MOVE WS-RM-TITLE (WS-FOUND-RM-IDX) (1:30) TO
007770         RPT-RECIPE-TITLE.
007780     MOVE WS-OLD-TOTAL-COST TO RPT-OLD-COST.
007790     MOVE WS-NEW-TOTAL-COST TO RPT-NEW-COST.
007800     MOVE WS-ACTUAL-MARGIN  TO RPT-ACTUAL-MARGIN.
007810     IF WS-BELOW-TARGET
007820        MOVE 'YES' TO RPT-BELOW-TARGET
007830     ELSE
007840        MOVE 'NO'  TO RPT-BELOW-TARGET
007850     END-IF.
007860     WRITE SYSOUT-REC FROM WS-RPT-DETAIL-LINE.
007870 550-EXIT.
007880     EXIT.
007890
007900******************************************************************
007910*    600-REWRITE-COST-FILE
007920*    LINE-SEQUENTIAL FILES HAVE NO REWRITE-BY-KEY, SO THE WHOLE
007930*    RECIPE-COST MASTER IS REBUILT FROM THE IN-MEMORY TABLE EVERY
007940*    TIME A RUN TOUCHES IT (SEE FC-0101 -- A PRIOR VERSION OF
007950*    THIS PARAGRAPH DROPPED UNTOUCHED RECIPES).
007960******************************************************************
007970 600-REWRITE-COST-FILE.
007980     CLOSE RCP-COST-FILE.
007990     OPEN OUTPUT RCP-COST-FILE.
008000     PERFORM 6001-LOOP THRU 6001-EXIT
008010         VARYING RC-IDX FROM 1 BY 1 UNTIL RC-IDX >
008020             WS-RC-ROW-COUNT.
008030    6001-LOOP.
008040        MOVE WS-RC-RECIPE-ID (RC-IDX)     TO RC-RECIPE-ID
008050        MOVE WS-RC-TOTAL-COST (RC-IDX)    TO
008060            RC-TOTAL-INGREDIENT-COST
008070        MOVE WS-RC-TARGET-MARGIN (RC-IDX) TO
008080            RC-TARGET-GROSS-MARGIN-RATE
008090        MOVE WS-RC-RECOMMEND-SET-SW (RC-IDX) TO
008100            RC-RECOMMENDED-SET-SW
008110        MOVE WS-RC-RECOMMEND-PRICE (RC-IDX)  TO
008120            RC-RECOMMENDED-PRICE
008130        MOVE WS-RC-CURR-PRICE-SET-SW (RC-IDX) TO
008140            RC-CURRENT-PRICE-SET-SW
008150        MOVE WS-RC-CURR-PRICE (RC-IDX)    TO RC-CURRENT-PRICE
008160        MOVE WS-RC-LAST-CALC-AT (RC-IDX)  TO
008170            RC-LAST-CALCULATED-AT
008180        WRITE RECIPE-COST-RECORD.
008190    6001-EXIT.
008200        EXIT.
008210
008220 600-EXIT.
008230     EXIT.
008240
008250 900-CLOSE-FILES.
008260     CLOSE CONTROL-CARD-FILE
008270           ING-PRICE-FILE
008280           RCP-MASTER-FILE
008290           RCP-LINE-FILE
008300           RCP-COST-FILE
008310           SYSOUT-FILE.
008320 900-EXIT.
008330     EXIT.
008340
008350 1000-ABEND-RTN.
008360     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
008370     DISPLAY '*** ABNORMAL END OF JOB - RCP0COS ***' UPON
008380         CONSOLE.
008390     MOVE 16 TO RETURN-CODE.
008400     GOBACK.
