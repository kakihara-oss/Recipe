000100******************************************************************
000200*    RCP0MST  --  RECIPE MASTER RECORD                            *
000300*    ONE ROW PER RECIPE.  RCP-STATUS OF 'X' (DELETED) EXCLUDES     *
000400*    THE RECIPE FROM EVERY BATCH CALCULATION IN THIS SYSTEM -- SEE *
000500*    THE RCP-NOT-DELETED CONDITION USED BY RCP0COS, POS0LOD AND    *
000600*    CRS0ANL BEFORE A RECIPE IS EVER COSTED OR REPORTED.           *
000700*------------------------------------------------------------------
000800*    READ BY RCP0COS, POS0LOD, CRS0ANL.  NOT WRITTEN BY ANY        *
000900*    PROGRAM IN THIS BATCH SUITE -- RECIPE AUTHORING IS DONE       *
001000*    UPSTREAM OF THIS SYSTEM.                                      *
001100******************************************************************
001200*    CHANGE LOG
001300*    DATE      BY   TICKET   DESCRIPTION
001400*    --------  ---  -------  --------------------------------------
001500*    02/14/94  RFM  FC-0008  ORIGINAL LAYOUT.
001600*    05/01/95  JTC  FC-0067  ADDED RCP-STATUS 88-LEVELS FOR
001700*                            DRAFT/PUBLISHED/DELETED WORKFLOW.
001800******************************************************************
001900 01  RECIPE-MASTER-RECORD.
002000     05  RCP-ID                        PIC 9(9).
002100     05  RCP-TITLE                     PIC X(200).
002200     05  RCP-CATEGORY                  PIC X(100).
002300     05  RCP-SERVINGS                  PIC 9(4).
002400     05  RCP-STATUS                    PIC X(1).
002500         88  RCP-DRAFT                      VALUE 'D'.
002600         88  RCP-PUBLISHED                  VALUE 'P'.
002700         88  RCP-DELETED                    VALUE 'X'.
002800         88  RCP-NOT-DELETED                VALUES 'D' 'P'.
002900     05  FILLER                        PIC X(6).
