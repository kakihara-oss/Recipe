000100******************************************************************
000200*    MS0SAL   --  MONTHLY SALES DETAIL RECORD (DERIVED)           *
000300*    ONE ROW PER STORE + RECIPE + MONTH, LOADED FROM THE POS CSV   *
000400*    EXTRACT BY POS0LOD.  A LOAD RUN DELETES AND REPLACES ALL      *
000500*    ROWS FOR A GIVEN STORE+MONTH THE FIRST TIME THAT PAIR IS      *
000600*    SEEN IN THE RUN -- SEE THE REPLACE-ON-LOAD CONTROL BREAK IN   *
000700*    POS0LOD PARAGRAPH 400-CHECK-STORE-MONTH-BREAK.                *
000800*------------------------------------------------------------------
000900*    WRITTEN BY POS0LOD.  READ BY FOD0CST, CRS0ANL.               *
001000******************************************************************
001100*    CHANGE LOG
001200*    DATE      BY   TICKET   DESCRIPTION
001300*    --------  ---  -------  --------------------------------------
001400*    08/09/96  JTC  FC-0081  ORIGINAL LAYOUT FOR POS EXTRACT LOAD.
001500*    02/17/97  JTC  FC-0083  MS-SALES-MONTH CHANGED FROM 6-DIGIT
001600*                            YYYYMM TO X(7) "YYYY-MM" TO MATCH THE
001700*                            POS VENDOR'S EXTRACT FORMAT.
001800******************************************************************
001900 01  MONTHLY-SALES-RECORD.
002000     05  MS-STORE-ID                   PIC 9(9).
002100     05  MS-RECIPE-ID                  PIC 9(9).
002200     05  MS-SALES-MONTH                PIC X(7).
002300         05  FILLER REDEFINES MS-SALES-MONTH.
002400             10  MS-SALES-MONTH-CCYY   PIC X(4).
002500             10  MS-SALES-MONTH-DASH   PIC X(1).
002600             10  MS-SALES-MONTH-MM     PIC X(2).
002700     05  MS-QUANTITY                   PIC S9(7).
002800     05  MS-SALES-AMOUNT               PIC S9(10)V99.
002900     05  FILLER                        PIC X(6).
