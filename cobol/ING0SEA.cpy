000100******************************************************************
000200*    ING0SEA  --  INGREDIENT SEASONAL AVAILABILITY REFERENCE      *
000300*    ONE ROW PER INGREDIENT PER CALENDAR MONTH (1-12).  REFERENCE  *
000400*    MASTER DATA ONLY -- NOT CONSUMED BY ANY COSTING OR ANALYSIS   *
000500*    CALCULATION; CARRIED HERE SO THE PURCHASING DESK CAN PRINT    *
000600*    A SEASONALITY LISTING ALONGSIDE THE COST REPORTS.             *
000700*------------------------------------------------------------------
000800*    MAINTAINED AND LISTED BY ING0MNT ONLY.                        *
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE      BY   TICKET   DESCRIPTION
001200*    --------  ---  -------  --------------------------------------
001300*    04/22/94  RFM  FC-0018  ORIGINAL LAYOUT.
001400*    01/08/99  LPK  FC-Y2K1  REVIEWED -- IS-MONTH IS A 2-DIGIT
001500*                            MONTH NUMBER, NOT A DATE.  NO CHANGE.
001600******************************************************************
001700 01  ING-SEASON-RECORD.
001800     05  IS-INGREDIENT-ID              PIC 9(9).
001900     05  IS-MONTH                      PIC 99.
002000         88  IS-MONTH-VALID                 VALUES 1 THRU 12.
002100     05  IS-AVAILABILITY-RANK          PIC 9.
002200     05  IS-QUALITY-NOTE               PIC X(500).
002300     05  FILLER                        PIC X(8).
