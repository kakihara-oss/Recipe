000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ING0MNT.
000120 AUTHOR.        R F MATTHYS.
000130 INSTALLATION.  CORPORATE SYSTEMS - MENU ENGINEERING.
000140 DATE-WRITTEN.  04/22/94.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*    ING0MNT IS THE BATCH MAINTENANCE PROGRAM FOR THE INGREDIENT
000220*    MASTER, THE INGREDIENT PRICE HISTORY AND THE INGREDIENT
000230*    SEASONAL-AVAILABILITY REFERENCE.  ONE SYSIN CONTROL CARD
000240*    DRIVES ONE MAINTENANCE ACTION PER RUN --
000250*
000260*        'C'  CREATE A NEW INGREDIENT
000270*        'R'  RENAME AN EXISTING INGREDIENT
000280*        'P'  ADD AN INGREDIENT PRICE-HISTORY ROW
000290*        'S'  ADD AN INGREDIENT SEASONAL-AVAILABILITY ROW
000300*
000310*    THREE GUARDS PROTECT THE MASTER DATA --
000320*        - INGREDIENT NAME MUST BE UNIQUE (CREATE AND RENAME);
000330*        - A PRICE ROW'S EFFECTIVE-FROM MAY NOT BE AFTER ITS
000340*          EFFECTIVE-TO WHEN BOTH ARE GIVEN;
000350*        - AT MOST ONE SEASON ROW PER INGREDIENT PER MONTH.
000360*    ANY GUARD FAILURE IS A BUSINESS ERROR -- THE RUN IS REJECTED
000370*    TO SYSOUT AND NO FILE IS UPDATED (NO PARTIAL MAINTENANCE).
000380*
000390******************************************************************
000400*
000410             SYSIN CONTROL CARD   -  UT-S-CTLCARD
000420             INGREDIENT MASTER    -  UT-S-INGMAST
000430                 (ING-MASTER.DAT)
000440             INGREDIENT PRICE     -  UT-S-INGPRIC
000450                 (INGREDIENT-PRICE.DAT)
000460             INGREDIENT SEASON    -  UT-S-INGSEAS
000470                 (INGREDIENT-SEASON.DAT)
000480             SYSOUT DIAGNOSTICS   -  UT-S-SYSOUT
000490*
000500******************************************************************
000510*    CHANGE LOG
000520*    DATE      BY   TICKET   DESCRIPTION
000530*    --------  ---  -------  --------------------------------------
000540*    04/22/94  RFM  FC-0018  ORIGINAL PROGRAM -- CREATE/RENAME AND
000550*                            SEASON MAINTENANCE ONLY.
000560*    11/30/94  RFM  FC-0052  ADDED ACTION 'P' (PRICE-HISTORY ADD)
000570*                            WITH THE EFFECTIVE-DATE ORDER GUARD.
000580*    01/08/99  LPK  FC-Y2K1  ALL EFFECTIVE DATES ON THIS PROGRAM
000590*                            ARE FULL 8-DIGIT CCYYMMDD -- REVIEWED
000600*                            AND CLOSED UNDER THE Y2K PROJECT.
000610*    02/26/07  DWT  FC-0112  600/610/620-REWRITE-xx-FILE EACH HAD A
000620*                            STRAY OPEN INPUT AFTER THE OUTPUT PASS,
000630*                            WITH NO INTERVENING CLOSE -- BLEW THE
000640*                            FILE STATUS ON EVERY RUN AND, WORSE, LET
000650*                            CONTROL FALL BACK INTO THE 60X1-LOOP ONE
000660*                            EXTRA TIME AND WRITE A GARBAGE ROW OFF
000670*                            THE UNPOPULATED TABLE SLOT.  REMOVED THE
000680*                            THREE OPEN INPUT STATEMENTS -- CLOSE/
000690*                            OPEN OUTPUT/PERFORM...THRU WAS ALREADY
000700*                            CORRECT AND COMPLETE, AS IN THE OTHER
000710*                            PROGRAMS' REWRITE PARAGRAPHS.
000720*    03/05/07  DWT  FC-0114  300-CREATE-INGREDIENT REJECTED ANY
000730*                            CC-SUPPLY-STATUS OTHER THAN A OR S --
000740*                            THIS WAS NEVER ONE OF THE THREE
000750*                            MAINTENANCE GUARDS THIS PROGRAM OWNS
000760*                            (SEE THE REMARKS ABOVE) AND ING-SUPPLY-
000770*                            STATUS IS AN OPEN CODE LIST, NOT A
000780*                            CLOSED A/S ENUM.  REMOVED THE GUARD
000790*                            (AND THE 06/14/03 FC-0088 ENTRY THAT
000800*                            ADDED IT, NOW THAT IT NO LONGER
000810*                            DESCRIBES ANYTHING IN THIS PROGRAM).
000820******************************************************************
000830
000840 ENVIRONMENT DIVISION.
000850
000860 CONFIGURATION SECTION.
000870 SOURCE-COMPUTER.   IBM-390.
000880 OBJECT-COMPUTER.   IBM-390.
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM.
000910
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT CONTROL-CARD-FILE ASSIGN TO UT-S-CTLCARD
000950            ORGANIZATION IS SEQUENTIAL
000960            FILE STATUS  IS FS-CTLCARD.
000970
000980     SELECT ING-MASTER-FILE   ASSIGN TO UT-S-INGMAST
000990            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS  IS FS-INGMAST.
001010
001020     SELECT ING-PRICE-FILE    ASSIGN TO UT-S-INGPRIC
001030            ORGANIZATION IS SEQUENTIAL
001040            FILE STATUS  IS FS-INGPRIC.
001050
001060     SELECT ING-SEASON-FILE   ASSIGN TO UT-S-INGSEAS
001070            ORGANIZATION IS SEQUENTIAL
001080            FILE STATUS  IS FS-INGSEAS.
001090
001100     SELECT SYSOUT-FILE       ASSIGN TO UT-S-SYSOUT
001110            ORGANIZATION IS SEQUENTIAL
001120            FILE STATUS  IS FS-SYSOUT.
001130
001140 DATA DIVISION.
001150
001160 FILE SECTION.
001170
001180 FD  CONTROL-CARD-FILE
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 80 CHARACTERS
001220     DATA RECORD IS CC-RECORD.
001230 01  CC-RECORD.
001240     05  CC-ACTION-CODE                PIC X(1).
001250         88  CC-ACTION-CREATE              VALUE 'C'.
001260         88  CC-ACTION-RENAME              VALUE 'R'.
001270         88  CC-ACTION-ADD-PRICE            VALUE 'P'.
001280         88  CC-ACTION-ADD-SEASON           VALUE 'S'.
001290     05  CC-INGREDIENT-ID              PIC 9(9).
001300     05  CC-NEW-NAME                   PIC X(100).
001310     05  CC-CATEGORY                   PIC X(100).
001320     05  CC-STANDARD-UNIT              PIC X(50).
001330     05  CC-SUPPLY-STATUS              PIC X(1).
001340     05  CC-SUPPLIER                   PIC X(255).
001350     05  CC-UNIT-PRICE                 PIC S9(8)V99.
001360     05  FILLER REDEFINES CC-UNIT-PRICE.
001370         10  CC-UNIT-PRICE-X           PIC X(10).
001380     05  CC-PRICE-PER-UNIT             PIC X(50).
001390     05  CC-EFFECTIVE-FROM             PIC 9(8).
001400     05  FILLER REDEFINES CC-EFFECTIVE-FROM.
001410         10  CC-EFF-FROM-CCYY          PIC 9(4).
001420         10  CC-EFF-FROM-MM            PIC 9(2).
001430         10  CC-EFF-FROM-DD            PIC 9(2).
001440     05  CC-EFFECTIVE-TO               PIC 9(8).
001450     05  FILLER REDEFINES CC-EFFECTIVE-TO.
001460         10  CC-EFF-TO-CCYY            PIC 9(4).
001470         10  CC-EFF-TO-MM              PIC 9(2).
001480         10  CC-EFF-TO-DD             PIC 9(2).
001490     05  CC-OPEN-ENDED-SW              PIC X(1).
001500     05  CC-SEASON-MONTH                PIC 99.
001510     05  CC-AVAILABILITY-RANK          PIC 9.
001520     05  CC-QUALITY-NOTE               PIC X(500).
001530
001540 FD  ING-MASTER-FILE
001550     RECORDING MODE IS F
001560     LABEL RECORDS ARE STANDARD
001570     DATA RECORD IS ING-MASTER-RECORD.
001580     COPY ING0MST.
001590
001600 FD  ING-PRICE-FILE
001610     RECORDING MODE IS F
001620     LABEL RECORDS ARE STANDARD
001630     DATA RECORD IS ING-PRICE-RECORD.
001640     COPY ING0PRC.
001650
001660 FD  ING-SEASON-FILE
001670     RECORDING MODE IS F
001680     LABEL RECORDS ARE STANDARD
001690     DATA RECORD IS ING-SEASON-RECORD.
001700     COPY ING0SEA.
001710
001720 FD  SYSOUT-FILE
001730     RECORDING MODE IS F
001740     LABEL RECORDS ARE STANDARD
001750     RECORD CONTAINS 133 CHARACTERS
001760     DATA RECORD IS SYSOUT-REC.
001770 01  SYSOUT-REC                        PIC X(133).
001780
001790 WORKING-STORAGE SECTION.
001800
001810 01  FILE-STATUS-CODES.
001820     05  FS-CTLCARD                    PIC X(2).
001830     05  FS-INGMAST                    PIC X(2).
001840     05  FS-INGPRIC                    PIC X(2).
001850     05  FS-INGSEAS                    PIC X(2).
001860     05  FS-SYSOUT                     PIC X(2).
001870     05  FILLER                       PIC X(01).
001880
001890 01  PROGRAM-SWITCHES.
001900     05  WS-EOF-IM-SW                  PIC X(3)  VALUE 'NO '.
001910         88  EOF-ING-MASTER                VALUE 'YES'.
001920     05  WS-EOF-IP-SW                  PIC X(3)  VALUE 'NO '.
001930         88  EOF-ING-PRICE                 VALUE 'YES'.
001940     05  WS-EOF-IS-SW                  PIC X(3)  VALUE 'NO '.
001950         88  EOF-ING-SEASON                VALUE 'YES'.
001960     05  WS-FOUND-SW                   PIC X(3)  VALUE 'NO '.
001970         88  WS-ROW-FOUND                  VALUE 'YES'.
001980     05  WS-GUARD-FAILED-SW            PIC X(3)  VALUE 'NO '.
001990         88  WS-GUARD-FAILED               VALUE 'YES'.
002000     05  FILLER                       PIC X(01).
002010
002020* ---------------------------------------------------------------*
002030*  IN-MEMORY TABLES
002040* ---------------------------------------------------------------*
002050 01  WS-ING-MASTER-TABLE.
002060     05  WS-IM-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002070     05  FILLER                       PIC X(01).
002080     05  WS-IM-ENTRY OCCURS 5000 TIMES INDEXED BY IM-IDX.
002090         10  WS-IM-ID                  PIC 9(9).
002100         10  WS-IM-NAME                PIC X(100).
002110         10  WS-IM-CATEGORY            PIC X(100).
002120         10  WS-IM-STANDARD-UNIT       PIC X(50).
002130         10  WS-IM-SUPPLY-STATUS       PIC X(1).
002140         10  WS-IM-SUPPLIER            PIC X(255).
002150
002160 01  WS-ING-PRICE-TABLE.
002170     05  WS-IP-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002180     05  FILLER                       PIC X(01).
002190     05  WS-IP-ENTRY OCCURS 20000 TIMES INDEXED BY IP-IDX.
002200         10  WS-IP-ING-ID              PIC 9(9).
002210         10  WS-IP-UNIT-PRICE          PIC S9(8)V99.
002220         10  WS-IP-PRICE-PER-UNIT      PIC X(50).
002230         10  WS-IP-EFFECTIVE-FROM      PIC 9(8).
002240         10  WS-IP-EFFECTIVE-TO        PIC 9(8).
002250         10  WS-IP-OPEN-ENDED-SW       PIC X(1).
002260
002270 01  WS-ING-SEASON-TABLE.
002280     05  WS-IS-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002290     05  FILLER                       PIC X(01).
002300     05  WS-IS-ENTRY OCCURS 12000 TIMES INDEXED BY IS-IDX.
002310         10  WS-IS-ING-ID              PIC 9(9).
002320         10  WS-IS-MONTH               PIC 99.
002330         10  WS-IS-AVAIL-RANK          PIC 9.
002340         10  WS-IS-QUALITY-NOTE        PIC X(500).
002350
002360 01  WS-NEXT-ING-ID                    PIC 9(9) COMP-3 VALUE 0.
002370
002380 PROCEDURE DIVISION.
002390
002400 000-MAINLINE.
002410     PERFORM 100-OPEN-AND-LOAD        THRU 100-EXIT.
002420     PERFORM 200-READ-CONTROL-CARD    THRU 200-EXIT.
002430     EVALUATE TRUE
002440        WHEN CC-ACTION-CREATE
002450           PERFORM 300-CREATE-INGREDIENT  THRU 300-EXIT
002460        WHEN CC-ACTION-RENAME
002470           PERFORM 350-RENAME-INGREDIENT  THRU 350-EXIT
002480        WHEN CC-ACTION-ADD-PRICE
002490           PERFORM 400-ADD-PRICE-ROW      THRU 400-EXIT
002500        WHEN CC-ACTION-ADD-SEASON
002510           PERFORM 450-ADD-SEASON-ROW     THRU 450-EXIT
002520        WHEN OTHER
002530           MOVE 'INVALID CONTROL CARD ACTION CODE - ABEND'
002540                    TO SYSOUT-REC
002550           WRITE SYSOUT-REC
002560           GO TO 1000-ABEND-RTN
002570     END-EVALUATE.
002580     IF WS-GUARD-FAILED
002590        GO TO 1000-ABEND-RTN
002600     END-IF.
002610     PERFORM 900-CLOSE-FILES          THRU 900-EXIT.
002620     MOVE ZERO TO RETURN-CODE.
002630     GOBACK.
002640
002650 100-OPEN-AND-LOAD.
002660     OPEN INPUT  CONTROL-CARD-FILE
002670                 ING-MASTER-FILE
002680                 ING-PRICE-FILE
002690                 ING-SEASON-FILE
002700          OUTPUT SYSOUT-FILE.
002710     PERFORM 110-LOAD-IM-TBL THRU 110-EXIT.
002720     PERFORM 120-LOAD-IP-TBL THRU 120-EXIT.
002730     PERFORM 130-LOAD-IS-TBL THRU 130-EXIT.
002740 100-EXIT.
002750     EXIT.
002760
002770 110-LOAD-IM-TBL.
002780     PERFORM 111-READ-IM THRU 111-EXIT.
002790     PERFORM 1101-LOOP THRU 1101-EXIT UNTIL EOF-ING-MASTER.
002800    1101-LOOP.
002810        ADD 1 TO WS-IM-ROW-COUNT
002820        SET IM-IDX TO WS-IM-ROW-COUNT
002830        MOVE ING-ID              TO WS-IM-ID (IM-IDX)
002840        MOVE ING-NAME            TO WS-IM-NAME (IM-IDX)
002850        MOVE ING-CATEGORY        TO WS-IM-CATEGORY (IM-IDX)
002860        MOVE ING-STANDARD-UNIT   TO WS-IM-STANDARD-UNIT (IM-IDX)
002870        MOVE ING-SUPPLY-STATUS   TO WS-IM-SUPPLY-STATUS (IM-IDX)
002880        MOVE ING-SUPPLIER        TO WS-IM-SUPPLIER (IM-IDX)
002890        IF ING-ID > WS-NEXT-ING-ID
002900           MOVE ING-ID TO WS-NEXT-ING-ID
002910        END-IF
002920        PERFORM 111-READ-IM THRU 111-EXIT.
002930    1101-EXIT.
002940        EXIT.
002950
002960 110-EXIT.
002970     EXIT.
002980
002990 111-READ-IM.
003000     READ ING-MASTER-FILE
003010        AT END MOVE 'YES' TO WS-EOF-IM-SW
003020     END-READ.
003030 111-EXIT.
003040     EXIT.
003050
003060 120-LOAD-IP-TBL.
003070     PERFORM 121-READ-IP THRU 121-EXIT.
003080     PERFORM 1201-LOOP THRU 1201-EXIT UNTIL EOF-ING-PRICE.
003090    1201-LOOP.
003100        ADD 1 TO WS-IP-ROW-COUNT
003110        SET IP-IDX TO WS-IP-ROW-COUNT
003120        MOVE IP-INGREDIENT-ID    TO WS-IP-ING-ID (IP-IDX)
003130        MOVE IP-UNIT-PRICE       TO WS-IP-UNIT-PRICE (IP-IDX)
003140        MOVE IP-PRICE-PER-UNIT   TO WS-IP-PRICE-PER-UNIT (IP-IDX)
003150        MOVE IP-EFFECTIVE-FROM   TO WS-IP-EFFECTIVE-FROM (IP-IDX)
003160        MOVE IP-EFFECTIVE-TO     TO WS-IP-EFFECTIVE-TO (IP-IDX)
003170        MOVE IP-OPEN-ENDED-SW    TO WS-IP-OPEN-ENDED-SW (IP-IDX)
003180        PERFORM 121-READ-IP THRU 121-EXIT.
003190    1201-EXIT.
003200        EXIT.
003210
003220 120-EXIT.
003230     EXIT.
003240
003250 121-READ-IP.
003260     READ ING-PRICE-FILE
003270        AT END MOVE 'YES' TO WS-EOF-IP-SW
003280     END-READ.
003290 121-EXIT.
003300     EXIT.
003310
003320 130-LOAD-IS-TBL.
003330     PERFORM 131-READ-IS THRU 131-EXIT.
003340     PERFORM 1301-LOOP THRU 1301-EXIT UNTIL EOF-ING-SEASON.
003350    1301-LOOP.
003360        ADD 1 TO WS-IS-ROW-COUNT
003370        SET IS-IDX TO WS-IS-ROW-COUNT
003380        MOVE IS-INGREDIENT-ID    TO WS-IS-ING-ID (IS-IDX)
003390        MOVE IS-MONTH            TO WS-IS-MONTH (IS-IDX)
003400        MOVE IS-AVAILABILITY-RANK TO WS-IS-AVAIL-RANK (IS-IDX)
003410        MOVE IS-QUALITY-NOTE     TO WS-IS-QUALITY-NOTE (IS-IDX)
003420        PERFORM 131-READ-IS THRU 131-EXIT.
003430    1301-EXIT.
003440        EXIT.
003450
003460 130-EXIT.
003470     EXIT.
003480
003490 131-READ-IS.
003500     READ ING-SEASON-FILE
003510        AT END MOVE 'YES' TO WS-EOF-IS-SW
003520     END-READ.
003530 131-EXIT.
003540     EXIT.
003550
003560 200-READ-CONTROL-CARD.
003570     READ CONTROL-CARD-FILE
003580        AT END MOVE 'INVALID CONTROL CARD -- EMPTY FILE'
003590                 TO SYSOUT-REC
003600              WRITE SYSOUT-REC
003610              GO TO 1000-ABEND-RTN
003620     END-READ.
003630 200-EXIT.
003640     EXIT.
003650
003660******************************************************************
003670*    300-CREATE-INGREDIENT
003680*    DUPLICATE-NAME GUARD, THEN ASSIGN THE NEXT INGREDIENT ID AND
003690*    APPEND THE ROW TO THE IN-MEMORY TABLE.
003700******************************************************************
003710 300-CREATE-INGREDIENT.
003720     PERFORM 305-CHECK-NAME-UNIQUE THRU 305-EXIT.
003730     IF WS-GUARD-FAILED
003740        MOVE 'DUPLICATE INGREDIENT NAME - REJECTED' TO SYSOUT-REC
003750        WRITE SYSOUT-REC
003760        GO TO 300-EXIT
003770     END-IF.
003780     ADD 1 TO WS-NEXT-ING-ID.
003790     ADD 1 TO WS-IM-ROW-COUNT.
003800     SET IM-IDX TO WS-IM-ROW-COUNT.
003810     MOVE WS-NEXT-ING-ID      TO WS-IM-ID (IM-IDX).
003820     MOVE CC-NEW-NAME         TO WS-IM-NAME (IM-IDX).
003830     MOVE CC-CATEGORY         TO WS-IM-CATEGORY (IM-IDX).
003840     MOVE CC-STANDARD-UNIT    TO WS-IM-STANDARD-UNIT (IM-IDX).
003850     MOVE CC-SUPPLY-STATUS    TO WS-IM-SUPPLY-STATUS (IM-IDX).
003860     MOVE CC-SUPPLIER         TO WS-IM-SUPPLIER (IM-IDX).
003870     PERFORM 600-REWRITE-IM-FILE THRU 600-EXIT.
003880     MOVE SPACES TO SYSOUT-REC.
003890     STRING 'INGREDIENT CREATED - ID '  DELIMITED BY SIZE
003900            WS-NEXT-ING-ID             DELIMITED BY SIZE
003910            INTO SYSOUT-REC.
003920     WRITE SYSOUT-REC.
003930 300-EXIT.
003940     EXIT.
003950
003960******************************************************************
003970*    305-CHECK-NAME-UNIQUE
003980*    SCANS THE IN-MEMORY MASTER TABLE FOR ANY ROW ALREADY CARRYING
003990*    CC-NEW-NAME.  ON A RENAME THE INGREDIENT'S OWN CURRENT ROW
004000*    (CC-INGREDIENT-ID) IS EXCLUDED FROM THE COMPARISON.
004010******************************************************************
004020 305-CHECK-NAME-UNIQUE.
004030     MOVE 'NO ' TO WS-GUARD-FAILED-SW.
004040     PERFORM 306-SCAN-ONE-NAME THRU 306-EXIT
004050             VARYING IM-IDX FROM 1 BY 1
004060             UNTIL IM-IDX > WS-IM-ROW-COUNT.
004070 305-EXIT.
004080     EXIT.
004090
004100 306-SCAN-ONE-NAME.
004110     IF WS-IM-NAME (IM-IDX) = CC-NEW-NAME
004120        AND WS-IM-ID (IM-IDX) NOT = CC-INGREDIENT-ID
004130        MOVE 'YES' TO WS-GUARD-FAILED-SW
004140     END-IF.
004150 306-EXIT.
004160     EXIT.
004170
004180******************************************************************
004190*    350-RENAME-INGREDIENT
004200*    DUPLICATE-NAME GUARD (SAME SCAN AS CREATE, EXCLUDING THE ROW
004210*    BEING RENAMED), THEN UPDATE THE ROW IN PLACE.
004220******************************************************************
004230 350-RENAME-INGREDIENT.
004240     PERFORM 305-CHECK-NAME-UNIQUE THRU 305-EXIT.
004250     IF WS-GUARD-FAILED
004260        MOVE 'DUPLICATE INGREDIENT NAME - REJECTED' TO SYSOUT-REC
004270        WRITE SYSOUT-REC
004280        GO TO 350-EXIT
004290     END-IF.
004300     MOVE 'NO ' TO WS-FOUND-SW.
004310     SET IM-IDX TO 1.
004320     SEARCH WS-IM-ENTRY
004330        AT END
004340           MOVE 'NO ' TO WS-FOUND-SW
004350        WHEN WS-IM-ID (IM-IDX) = CC-INGREDIENT-ID
004360           MOVE 'YES' TO WS-FOUND-SW.
004370     IF NOT WS-ROW-FOUND
004380        MOVE 'Y' TO WS-GUARD-FAILED-SW
004390        MOVE 'INGREDIENT NOT FOUND FOR RENAME - REJECTED'
004400                 TO SYSOUT-REC
004410        WRITE SYSOUT-REC
004420        GO TO 350-EXIT
004430     END-IF.
004440     MOVE CC-NEW-NAME TO WS-IM-NAME (IM-IDX).
004450     PERFORM 600-REWRITE-IM-FILE THRU 600-EXIT.
004460     MOVE 'INGREDIENT RENAMED' TO SYSOUT-REC.
004470     WRITE SYSOUT-REC.
004480 350-EXIT.
004490     EXIT.
004500
004510******************************************************************
004520*    400-ADD-PRICE-ROW
004530*    EFFECTIVE-DATE ORDER GUARD -- EFFECTIVE-FROM MAY NOT BE AFTER
004540*    EFFECTIVE-TO WHEN BOTH ARE GIVEN (EFFECTIVE-TO ZERO MEANS
004550*    OPEN-ENDED AND IS NOT CHECKED).
004560******************************************************************
004570 400-ADD-PRICE-ROW.
004580     MOVE 'NO ' TO WS-GUARD-FAILED-SW.
004590     IF CC-EFFECTIVE-TO NOT = ZERO
004600        AND CC-EFFECTIVE-FROM > CC-EFFECTIVE-TO
004610        MOVE 'YES' TO WS-GUARD-FAILED-SW
004620     END-IF.
004630     IF WS-GUARD-FAILED
004640        MOVE 'EFFECTIVE-FROM AFTER EFFECTIVE-TO - REJECTED'
004650                 TO SYSOUT-REC
004660        WRITE SYSOUT-REC
004670        GO TO 400-EXIT
004680     END-IF.
004690     ADD 1 TO WS-IP-ROW-COUNT.
004700     SET IP-IDX TO WS-IP-ROW-COUNT.
004710     MOVE CC-INGREDIENT-ID    TO WS-IP-ING-ID (IP-IDX).
004720     MOVE CC-UNIT-PRICE       TO WS-IP-UNIT-PRICE (IP-IDX).
004730     MOVE CC-PRICE-PER-UNIT   TO WS-IP-PRICE-PER-UNIT (IP-IDX).
004740     MOVE CC-EFFECTIVE-FROM   TO WS-IP-EFFECTIVE-FROM (IP-IDX).
004750     MOVE CC-EFFECTIVE-TO     TO WS-IP-EFFECTIVE-TO (IP-IDX).
004760     MOVE CC-OPEN-ENDED-SW    TO WS-IP-OPEN-ENDED-SW (IP-IDX).
004770     PERFORM 610-REWRITE-IP-FILE THRU 610-EXIT.
004780     MOVE 'INGREDIENT PRICE ROW ADDED' TO SYSOUT-REC.
004790     WRITE SYSOUT-REC.
004800 400-EXIT.
004810     EXIT.
004820
004830******************************************************************
004840*    450-ADD-SEASON-ROW
004850*    DUPLICATE-SEASON GUARD -- AT MOST ONE ROW PER INGREDIENT PER
004860*    CALENDAR MONTH.
004870******************************************************************
004880 450-ADD-SEASON-ROW.
004890     MOVE 'NO ' TO WS-GUARD-FAILED-SW.
004900     PERFORM 455-SCAN-ONE-SEASON THRU 455-EXIT
004910             VARYING IS-IDX FROM 1 BY 1
004920             UNTIL IS-IDX > WS-IS-ROW-COUNT.
004930     IF WS-GUARD-FAILED
004940        MOVE 'SEASON ROW ALREADY EXISTS FOR MONTH - REJECTED'
004950                 TO SYSOUT-REC
004960        WRITE SYSOUT-REC
004970        GO TO 450-EXIT
004980     END-IF.
004990     ADD 1 TO WS-IS-ROW-COUNT.
005000     SET IS-IDX TO WS-IS-ROW-COUNT.
005010     MOVE CC-INGREDIENT-ID      TO WS-IS-ING-ID (IS-IDX).
005020     MOVE CC-SEASON-MONTH       TO WS-IS-MONTH (IS-IDX).
005030     MOVE CC-AVAILABILITY-RANK  TO WS-IS-AVAIL-RANK (IS-IDX).
005040     MOVE CC-QUALITY-NOTE       TO WS-IS-QUALITY-NOTE (IS-IDX).
005050     PERFORM 620-REWRITE-IS-FILE THRU 620-EXIT.
005060     MOVE 'INGREDIENT SEASON ROW ADDED' TO SYSOUT-REC.
005070     WRITE SYSOUT-REC.
005080 450-EXIT.
005090     EXIT.
005100
005110 455-SCAN-ONE-SEASON.
005120     IF WS-IS-ING-ID (IS-IDX) = CC-INGREDIENT-ID
005130        AND WS-IS-MONTH (IS-IDX) = CC-SEASON-MONTH
005140        MOVE 'YES' TO WS-GUARD-FAILED-SW
005150     END-IF.
005160 455-EXIT.
005170     EXIT.
005180
005190******************************************************************
005200*    600-620  -  WHOLE-FILE REWRITES, SAME TECHNIQUE AS RCP0COS /
005210*    POS0LOD / FOD0CST / FDB0SUM -- THESE ARE LINE-SEQUENTIAL
005220*    FILES WITH NO REWRITE-BY-KEY.
005230******************************************************************
005240 600-REWRITE-IM-FILE.
005250     CLOSE ING-MASTER-FILE.
005260     OPEN OUTPUT ING-MASTER-FILE.
005270     PERFORM 6001-LOOP THRU 6001-EXIT
005280         VARYING IM-IDX FROM 1 BY 1 UNTIL IM-IDX >
005290             WS-IM-ROW-COUNT.
005300    6001-LOOP.
005310        MOVE WS-IM-ID (IM-IDX)              TO ING-ID
005320        MOVE WS-IM-NAME (IM-IDX)            TO ING-NAME
005330        MOVE WS-IM-CATEGORY (IM-IDX)        TO ING-CATEGORY
005340        MOVE WS-IM-STANDARD-UNIT (IM-IDX)   TO ING-STANDARD-UNIT
005350        MOVE WS-IM-SUPPLY-STATUS (IM-IDX)   TO ING-SUPPLY-STATUS
005360        MOVE WS-IM-SUPPLIER (IM-IDX)        TO ING-SUPPLIER
005370        WRITE ING-MASTER-RECORD.
005380    6001-EXIT.
005390        EXIT.
005400
005410 600-EXIT.
005420     EXIT.
005430
005440 610-REWRITE-IP-FILE.
005450     CLOSE ING-PRICE-FILE.
005460     OPEN OUTPUT ING-PRICE-FILE.
005470     PERFORM 6101-LOOP THRU 6101-EXIT
005480         VARYING IP-IDX FROM 1 BY 1 UNTIL IP-IDX >
005490             WS-IP-ROW-COUNT.
005500    6101-LOOP.
005510        MOVE WS-IP-ING-ID (IP-IDX)          TO IP-INGREDIENT-ID
005520        MOVE WS-IP-UNIT-PRICE (IP-IDX)      TO IP-UNIT-PRICE
005530        MOVE WS-IP-PRICE-PER-UNIT (IP-IDX)  TO IP-PRICE-PER-UNIT
005540        MOVE WS-IP-EFFECTIVE-FROM (IP-IDX)  TO IP-EFFECTIVE-FROM
005550        MOVE WS-IP-EFFECTIVE-TO (IP-IDX)    TO IP-EFFECTIVE-TO
005560        MOVE WS-IP-OPEN-ENDED-SW (IP-IDX)   TO IP-OPEN-ENDED-SW
005570        WRITE ING-PRICE-RECORD.
005580    6101-EXIT.
005590        EXIT.
005600
005610 610-EXIT.
005620     EXIT.
005630
005640 620-REWRITE-IS-FILE.
005650     CLOSE ING-SEASON-FILE.
005660     OPEN OUTPUT ING-SEASON-FILE.
005670     PERFORM 6201-LOOP THRU 6201-EXIT
005680         VARYING IS-IDX FROM 1 BY 1 UNTIL IS-IDX >
005690             WS-IS-ROW-COUNT.
005700    6201-LOOP.
005710        MOVE WS-IS-ING-ID (IS-IDX)          TO IS-INGREDIENT-ID
005720        MOVE WS-IS-MONTH (IS-IDX)           TO IS-MONTH
005730        MOVE WS-IS-AVAIL-RANK (IS-IDX)      TO
005740            IS-AVAILABILITY-RANK
005750        MOVE WS-IS-QUALITY-NOTE (IS-IDX)    TO IS-QUALITY-NOTE
005760        WRITE ING-SEASON-RECORD.
005770    6201-EXIT.
005780        EXIT.
005790
005800 620-EXIT.
005810     EXIT.
005820
005830 900-CLOSE-FILES.
005840     CLOSE CONTROL-CARD-FILE
005850           ING-MASTER-FILE
005860           ING-PRICE-FILE
005870           ING-SEASON-FILE
005880           SYSOUT-FILE.
005890 900-EXIT.
005900     EXIT.
005910
005920 1000-ABEND-RTN.
005930     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
005940     DISPLAY '*** ABNORMAL END OF JOB - ING0MNT ***' UPON
005950         CONSOLE.
005960     MOVE 16 TO RETURN-CODE.
005970     GOBACK.
