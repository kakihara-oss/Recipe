000100******************************************************************
000200*    PF0BCK   --  RAW PRODUCT FEEDBACK RECORD                     *
000300*    ONE ROW PER CUSTOMER-FEEDBACK SUBMISSION FOR A RECIPE.  THE   *
000400*    1-5 SCORE DOMAIN IS ENFORCED WHEN THE ROW IS FIRST CAPTURED,  *
000500*    UPSTREAM OF THIS BATCH SUITE -- FDB0SUM TRUSTS THE DATA IS    *
000600*    ALREADY IN RANGE AND DOES NOT RE-EDIT THE SCORES.             *
000700*------------------------------------------------------------------
000800*    READ BY FDB0SUM ONLY.                                        *
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE      BY   TICKET   DESCRIPTION
001200*    --------  ---  -------  --------------------------------------
001300*    03/20/97  JTC  FC-0084  ORIGINAL LAYOUT.
001400*    09/02/98  LPK  FC-0091  ADDED PF-EMOTION-SCORE (OPTIONAL,
001500*                            ZERO = NOT SUPPLIED) PER GUEST
001600*                            EXPERIENCE DESK REQUEST.
001700******************************************************************
001800 01  PRODUCT-FEEDBACK-RECORD.
001900     05  PF-RECIPE-ID                  PIC 9(9).
002000     05  PF-STORE-ID                   PIC 9(9).
002100     05  PF-STORE-ID-SUPPLIED-SW       PIC X(1).
002200         88  PF-STORE-ID-SUPPLIED          VALUE 'Y'.
002300     05  PF-PERIOD-START               PIC 9(8).
002400     05  PF-PERIOD-END                 PIC 9(8).
002500     05  PF-SATISFACTION-SCORE         PIC 9.
002600         88  PF-SATISFACTION-IN-RANGE       VALUES 1 THRU 5.
002700     05  PF-EMOTION-SCORE              PIC 9.
002800         88  PF-EMOTION-NOT-SUPPLIED        VALUE 0.
002900         88  PF-EMOTION-IN-RANGE            VALUES 1 THRU 5.
003000     05  PF-COMMENT                    PIC X(2000).
003100     05  PF-COLLECTION-METHOD          PIC X(20).
003200     05  FILLER                        PIC X(4).
