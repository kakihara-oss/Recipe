000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CRS0ANL.
000120 AUTHOR.        R F MATTHYS.
000130 INSTALLATION.  CORPORATE SYSTEMS - MENU ENGINEERING.
000140 DATE-WRITTEN.  03/20/97.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*    CRS0ANL PRODUCES THE CROSS ANALYSIS REPORT FOR ONE STORE +
000220*    SALES MONTH, JOINING SALES VOLUME, INGREDIENT COST AND THE
000230*    RECIPE'S LATEST CUSTOMER-SATISFACTION SUMMARY.  ONE LINE IS
000240*    PRINTED PER RECIPE, CARRYING A DERIVED MANAGEMENT INSIGHT.
000250*
000260*    THE MONTHLY SALES ROWS FOR THE STORE+MONTH ARE SORTED ON
000270*    RECIPE ID AND THE RESULT IS PROCESSED AS A CLASSIC SEQUEN-
000280*    TIAL CONTROL-BREAK REPORT -- THE SAME SORT/RELEASE/RETURN
000290*    SKELETON AS THE AGED-TRIAL-BALANCE JOB THIS SHOP HAS RUN
000300*    FOR YEARS.
000310*
000320******************************************************************
000330*
000340             SYSIN CONTROL CARD     -  UT-S-CTLCARD
000350             MONTHLY SALES MASTER   -  UT-S-MSSALES
000360                 (MONTHLY-SALES.DAT)
000370             RECIPE MASTER          -  UT-S-RCPMAST  (RECIPE.DAT)
000380             RECIPE COST MASTER     -  UT-S-RCPCOST
000390                 (RECIPE-COST.DAT)
000400             FEEDBACK SUMMARY       -  UT-S-FDBKSUM
000410                 (FEEDBACK-SUMMARY.DAT)
000420             SORT WORK FILE         -  UT-S-SORTFILE
000430             CROSS ANALYSIS REPORT  -  UT-S-CAREPT
000440                 (CROSS-ANALYSIS-REPORT.DAT)
000450             SYSOUT DIAGNOSTICS     -  UT-S-SYSOUT
000460*
000470******************************************************************
000480*    CHANGE LOG
000490*    DATE      BY   TICKET   DESCRIPTION
000500*    --------  ---  -------  --------------------------------------
000510*    03/20/97  RFM  FC-0084  ORIGINAL PROGRAM.
000520*    09/02/98  LPK  FC-0091  ADDED AVG-EMOTION COLUMN AND JOIN TO
000530*                            THE WIDENED FEEDBACK-SUMMARY LAYOUT.
000540*    01/08/99  LPK  FC-Y2K1  REVIEWED UNDER THE Y2K PROJECT -- NO
000550*                            2-DIGIT DATE FIELDS IN THIS PROGRAM,
000560*                            NO CHANGE REQUIRED, CLOSED.
000570*    04/26/02  DWT  FC-0095  INSIGHT TEXT NOW SELECTED BY THE FOUR
000580*                            FIXED SATISFACTION/COST-RATE QUADRANT
000590*                            MESSAGES PER THE CONTROLLER'S OFFICE
000600*                            SCORECARD SPEC -- WAS A FREE-TEXT
000610*                            COMMENT FIELD BEFORE THIS RELEASE.
000620*    02/19/07  DWT  FC-0109  200-READ-CONTROL-CARD NOW ABENDS ON A
000630*                            MISSING SYSIN CARD INSTEAD OF FALLING
000640*                            THROUGH TO THE SORT WITH A BLANK KEY --
000650*                            ADDED 1000-ABEND-RTN TO MATCH THE REST
000660*                            OF THE SUITE (SEE RCP0COS, POSLOAD).
000670*    02/26/07  DWT  FC-0112  5401-LOOP FULL-SCANNED WS-RM-ENTRY WITH
000680*                            NO EARLY EXIT, SO RM-IDX WAS ALWAYS ONE
000690*                            PAST END-OF-TABLE WHEN 590-WRITE-DETAIL-
000700*                            LINE READ WS-RM-TITLE (RM-IDX) -- THE
000710*                            RECIPE TITLE ON EVERY ROW OF THE CROSS
000720*                            ANALYSIS REPORT WAS WRONG.  ADDED WS-
000730*                            FOUND-RM-IDX, SET AT THE MOMENT OF
000740*                            MATCH IN 5401-LOOP, AND READ IT BACK IN
000750*                            590-WRITE-DETAIL-LINE (SAME FIX AS
000760*                            RCP0COS FC-0112).
000770******************************************************************
000780
000790 ENVIRONMENT DIVISION.
000800
000810 CONFIGURATION SECTION.
000820 SOURCE-COMPUTER.   IBM-390.
000830 OBJECT-COMPUTER.   IBM-390.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM.
000860
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT CONTROL-CARD-FILE  ASSIGN TO UT-S-CTLCARD
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS  IS FS-CTLCARD.
000920
000930     SELECT MS-SALES-FILE      ASSIGN TO UT-S-MSSALES
000940            ORGANIZATION IS SEQUENTIAL
000950            FILE STATUS  IS FS-MSSALES.
000960
000970     SELECT RCP-MASTER-FILE    ASSIGN TO UT-S-RCPMAST
000980            ORGANIZATION IS SEQUENTIAL
000990            FILE STATUS  IS FS-RCPMAST.
001000
001010     SELECT RCP-COST-FILE      ASSIGN TO UT-S-RCPCOST
001020            ORGANIZATION IS SEQUENTIAL
001030            FILE STATUS  IS FS-RCPCOST.
001040
001050     SELECT FDBK-SUM-FILE      ASSIGN TO UT-S-FDBKSUM
001060            ORGANIZATION IS SEQUENTIAL
001070            FILE STATUS  IS FS-FDBKSUM.
001080
001090     SELECT CA-SORT-FILE       ASSIGN TO UT-S-SORTFILE.
001100
001110     SELECT CA-REPORT-FILE     ASSIGN TO UT-S-CAREPT
001120            ORGANIZATION IS SEQUENTIAL
001130            FILE STATUS  IS FS-CAREPT.
001140
001150     SELECT SYSOUT-FILE        ASSIGN TO UT-S-SYSOUT
001160            ORGANIZATION IS SEQUENTIAL
001170            FILE STATUS  IS FS-SYSOUT.
001180
001190 DATA DIVISION.
001200
001210 FILE SECTION.
001220
001230 FD  CONTROL-CARD-FILE
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 80 CHARACTERS
001270     DATA RECORD IS CC-RECORD.
001280 01  CC-RECORD.
001290     05  CC-STORE-ID                   PIC 9(9).
001300     05  CC-SALES-MONTH                PIC X(7).
001310     05  FILLER REDEFINES CC-SALES-MONTH.
001320         10  CC-SALES-MO-CCYY          PIC X(4).
001330         10  CC-SALES-MO-FILL          PIC X(1).
001340         10  CC-SALES-MO-MM            PIC X(2).
001350     05  FILLER                        PIC X(64).
001360
001370 FD  MS-SALES-FILE
001380     RECORDING MODE IS F
001390     LABEL RECORDS ARE STANDARD
001400     DATA RECORD IS MONTHLY-SALES-RECORD.
001410     COPY MS0SAL.
001420
001430 FD  RCP-MASTER-FILE
001440     RECORDING MODE IS F
001450     LABEL RECORDS ARE STANDARD
001460     DATA RECORD IS RECIPE-MASTER-RECORD.
001470     COPY RCP0MST.
001480
001490 FD  RCP-COST-FILE
001500     RECORDING MODE IS F
001510     LABEL RECORDS ARE STANDARD
001520     DATA RECORD IS RECIPE-COST-RECORD.
001530     COPY RCP0CST.
001540
001550 FD  FDBK-SUM-FILE
001560     RECORDING MODE IS F
001570     LABEL RECORDS ARE STANDARD
001580     DATA RECORD IS FEEDBACK-SUMMARY-RECORD.
001590     COPY FS0SUM.
001600
001610 SD  CA-SORT-FILE
001620     RECORD CONTAINS 24 CHARACTERS
001630     DATA RECORD IS CA-SORT-WORK.
001640 01  CA-SORT-WORK.
001650     05  SRT-RECIPE-ID                 PIC 9(9).
001660     05  SRT-QUANTITY                  PIC S9(7).
001670     05  SRT-SALES-AMOUNT              PIC S9(10)V99.
001680     05  FILLER                       PIC X(01).
001690
001700 FD  CA-REPORT-FILE
001710     RECORDING MODE IS F
001720     LABEL RECORDS ARE STANDARD
001730     RECORD CONTAINS 133 CHARACTERS
001740     DATA RECORD IS CA-REPORT-LINE.
001750 01  CA-REPORT-LINE                    PIC X(133).
001760
001770 FD  SYSOUT-FILE
001780     RECORDING MODE IS F
001790     LABEL RECORDS ARE STANDARD
001800     RECORD CONTAINS 133 CHARACTERS
001810     DATA RECORD IS SYSOUT-REC.
001820 01  SYSOUT-REC                        PIC X(133).
001830
001840 WORKING-STORAGE SECTION.
001850
001860 01  FILE-STATUS-CODES.
001870     05  FS-CTLCARD                    PIC X(2).
001880     05  FS-MSSALES                    PIC X(2).
001890     05  FS-RCPMAST                    PIC X(2).
001900     05  FS-RCPCOST                    PIC X(2).
001910     05  FS-FDBKSUM                    PIC X(2).
001920     05  FS-CAREPT                     PIC X(2).
001930     05  FS-SYSOUT                     PIC X(2).
001940     05  FILLER                       PIC X(01).
001950
001960 01  PROGRAM-SWITCHES.
001970     05  WS-EOF-MS-SW                  PIC X(3)  VALUE 'NO '.
001980         88  EOF-MS-SALES                  VALUE 'YES'.
001990     05  WS-EOF-RCP-SW                 PIC X(3)  VALUE 'NO '.
002000         88  EOF-RCP-MASTER                VALUE 'YES'.
002010     05  WS-EOF-RC-SW                  PIC X(3)  VALUE 'NO '.
002020         88  EOF-RCP-COST                  VALUE 'YES'.
002030     05  WS-EOF-FS-SW                  PIC X(3)  VALUE 'NO '.
002040         88  EOF-FDBK-SUM                  VALUE 'YES'.
002050     05  WS-SRT-EOF-SW                 PIC X(3)  VALUE 'NO '.
002060         88  SRT-AT-END                    VALUE 'YES'.
002070     05  WS-FIRST-BREAK-SW             PIC X(3)  VALUE 'YES'.
002080         88  THIS-IS-FIRST-BREAK          VALUE 'YES'.
002090     05  WS-RCP-FOUND-SW               PIC X(3)  VALUE SPACES.
002100         88  RCP-TITLE-FOUND               VALUE 'YES'.
002110     05  WS-COST-ROW-FOUND-SW          PIC X(3)  VALUE SPACES.
002120         88  COST-ROW-FOUND                VALUE 'YES'.
002130     05  WS-FOUND-RM-IDX               PIC 9(5) COMP VALUE 0.
002140     05  WS-HAS-FEEDBACK-SW            PIC X(1)  VALUE 'N'.
002150         88  WS-HAS-FEEDBACK               VALUE 'Y'.
002160     05  WS-HIGH-SATISFACTION-SW       PIC X(1)  VALUE 'N'.
002170         88  WS-HIGH-SATISFACTION         VALUE 'Y'.
002180     05  WS-HIGH-COST-RATE-SW          PIC X(1)  VALUE 'N'.
002190         88  WS-HIGH-COST-RATE            VALUE 'Y'.
002200     05  FILLER                       PIC X(01).
002210
002220* ---------------------------------------------------------------*
002230*  IN-MEMORY REFERENCE TABLES
002240* ---------------------------------------------------------------*
002250 01  WS-RCP-MASTER-TABLE.
002260     05  WS-RM-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002270     05  FILLER                       PIC X(01).
002280     05  WS-RM-ENTRY OCCURS 3000 TIMES INDEXED BY RM-IDX.
002290         10  WS-RM-RCP-ID              PIC 9(9).
002300         10  WS-RM-TITLE               PIC X(200).
002310
002320 01  WS-RCP-COST-TABLE.
002330     05  WS-RC-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002340     05  FILLER                       PIC X(01).
002350     05  WS-RC-ENTRY OCCURS 3000 TIMES INDEXED BY RC-IDX.
002360         10  WS-RC-RECIPE-ID           PIC 9(9).
002370         10  WS-RC-TOTAL-COST          PIC S9(8)V99.
002380
002390 01  WS-FDBK-SUM-TABLE.
002400     05  WS-FS-ROW-COUNT               PIC 9(5) COMP VALUE 0.
002410     05  FILLER                       PIC X(01).
002420     05  WS-FS-ENTRY OCCURS 5000 TIMES INDEXED BY FS-IDX.
002430         10  WS-FS-RECIPE-ID           PIC 9(9).
002440         10  WS-FS-PERIOD-START        PIC 9(8).
002450         10  WS-FS-AVG-SATISFACTION    PIC S9V99.
002460         10  WS-FS-AVG-EMOTION-SET-SW  PIC X(1).
002470         10  WS-FS-AVG-EMOTION         PIC S9V99.
002480
002490* ---------------------------------------------------------------*
002500*  THE FOUR FIXED INSIGHT MESSAGES (CONTROLLER'S OFFICE SCORECARD)
002510* ---------------------------------------------------------------*
002520 01  WS-INSIGHT-TABLE.
002530     05  WS-INSIGHT-1    PIC X(200) VALUE
002540         '高満足度・低原価率：収益性と顧客満足度のバランスが優れています'.
002550     05  WS-INSIGHT-2    PIC X(200) VALUE
002560         '高満足度・高原価率：感動度は高いが収益性に課題があります。売価見直しまたは食材コスト削減を検討してください'.
002570     05  WS-INSIGHT-3    PIC X(200) VALUE
002580         '低満足度・低原価率：原価率は適正ですが、品質・サービス面の改善を検討してください'.
002590     05  WS-INSIGHT-4    PIC X(200) VALUE
002600         '低満足度・高原価率：収益性・満足度ともに課題があります。レシピの抜本的な見直しを検討してください'.
002610     05  FILLER                       PIC X(01).
002620
002630 01  WS-WORK-FIELDS.
002640     05  WS-SAVE-RECIPE-ID             PIC 9(9).
002650     05  WS-SUM-QUANTITY               PIC S9(7).
002660     05  WS-SUM-SALES-AMOUNT           PIC S9(10)V99.
002670     05  WS-TOTAL-ING-COST             PIC S9(10)V99.
002680     05  WS-LINE-EXTEND                PIC S9(10)V9(5) COMP-3.
002690     05  WS-COST-RATE-4DP              PIC S9(3)V9999.
002700     05  WS-COST-RATE-FINAL            PIC S9(3)V99.
002710     05  FILLER REDEFINES WS-COST-RATE-FINAL.
002720         10  WS-COST-RATE-FINAL-X      PIC X(5).
002730     05  WS-AVG-SATISFACTION           PIC S9V99.
002740     05  WS-AVG-EMOTION                PIC S9V99.
002750     05  WS-INSIGHT-TEXT               PIC X(200).
002760     05  WS-BEST-PERIOD-START          PIC 9(8).
002770     05  FILLER REDEFINES WS-BEST-PERIOD-START.
002780         10  WS-BEST-PD-CCYY           PIC 9(4).
002790         10  WS-BEST-PD-MM             PIC 9(2).
002800         10  WS-BEST-PD-DD             PIC 9(2).
002810
002820 01  WS-RPT-DETAIL-LINE.
002830     05  FILLER                PIC X(1)   VALUE SPACES.
002840     05  RPT-RECIPE-ID         PIC 9(9).
002850     05  FILLER                PIC X(1)   VALUE SPACES.
002860     05  RPT-RECIPE-TITLE      PIC X(22).
002870     05  FILLER                PIC X(1)   VALUE SPACES.
002880     05  RPT-QUANTITY          PIC ZZZZZZ9-.
002890     05  FILLER                PIC X(1)   VALUE SPACES.
002900     05  RPT-SALES-AMT         PIC Z,ZZZ,ZZ9.99-.
002910     05  FILLER                PIC X(1)   VALUE SPACES.
002920     05  RPT-ING-COST          PIC Z,ZZZ,ZZ9.99-.
002930     05  FILLER                PIC X(1)   VALUE SPACES.
002940     05  RPT-COST-RATE         PIC ZZ9.99-.
002950     05  FILLER                PIC X(1)   VALUE SPACES.
002960     05  RPT-AVG-SAT           PIC Z9.99-.
002970     05  FILLER                PIC X(1)   VALUE SPACES.
002980     05  RPT-AVG-EMO           PIC Z9.99-.
002990     05  FILLER                PIC X(1)   VALUE SPACES.
003000     05  RPT-INSIGHT           PIC X(55).
003010
003020 PROCEDURE DIVISION.
003030
003040 000-MAINLINE.
003050     PERFORM 100-OPEN-AND-LOAD      THRU 100-EXIT.
003060     PERFORM 200-READ-CONTROL-CARD  THRU 200-EXIT.
003070     SORT CA-SORT-FILE
003080          ON ASCENDING KEY SRT-RECIPE-ID
003090          INPUT  PROCEDURE 400-SRT-INPUT-PROCD  THRU 400-EXIT
003100          OUTPUT PROCEDURE 500-SRT-OUTPUT-PROCD THRU 500-EXIT.
003110     PERFORM 900-CLOSE-FILES        THRU 900-EXIT.
003120     MOVE ZERO TO RETURN-CODE.
003130     GOBACK.
003140
003150 100-OPEN-AND-LOAD.
003160     OPEN INPUT  CONTROL-CARD-FILE
003170                 MS-SALES-FILE
003180                 RCP-MASTER-FILE
003190                 RCP-COST-FILE
003200                 FDBK-SUM-FILE
003210          OUTPUT CA-REPORT-FILE
003220                 SYSOUT-FILE.
003230     PERFORM 110-LOAD-RCP-MASTER-TBL THRU 110-EXIT.
003240     PERFORM 120-LOAD-RCP-COST-TBL   THRU 120-EXIT.
003250     PERFORM 130-LOAD-FDBK-SUM-TBL   THRU 130-EXIT.
003260 100-EXIT.
003270     EXIT.
003280
003290 110-LOAD-RCP-MASTER-TBL.
003300     PERFORM 111-READ-RCP THRU 111-EXIT.
003310     PERFORM 1101-LOOP THRU 1101-EXIT UNTIL EOF-RCP-MASTER.
003320    1101-LOOP.
003330        ADD 1 TO WS-RM-ROW-COUNT
003340        SET RM-IDX TO WS-RM-ROW-COUNT
003350        MOVE RCP-ID      TO WS-RM-RCP-ID (RM-IDX)
003360        MOVE RCP-TITLE   TO WS-RM-TITLE (RM-IDX)
003370        PERFORM 111-READ-RCP THRU 111-EXIT.
003380    1101-EXIT.
003390        EXIT.
003400
003410 110-EXIT.
003420     EXIT.
003430
003440 111-READ-RCP.
003450     READ RCP-MASTER-FILE
003460        AT END MOVE 'YES' TO WS-EOF-RCP-SW
003470     END-READ.
003480 111-EXIT.
003490     EXIT.
003500
003510 120-LOAD-RCP-COST-TBL.
003520     PERFORM 121-READ-RC THRU 121-EXIT.
003530     PERFORM 1201-LOOP THRU 1201-EXIT UNTIL EOF-RCP-COST.
003540    1201-LOOP.
003550        ADD 1 TO WS-RC-ROW-COUNT
003560        SET RC-IDX TO WS-RC-ROW-COUNT
003570        MOVE RC-RECIPE-ID             TO WS-RC-RECIPE-ID (RC-IDX)
003580        MOVE RC-TOTAL-INGREDIENT-COST TO WS-RC-TOTAL-COST
003590            (RC-IDX)
003600        PERFORM 121-READ-RC THRU 121-EXIT.
003610    1201-EXIT.
003620        EXIT.
003630
003640 120-EXIT.
003650     EXIT.
003660
003670 121-READ-RC.
003680     READ RCP-COST-FILE
003690        AT END MOVE 'YES' TO WS-EOF-RC-SW
003700     END-READ.
003710 121-EXIT.
003720     EXIT.
003730
003740 130-LOAD-FDBK-SUM-TBL.
003750     PERFORM 131-READ-FS THRU 131-EXIT.
003760     PERFORM 1301-LOOP THRU 1301-EXIT UNTIL EOF-FDBK-SUM.
003770    1301-LOOP.
003780        ADD 1 TO WS-FS-ROW-COUNT
003790        SET FS-IDX TO WS-FS-ROW-COUNT
003800        MOVE FS-RECIPE-ID             TO WS-FS-RECIPE-ID (FS-IDX)
003810        MOVE FS-PERIOD-START          TO WS-FS-PERIOD-START
003820            (FS-IDX)
003830        MOVE FS-AVG-SATISFACTION      TO WS-FS-AVG-SATISFACTION
003840            (FS-IDX)
003850        MOVE FS-AVG-EMOTION-SET-SW    TO
003860            WS-FS-AVG-EMOTION-SET-SW (FS-IDX)
003870        MOVE FS-AVG-EMOTION           TO WS-FS-AVG-EMOTION
003880            (FS-IDX)
003890        PERFORM 131-READ-FS THRU 131-EXIT.
003900    1301-EXIT.
003910        EXIT.
003920
003930 130-EXIT.
003940     EXIT.
003950
003960 131-READ-FS.
003970     READ FDBK-SUM-FILE
003980        AT END MOVE 'YES' TO WS-EOF-FS-SW
003990     END-READ.
004000 131-EXIT.
004010     EXIT.
004020
004030 200-READ-CONTROL-CARD.
004040     READ CONTROL-CARD-FILE
004050        AT END MOVE 'INVALID CONTROL CARD -- EMPTY FILE'
004060                 TO SYSOUT-REC
004070              WRITE SYSOUT-REC
004080              GO TO 1000-ABEND-RTN
004090     END-READ.
004100 200-EXIT.
004110     EXIT.
004120
004130******************************************************************
004140*    400-SRT-INPUT-PROCD
004150*    RELEASES EVERY MONTHLY-SALES ROW FOR THE REQUESTED STORE +
004160*    MONTH TO THE SORT WORK FILE.  SORT PUTS THEM IN RECIPE-ID
004170*    ORDER FOR THE CONTROL-BREAK OUTPUT PROCEDURE.
004180******************************************************************
004190 400-SRT-INPUT-PROCD.
004200     PERFORM 410-READ-MS THRU 410-EXIT.
004210     PERFORM 4001-LOOP THRU 4001-EXIT UNTIL EOF-MS-SALES.
004220    4001-LOOP.
004230        IF MS-STORE-ID = CC-STORE-ID
004240           AND MS-SALES-MONTH = CC-SALES-MONTH
004250           MOVE MS-RECIPE-ID    TO SRT-RECIPE-ID
004260           MOVE MS-QUANTITY     TO SRT-QUANTITY
004270           MOVE MS-SALES-AMOUNT TO SRT-SALES-AMOUNT
004280           RELEASE CA-SORT-WORK
004290        END-IF
004300        PERFORM 410-READ-MS THRU 410-EXIT.
004310    4001-EXIT.
004320        EXIT.
004330
004340 400-EXIT.
004350     EXIT.
004360
004370 410-READ-MS.
004380     READ MS-SALES-FILE
004390        AT END MOVE 'YES' TO WS-EOF-MS-SW
004400     END-READ.
004410 410-EXIT.
004420     EXIT.
004430
004440******************************************************************
004450*    500-SRT-OUTPUT-PROCD
004460*    CLASSIC CONTROL-BREAK READ OF THE SORTED WORK FILE -- ONE
004470*    CROSS-ANALYSIS LINE IS EMITTED EVERY TIME RECIPE-ID CHANGES.
004480******************************************************************
004490 500-SRT-OUTPUT-PROCD.
004500     PERFORM 510-RETURN-SRTD-REC THRU 510-EXIT.
004510     PERFORM 5001-LOOP THRU 5001-EXIT UNTIL SRT-AT-END.
004520     IF NOT THIS-IS-FIRST-BREAK
004530        PERFORM 530-EMIT-RECIPE-LINE THRU 530-EXIT
004540     END-IF.
004550    5001-LOOP.
004560        IF THIS-IS-FIRST-BREAK
004570           PERFORM 520-START-NEW-RECIPE THRU 520-EXIT
004580        ELSE
004590           IF SRT-RECIPE-ID NOT = WS-SAVE-RECIPE-ID
004600              PERFORM 530-EMIT-RECIPE-LINE THRU 530-EXIT
004610              PERFORM 520-START-NEW-RECIPE THRU 520-EXIT
004620           END-IF
004630        END-IF
004640        ADD SRT-QUANTITY     TO WS-SUM-QUANTITY
004650        ADD SRT-SALES-AMOUNT TO WS-SUM-SALES-AMOUNT
004660        PERFORM 510-RETURN-SRTD-REC THRU 510-EXIT.
004670    5001-EXIT.
004680        EXIT.
004690
004700 500-EXIT.
004710     EXIT.
004720
004730 510-RETURN-SRTD-REC.
004740     RETURN CA-SORT-FILE
004750        AT END MOVE 'YES' TO WS-SRT-EOF-SW
004760     END-RETURN.
004770 510-EXIT.
004780     EXIT.
004790
004800 520-START-NEW-RECIPE.
004810     MOVE 'NO '        TO WS-FIRST-BREAK-SW.
004820     MOVE SRT-RECIPE-ID TO WS-SAVE-RECIPE-ID.
004830     MOVE ZERO         TO WS-SUM-QUANTITY.
004840     MOVE ZERO         TO WS-SUM-SALES-AMOUNT.
004850 520-EXIT.
004860     EXIT.
004870
004880******************************************************************
004890*    530-EMIT-RECIPE-LINE
004900*    THE RECIPE'S ACCUMULATION IS COMPLETE -- LOOK UP ITS COST,
004910*    ITS LATEST FEEDBACK SUMMARY, DERIVE THE INSIGHT, AND WRITE
004920*    ONE CROSS-ANALYSIS DETAIL LINE.
004930******************************************************************
004940 530-EMIT-RECIPE-LINE.
004950     PERFORM 540-FIND-RECIPE-TITLE   THRU 540-EXIT.
004960     PERFORM 550-FIND-RECIPE-COST    THRU 550-EXIT.
004970     PERFORM 560-COMPUTE-COST-RATE   THRU 560-EXIT.
004980     PERFORM 570-FIND-LATEST-FDBK    THRU 570-EXIT.
004990     PERFORM 580-SELECT-INSIGHT      THRU 580-EXIT.
005000     PERFORM 590-WRITE-DETAIL-LINE   THRU 590-EXIT.
005010 530-EXIT.
005020     EXIT.
005030
005040 540-FIND-RECIPE-TITLE.
005050     MOVE 'NO ' TO WS-RCP-FOUND-SW.
005060     PERFORM 5401-LOOP THRU 5401-EXIT
005070         VARYING RM-IDX FROM 1 BY 1 UNTIL RM-IDX >
005080             WS-RM-ROW-COUNT.
005090    5401-LOOP.
005100        IF WS-RM-RCP-ID (RM-IDX) = WS-SAVE-RECIPE-ID
005110           MOVE 'YES' TO WS-RCP-FOUND-SW
005120           SET WS-FOUND-RM-IDX TO RM-IDX
005130        END-IF.
005140    5401-EXIT.
005150        EXIT.
005160
005170 540-EXIT.
005180     EXIT.
005190
005200******************************************************************
005210*    550-FIND-RECIPE-COST
005220*    TOTAL INGREDIENT COST = UNIT COST * ACCUMULATED QUANTITY.
005230*    NO RECIPE-COST ROW LEAVES BOTH COST AND RATE AT ZERO.
005240******************************************************************
005250 550-FIND-RECIPE-COST.
005260     MOVE 'NO ' TO WS-COST-ROW-FOUND-SW.
005270     MOVE ZERO  TO WS-TOTAL-ING-COST.
005280     PERFORM 5501-LOOP THRU 5501-EXIT
005290         VARYING RC-IDX FROM 1 BY 1 UNTIL RC-IDX >
005300             WS-RC-ROW-COUNT.
005310     IF COST-ROW-FOUND
005320        COMPUTE WS-LINE-EXTEND ROUNDED =
005330                WS-RC-TOTAL-COST (RC-IDX) * WS-SUM-QUANTITY
005340        COMPUTE WS-TOTAL-ING-COST ROUNDED = WS-LINE-EXTEND
005350     END-IF.
005360    5501-LOOP.
005370        IF WS-RC-RECIPE-ID (RC-IDX) = WS-SAVE-RECIPE-ID
005380           MOVE 'YES' TO WS-COST-ROW-FOUND-SW
005390        END-IF.
005400    5501-EXIT.
005410        EXIT.
005420
005430 550-EXIT.
005440     EXIT.
005450
005460 560-COMPUTE-COST-RATE.
005470     IF WS-SUM-SALES-AMOUNT = ZERO
005480        MOVE ZERO TO WS-COST-RATE-FINAL
005490     ELSE
005500        COMPUTE WS-COST-RATE-4DP ROUNDED =
005510                (WS-TOTAL-ING-COST / WS-SUM-SALES-AMOUNT) * 100
005520        COMPUTE WS-COST-RATE-FINAL ROUNDED = WS-COST-RATE-4DP
005530     END-IF.
005540 560-EXIT.
005550     EXIT.
005560
005570******************************************************************
005580*    570-FIND-LATEST-FDBK
005590*    SCANS THE FEEDBACK-SUMMARY TABLE FOR THIS RECIPE, KEEPING
005600*    THE ROW WITH THE HIGHEST PERIOD-START (THE LATEST PERIOD).
005610******************************************************************
005620 570-FIND-LATEST-FDBK.
005630     MOVE 'N' TO WS-HAS-FEEDBACK-SW.
005640     MOVE ZERO TO WS-BEST-PERIOD-START.
005650     MOVE ZERO TO WS-AVG-SATISFACTION.
005660     MOVE ZERO TO WS-AVG-EMOTION.
005670     PERFORM 5701-LOOP THRU 5701-EXIT
005680         VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX >
005690             WS-FS-ROW-COUNT.
005700    5701-LOOP.
005710        IF WS-FS-RECIPE-ID (FS-IDX) = WS-SAVE-RECIPE-ID
005720           AND WS-FS-PERIOD-START (FS-IDX) >=
005730               WS-BEST-PERIOD-START
005740           MOVE 'Y'  TO WS-HAS-FEEDBACK-SW
005750           MOVE WS-FS-PERIOD-START (FS-IDX) TO
005760               WS-BEST-PERIOD-START
005770           MOVE WS-FS-AVG-SATISFACTION (FS-IDX) TO
005780               WS-AVG-SATISFACTION
005790           IF WS-FS-AVG-EMOTION-SET-SW (FS-IDX) = 'Y'
005800              MOVE WS-FS-AVG-EMOTION (FS-IDX) TO WS-AVG-EMOTION
005810           ELSE
005820              MOVE ZERO TO WS-AVG-EMOTION
005830           END-IF
005840        END-IF.
005850    5701-EXIT.
005860        EXIT.
005870
005880 570-EXIT.
005890     EXIT.
005900
005910******************************************************************
005920*    580-SELECT-INSIGHT
005930*    QUADRANT SELECTION ON (HIGH/LOW SATISFACTION) X (HIGH/LOW
005940*    COST RATE).  NO FEEDBACK AT ALL COUNTS AS "NOT HIGH".
005950******************************************************************
005960 580-SELECT-INSIGHT.
005970     MOVE 'N' TO WS-HIGH-SATISFACTION-SW.
005980     IF WS-HAS-FEEDBACK
005990        AND WS-AVG-SATISFACTION >= 3.50
006000        MOVE 'Y' TO WS-HIGH-SATISFACTION-SW
006010     END-IF.
006020     MOVE 'N' TO WS-HIGH-COST-RATE-SW.
006030     IF WS-COST-RATE-FINAL > 35.00
006040        MOVE 'Y' TO WS-HIGH-COST-RATE-SW
006050     END-IF.
006060     IF WS-HIGH-SATISFACTION
006070        IF WS-HIGH-COST-RATE
006080           MOVE WS-INSIGHT-2 TO WS-INSIGHT-TEXT
006090        ELSE
006100           MOVE WS-INSIGHT-1 TO WS-INSIGHT-TEXT
006110        END-IF
006120     ELSE
006130        IF WS-HIGH-COST-RATE
006140           MOVE WS-INSIGHT-4 TO WS-INSIGHT-TEXT
006150        ELSE
006160           MOVE WS-INSIGHT-3 TO WS-INSIGHT-TEXT
006170        END-IF
006180     END-IF.
006190 580-EXIT.
006200     EXIT.
006210
006220 590-WRITE-DETAIL-LINE.
006230     MOVE SPACES              TO WS-RPT-DETAIL-LINE.
006240     MOVE WS-SAVE-RECIPE-ID   TO RPT-RECIPE-ID.
006250     IF RCP-TITLE-FOUND
006260        MOVE WS-RM-TITLE (WS-FOUND-RM-IDX) (1:22) TO
006270            RPT-RECIPE-TITLE
006280     END-IF.
006290     MOVE WS-SUM-QUANTITY     TO RPT-QUANTITY.
006300     MOVE WS-SUM-SALES-AMOUNT TO RPT-SALES-AMT.
006310     MOVE WS-TOTAL-ING-COST   TO RPT-ING-COST.
006320     MOVE WS-COST-RATE-FINAL  TO RPT-COST-RATE.
006330     IF WS-HAS-FEEDBACK
006340        MOVE WS-AVG-SATISFACTION TO RPT-AVG-SAT
006350        MOVE WS-AVG-EMOTION      TO RPT-AVG-EMO
006360     ELSE
006370        MOVE SPACES TO RPT-AVG-SAT RPT-AVG-EMO
006380     END-IF.
006390     MOVE WS-INSIGHT-TEXT (1:55) TO RPT-INSIGHT.
006400     WRITE CA-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
006410 590-EXIT.
006420     EXIT.
006430
006440 900-CLOSE-FILES.
006450     CLOSE CONTROL-CARD-FILE
006460           MS-SALES-FILE
006470           RCP-MASTER-FILE
006480           RCP-COST-FILE
006490           FDBK-SUM-FILE
006500           CA-REPORT-FILE
006510           SYSOUT-FILE.
006520 900-EXIT.
006530     EXIT.
006540
006550 1000-ABEND-RTN.
006560     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
006570     DISPLAY '*** ABNORMAL END OF JOB - CRS0ANL ***' UPON
006580         CONSOLE.
006590     MOVE 16 TO RETURN-CODE.
006600     GOBACK.
