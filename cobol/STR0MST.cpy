000100******************************************************************
000200*    STR0MST  --  STORE MASTER RECORD (REFERENCE)                 *
000300*    MINIMAL STORE CROSS-REFERENCE -- STORE MAINTENANCE ITSELF IS  *
000400*    DONE ON THE INTERACTIVE SIDE (NOT IN THIS SUITE); POS0LOD     *
000500*    ONLY NEEDS STORE-CODE TO STORE-ID RESOLUTION FOR THE MONTHLY  *
000600*    POS EXTRACT LOAD.                                             *
000700*------------------------------------------------------------------
000800*    READ BY POS0LOD (STORE-CODE LOOKUP ONLY).                    *
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE      BY   TICKET   DESCRIPTION
001200*    --------  ---  -------  --------------------------------------
001300*    08/09/96  JTC  FC-0081  ORIGINAL LAYOUT -- CUT DOWN TO JUST
001400*                            THE FIELDS THE POS LOAD NEEDS.
001500******************************************************************
001600 01  STORE-MASTER-RECORD.
001700     05  STR-STORE-ID                  PIC 9(9).
001800     05  STR-STORE-CODE                PIC X(20).
001900     05  STR-STORE-NAME                PIC X(100).
002000     05  FILLER                        PIC X(15).
